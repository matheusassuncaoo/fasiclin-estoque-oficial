000100******************************************************************
000200* PROGRAM:  EST4-OP1
000300* PURPOSE:  CADASTRO DE PRODUTOS (PRODUTOSERVICE) - INCLUSAO,
000400*           ALTERACAO, EXCLUSAO E CONSULTAS DO MESTRE DE PRODUTO
000500* SYSTEM:   FASICLIN ESTOQUE - CONTROLE DE ALMOXARIFADO
000600******************************************************************
000700* HISTORICO DE ALTERACOES
000800* DATA       PROGRAMADOR   CHAMADO   DESCRICAO
000900* ---------- ------------- --------- -------------------------
001000* 1989-03-06 V.A.NUNES     EST-0001  PROGRAMA ORIGINAL - CRUD
001100*                                    DE PRODUTO E CONSULTAS DE
001200*                                    REPOSICAO/ESTOQUE BAIXO
001300* 1990-11-20 V.A.NUNES     EST-0032  INCLUIDA VALIDACAO DE
001400*                                    STQ-MAX MAIOR QUE STQ-MIN
001500* 1992-06-02 J.C.PEREIRA   EST-0077  CONSULTA POR CODIGO DE
001600*                                    BARRAS PASSOU A REJEITAR
001700*                                    DUPLICIDADE NA ALTERACAO
001800* 1994-09-14 J.C.PEREIRA   EST-0101  CONSULTA DE ESTOQUE CRITICO
001900*                                    ORDENADA POR QUANTIDADE
002000* 1996-02-28 M.R.SOUZA     EST-0140  AJUSTE DE LAYOUT DO MESTRE
002100*                                    PARA NOVO CAMPO TEMP-IDEAL
002200* 1998-08-11 M.R.SOUZA     EST-0199  REVISAO PARA ANO 2000 -
002300*                                    DATAS DE 8 POSICOES CCYYMMDD
002400*                                    EM TODOS OS ARQUIVOS MESTRE
002500* 1999-01-19 M.R.SOUZA     EST-0201  TESTE DE VIRADA DE SECULO
002600*                                    CONCLUIDO - SEM PENDENCIAS
002700* 2001-05-07 A.T.LIMA      EST-0255  ROTINA DE EXCLUSAO PASSOU A
002800*                                    SER CHAMADA PELO EST4-OP5
002900*                                    NA BAIXA EM CASCATA DA ORDEM
003000* 2002-10-03 R.P.ABREU     EST-0291  CONSULTAS 5000/5100/5200/
003100*                                    5300 NUNCA HAVIAM SIDO
003200*                                    LIGADAS AO DESPACHO DE
003300*                                    0100-INICIO - FICAVAM MORTAS
003400*                                    DESDE A ORIGEM. INCLUIDOS OS
003500*                                    CODIGOS DE FUNCAO B/N/T/R/X/K
003600*                                    E O DESPACHO PARA TODAS AS
003700*                                    CONSULTAS, MAIS A CONSULTA
003800*                                    POR NOME (EXATA E POR
003900*                                    TRECHO) QUE FALTAVA DE TODO.
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    EST4-OP1.
004300 AUTHOR.        V.A.NUNES.
004400 INSTALLATION.  FASICLIN - SETOR DE INFORMATICA - ALMOXARIFADO.
004500 DATE-WRITTEN.  06/03/1989.
004600 DATE-COMPILED. 07/05/2001.
004700 SECURITY.      USO INTERNO FASICLIN - ACESSO RESTRITO AO
004800                SETOR DE ALMOXARIFADO E AUDITORIA.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS CLASSE-ALFA IS "A" THRU "Z"
005500     UPSI-0 ON  STATUS IS SW-RODADA-TESTE
005600            OFF STATUS IS SW-RODADA-PRODUCAO.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT PRODUTO-VELHO   ASSIGN TO "PRODVELH"
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS  IS FS-PRODUTO.
006300*
006400     SELECT PRODUTO-NOVO    ASSIGN TO "PRODNOVO"
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS  IS FS-PRODUTO.
006700*
006800     SELECT ALMOXARIFADO    ASSIGN TO "ALMOXARI"
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS  IS FS-ALMOX.
007100*
007200     SELECT ESTOQUE         ASSIGN TO "ESTOQUE1"
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS  IS FS-ESTOQUE.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900 FD  PRODUTO-VELHO
008000     LABEL RECORD IS STANDARD.
008100 01  REG-PRODUTO-VELHO.
008200     05 PV-ID-PRODUTO             PIC S9(9).
008300     05 PV-NOME                   PIC X(50).
008400     05 PV-DESCRICAO              PIC X(250).
008500     05 PV-ID-ALMOXARIFADO        PIC S9(9).
008600     05 PV-ID-UNIDADE-MEDIDA      PIC S9(9).
008700     05 PV-COD-BARRAS             PIC X(50).
008800     05 PV-TEMP-IDEAL             PIC S9(6)V99.
008900     05 PV-STQ-MAX                PIC S9(9).
009000     05 PV-STQ-MIN                PIC S9(9).
009100     05 PV-PTN-PEDIDO             PIC S9(9).
009200     05 FILLER                    PIC X(12).
009300*
009400 FD  PRODUTO-NOVO
009500     LABEL RECORD IS STANDARD.
009600 01  REG-PRODUTO-NOVO.
009700     05 PN-ID-PRODUTO             PIC S9(9).
009800     05 PN-NOME                   PIC X(50).
009900     05 PN-DESCRICAO              PIC X(250).
010000     05 PN-ID-ALMOXARIFADO        PIC S9(9).
010100     05 PN-ID-UNIDADE-MEDIDA      PIC S9(9).
010200     05 PN-COD-BARRAS             PIC X(50).
010300     05 PN-TEMP-IDEAL             PIC S9(6)V99.
010400     05 PN-STQ-MAX                PIC S9(9).
010500     05 PN-STQ-MIN                PIC S9(9).
010600     05 PN-PTN-PEDIDO             PIC S9(9).
010700     05 FILLER                    PIC X(12).
010800*
010900 FD  ALMOXARIFADO
011000     LABEL RECORD IS STANDARD.
011100 01  REG-ALMOXARIFADO.
011200     05 ALM-ID-ALMOX              PIC S9(9).
011300     05 ALM-ID-SETOR              PIC S9(9).
011400     05 ALM-NOME-ALMO             PIC X(100).
011500     05 FILLER                    PIC X(15).
011600*
011700 FD  ESTOQUE
011800     LABEL RECORD IS STANDARD.
011900 01  REG-ESTOQUE-PRD.
012000     05 ESP-ID-ESTOQUE            PIC S9(9).
012100     05 ESP-ID-PRODUTO            PIC S9(9).
012200     05 ESP-ID-LOTE               PIC S9(9).
012300     05 ESP-QUANTIDADE-ESTOQUE    PIC S9(9).
012400     05 FILLER                    PIC X(08).
012500*
012600 WORKING-STORAGE SECTION.
012700*
012800 77 FS-PRODUTO                    PIC X(02) VALUE "00".
012900     88 FS-PRODUTO-OK             VALUE "00".
013000     88 FS-PRODUTO-FIM            VALUE "10".
013100 77 FS-ALMOX                      PIC X(02) VALUE "00".
013200     88 FS-ALMOX-OK               VALUE "00".
013300     88 FS-ALMOX-FIM              VALUE "10".
013400 77 FS-ESTOQUE                    PIC X(02) VALUE "00".
013500     88 FS-ESTOQUE-OK             VALUE "00".
013600     88 FS-ESTOQUE-FIM            VALUE "10".
013700*
013800 77 WC-CONTADOR-LIDOS             PIC S9(9) COMP VALUE ZERO.
013900 77 WC-CONTADOR-GRAVADOS          PIC S9(9) COMP VALUE ZERO.
014000 77 WC-INDICE-ESTOQUE             PIC S9(4) COMP VALUE ZERO.
014100 77 WC-TAM-NOME-BUSCA             PIC S9(4) COMP VALUE ZERO.
014200 77 WC-POS-COMPARA                PIC S9(4) COMP VALUE ZERO.
014300*
014400 01 WS-ACHOU-PARCIAL              PIC X(01) VALUE "N".
014500     88 ACHOU-TRECHO-NOME         VALUE "S".
014600*
014700 01 WS-FUNCAO-PEDIDA              PIC X(01) VALUE SPACE.
014800     88 FUNCAO-INCLUIR            VALUE "I".
014900     88 FUNCAO-ALTERAR            VALUE "A".
015000     88 FUNCAO-EXCLUIR            VALUE "E".
015100     88 FUNCAO-CONSULTAR-BARRAS   VALUE "B".
015200     88 FUNCAO-CONSULTAR-NOME     VALUE "N".
015300     88 FUNCAO-CONSULTAR-PARCIAL  VALUE "T".
015400     88 FUNCAO-CONSULTAR-REPOSIC  VALUE "R".
015500     88 FUNCAO-CONSULTAR-BAIXO    VALUE "X".
015600     88 FUNCAO-CONSULTAR-CRITICO  VALUE "K".
015700*
015800 01 WS-ACHOU-REGISTRO             PIC X(01) VALUE "N".
015900     88 ACHOU-PRODUTO             VALUE "S".
016000*
016100 01 WS-ACHOU-BARRAS-DUPLICADO     PIC X(01) VALUE "N".
016200     88 BARRAS-DUPLICADA          VALUE "S".
016300*
016400* AREA DE TRANSACAO RECEBIDA PELO PROGRAMA (CRIAR/ALTERAR/EXCLUIR)
016500 01 WS-TRANSACAO-PRODUTO.
016600     05 WT-ID-PRODUTO             PIC S9(9).
016700     05 WT-NOME                   PIC X(50).
016800     05 WT-DESCRICAO              PIC X(250).
016900     05 WT-ID-ALMOXARIFADO        PIC S9(9).
017000     05 WT-ID-UNIDADE-MEDIDA      PIC S9(9).
017100     05 WT-COD-BARRAS             PIC X(50).
017200     05 WT-TEMP-IDEAL             PIC S9(6)V99.
017300     05 WT-STQ-MAX                PIC S9(9).
017400     05 WT-STQ-MIN                PIC S9(9).
017500     05 WT-PTN-PEDIDO             PIC S9(9).
017600*
017700* VISAO REDEFINIDA DA TRANSACAO PARA VALIDACAO RAPIDA DOS LIMITES
017800* DE ESTOQUE (MINIMO/MAXIMO/PONTO DE PEDIDO) EM UMA UNICA MOVE
017900 01 WS-LIMITES-PRODUTO REDEFINES WS-TRANSACAO-PRODUTO.
018000     05 FILLER                    PIC X(377).
018100     05 WL-TEMP-IDEAL             PIC S9(6)V99.
018200     05 WL-STQ-MAX                PIC S9(9).
018300     05 WL-STQ-MIN                PIC S9(9).
018400     05 WL-PTN-PEDIDO             PIC S9(9).
018500*
018600* VISAO REDEFINIDA DO MESTRE NOVO PARA IMPRESSAO DE CONSULTAS
018700* (NOME + QUANTIDADE EM ESTOQUE, USADA NAS LISTAS DE REPOSICAO)
018800 01 WS-LINHA-CONSULTA REDEFINES REG-PRODUTO-NOVO.
018900     05 FILLER                    PIC X(09).
019000     05 LC-NOME                   PIC X(50).
019100     05 FILLER                    PIC X(365).
019200*
019300* VISAO REDEFINIDA DA TRANSACAO COMO CHAVE DE CONSULTA (ID E
019400* CODIGO DE BARRAS), USADA NAS ROTINAS 5000/5050/5060 DE BUSCA.
019500 01 WS-CHAVE-CONSULTA-PRODUTO REDEFINES WS-TRANSACAO-PRODUTO.
019600     05 WQ-ID-PRODUTO             PIC S9(9).
019700     05 FILLER                    PIC X(318).
019800     05 WQ-COD-BARRAS             PIC X(50).
019900*
020000 01 WS-MENSAGEM                   PIC X(60) VALUE SPACES.
020100*
020200 LINKAGE SECTION.
020300 01 LK-TRANSACAO-PRODUTO.
020400     05 LK-FUNCAO                 PIC X(01).
020500     05 LK-ID-PRODUTO             PIC S9(9).
020600     05 LK-NOME                   PIC X(50).
020700     05 LK-DESCRICAO              PIC X(250).
020800     05 LK-ID-ALMOXARIFADO        PIC S9(9).
020900     05 LK-ID-UNIDADE-MEDIDA      PIC S9(9).
021000     05 LK-COD-BARRAS             PIC X(50).
021100     05 LK-TEMP-IDEAL             PIC S9(6)V99.
021200     05 LK-STQ-MAX                PIC S9(9).
021300     05 LK-STQ-MIN                PIC S9(9).
021400     05 LK-PTN-PEDIDO             PIC S9(9).
021500     05 LK-RETORNO                PIC X(02).
021600         88 LK-RETORNO-OK         VALUE "00".
021700         88 LK-RETORNO-ERRO       VALUE "99".
021800*
021900 PROCEDURE DIVISION USING LK-TRANSACAO-PRODUTO.
022000*
022100 0100-INICIO.
022200     PERFORM 0200-ABRIR-ARQUIVOS THRU 0200-EXIT.
022300     MOVE LK-FUNCAO               TO WS-FUNCAO-PEDIDA.
022400     MOVE LK-ID-PRODUTO           TO WT-ID-PRODUTO.
022500     MOVE LK-NOME                 TO WT-NOME.
022600     MOVE LK-DESCRICAO            TO WT-DESCRICAO.
022700     MOVE LK-ID-ALMOXARIFADO      TO WT-ID-ALMOXARIFADO.
022800     MOVE LK-ID-UNIDADE-MEDIDA    TO WT-ID-UNIDADE-MEDIDA.
022900     MOVE LK-COD-BARRAS           TO WT-COD-BARRAS.
023000     MOVE LK-TEMP-IDEAL           TO WT-TEMP-IDEAL.
023100     MOVE LK-STQ-MAX              TO WT-STQ-MAX.
023200     MOVE LK-STQ-MIN              TO WT-STQ-MIN.
023300     MOVE LK-PTN-PEDIDO           TO WT-PTN-PEDIDO.
023400     SET LK-RETORNO-OK            TO TRUE.
023500*
023600     IF FUNCAO-INCLUIR
023700         PERFORM 2000-INCLUIR-PRODUTO THRU 2000-EXIT
023800     END-IF.
023900     IF FUNCAO-ALTERAR
024000         PERFORM 3000-ALTERAR-PRODUTO THRU 3000-EXIT
024100     END-IF.
024200     IF FUNCAO-EXCLUIR
024300         PERFORM 4000-EXCLUIR-PRODUTO THRU 4000-EXIT
024400     END-IF.
024500     IF FUNCAO-CONSULTAR-BARRAS
024600         PERFORM 5000-CONSULTAR-POR-BARRAS THRU 5000-EXIT
024700     END-IF.
024800     IF FUNCAO-CONSULTAR-NOME
024900         PERFORM 5050-CONSULTAR-POR-NOME THRU 5050-EXIT
025000     END-IF.
025100     IF FUNCAO-CONSULTAR-PARCIAL
025200         PERFORM 5060-CONSULTAR-NOME-PARCIAL THRU 5060-EXIT
025300     END-IF.
025400     IF FUNCAO-CONSULTAR-REPOSIC
025500         PERFORM 5100-CONSULTAR-REPOSICAO THRU 5100-EXIT
025600     END-IF.
025700     IF FUNCAO-CONSULTAR-BAIXO
025800         PERFORM 5200-CONSULTAR-ESTOQUE-BAIXO THRU 5200-EXIT
025900     END-IF.
026000     IF FUNCAO-CONSULTAR-CRITICO
026100         PERFORM 5300-CONSULTAR-ESTOQUE-CRITICO THRU 5300-EXIT
026200     END-IF.
026300*
026400     PERFORM 0900-ENCERRAR THRU 0900-EXIT.
026500     GOBACK.
026600*
026700 0200-ABRIR-ARQUIVOS.
026800     OPEN INPUT  PRODUTO-VELHO.
026900     OPEN OUTPUT PRODUTO-NOVO.
027000     OPEN INPUT  ALMOXARIFADO.
027100     OPEN INPUT  ESTOQUE.
027200 0200-EXIT.
027300     EXIT.
027400*
027500******************************************************************
027600* 2000-INCLUIR-PRODUTO - REGRA: REJEITA SE JA HOUVER ID INFORMADO,
027700* VALIDA CAMPOS OBRIGATORIOS E STQ-MAX > STQ-MIN, REJEITA CODIGO
027800* DE BARRAS DUPLICADO, COPIA O MESTRE VELHO E GRAVA O NOVO
027900* REGISTRO NO FINAL DO ARQUIVO NOVO.
028000******************************************************************
028100 2000-INCLUIR-PRODUTO.
028200     IF WT-ID-PRODUTO NOT = ZERO
028300         MOVE "PRODUTO JA POSSUI ID - INCLUSAO REJEITADA"
028400                                  TO WS-MENSAGEM
028500         SET LK-RETORNO-ERRO      TO TRUE
028600         GO TO 2000-EXIT
028700     END-IF.
028800*
028900     PERFORM 2100-VALIDAR-PRODUTO THRU 2100-EXIT.
029000     IF LK-RETORNO-ERRO
029100         GO TO 2000-EXIT
029200     END-IF.
029300*
029400     PERFORM 2200-VERIFICAR-BARRAS-DUPLICADA THRU 2200-EXIT.
029500     IF BARRAS-DUPLICADA
029600         MOVE "CODIGO DE BARRAS JA CADASTRADO" TO WS-MENSAGEM
029700         SET LK-RETORNO-ERRO      TO TRUE
029800         GO TO 2000-EXIT
029900     END-IF.
030000*
030100     PERFORM 2300-COPIAR-MESTRE-VELHO THRU 2300-EXIT.
030200*
030300     ADD 1 TO WC-CONTADOR-GRAVADOS.
030400     MOVE WC-CONTADOR-GRAVADOS    TO PN-ID-PRODUTO.
030500     MOVE WT-NOME                 TO PN-NOME.
030600     MOVE WT-DESCRICAO            TO PN-DESCRICAO.
030700     MOVE WT-ID-ALMOXARIFADO      TO PN-ID-ALMOXARIFADO.
030800     MOVE WT-ID-UNIDADE-MEDIDA    TO PN-ID-UNIDADE-MEDIDA.
030900     MOVE WT-COD-BARRAS           TO PN-COD-BARRAS.
031000     MOVE WT-TEMP-IDEAL           TO PN-TEMP-IDEAL.
031100     MOVE WT-STQ-MAX              TO PN-STQ-MAX.
031200     MOVE WT-STQ-MIN              TO PN-STQ-MIN.
031300     MOVE WT-PTN-PEDIDO           TO PN-PTN-PEDIDO.
031400     WRITE REG-PRODUTO-NOVO.
031500     MOVE WC-CONTADOR-GRAVADOS    TO LK-ID-PRODUTO.
031600 2000-EXIT.
031700     EXIT.
031800*
031900 2100-VALIDAR-PRODUTO.
032000     IF WT-NOME = SPACES
032100         MOVE "NOME DO PRODUTO E OBRIGATORIO" TO WS-MENSAGEM
032200         SET LK-RETORNO-ERRO      TO TRUE
032300         GO TO 2100-EXIT
032400     END-IF.
032500     IF WT-DESCRICAO = SPACES
032600         MOVE "DESCRICAO DO PRODUTO E OBRIGATORIA" TO WS-MENSAGEM
032700         SET LK-RETORNO-ERRO      TO TRUE
032800         GO TO 2100-EXIT
032900     END-IF.
033000     IF WT-ID-ALMOXARIFADO = ZERO
033100         MOVE "ALMOXARIFADO E OBRIGATORIO" TO WS-MENSAGEM
033200         SET LK-RETORNO-ERRO      TO TRUE
033300         GO TO 2100-EXIT
033400     END-IF.
033500     IF WT-ID-UNIDADE-MEDIDA = ZERO
033600         MOVE "UNIDADE DE MEDIDA E OBRIGATORIA" TO WS-MENSAGEM
033700         SET LK-RETORNO-ERRO      TO TRUE
033800         GO TO 2100-EXIT
033900     END-IF.
034000     IF WT-COD-BARRAS = SPACES
034100         MOVE "CODIGO DE BARRAS E OBRIGATORIO" TO WS-MENSAGEM
034200         SET LK-RETORNO-ERRO      TO TRUE
034300         GO TO 2100-EXIT
034400     END-IF.
034500     IF WT-STQ-MIN < ZERO
034600         MOVE "ESTOQUE MINIMO NAO PODE SER NEGATIVO"
034700                                  TO WS-MENSAGEM
034800         SET LK-RETORNO-ERRO      TO TRUE
034900         GO TO 2100-EXIT
035000     END-IF.
035100     IF WT-STQ-MAX NOT = ZERO AND WT-STQ-MIN NOT = ZERO
035200         IF WT-STQ-MAX NOT > WT-STQ-MIN
035300             MOVE "ESTOQUE MAXIMO DEVE SER MAIOR QUE O MINIMO"
035400                                  TO WS-MENSAGEM
035500             SET LK-RETORNO-ERRO  TO TRUE
035600             GO TO 2100-EXIT
035700         END-IF
035800     END-IF.
035900     IF WT-PTN-PEDIDO NOT > ZERO
036000         MOVE "PONTO DE PEDIDO DEVE SER MAIOR QUE ZERO"
036100                                  TO WS-MENSAGEM
036200         SET LK-RETORNO-ERRO      TO TRUE
036300     END-IF.
036400 2100-EXIT.
036500     EXIT.
036600*
036700 2200-VERIFICAR-BARRAS-DUPLICADA.
036800     SET WS-ACHOU-BARRAS-DUPLICADO TO "N".
036900 2200-LER-PRODUTO-VELHO.
037000     READ PRODUTO-VELHO NEXT RECORD AT END GO TO 2200-EXIT.
037100     IF PV-COD-BARRAS = WT-COD-BARRAS
037200         IF PV-ID-PRODUTO NOT = WT-ID-PRODUTO
037300             SET WS-ACHOU-BARRAS-DUPLICADO TO "S"
037400             GO TO 2200-EXIT
037500         END-IF
037600     END-IF.
037700     GO TO 2200-LER-PRODUTO-VELHO.
037800 2200-EXIT.
037900     EXIT.
038000*
038100* REAPROVEITA O MESTRE VELHO NO MESTRE NOVO, REGISTRO A REGISTRO,
038200* IGNORANDO O PROPRIO PRODUTO QUE ESTA SENDO ALTERADO/EXCLUIDO
038300* (WT-ID-PRODUTO = ZERO EM INCLUSAO, LOGO NADA E IGNORADO).
038400 2300-COPIAR-MESTRE-VELHO.
038500     CLOSE PRODUTO-VELHO.
038600     OPEN INPUT PRODUTO-VELHO.
038700 2300-COPIAR-UM-REGISTRO.
038800     READ PRODUTO-VELHO NEXT RECORD AT END GO TO 2300-EXIT.
038900     ADD 1 TO WC-CONTADOR-LIDOS.
039000     IF PV-ID-PRODUTO = WT-ID-PRODUTO
039100         GO TO 2300-COPIAR-UM-REGISTRO
039200     END-IF.
039300     IF PV-ID-PRODUTO > WC-CONTADOR-GRAVADOS
039400         MOVE PV-ID-PRODUTO       TO WC-CONTADOR-GRAVADOS
039500     END-IF.
039600     MOVE PV-ID-PRODUTO           TO PN-ID-PRODUTO.
039700     MOVE PV-NOME                 TO PN-NOME.
039800     MOVE PV-DESCRICAO            TO PN-DESCRICAO.
039900     MOVE PV-ID-ALMOXARIFADO      TO PN-ID-ALMOXARIFADO.
040000     MOVE PV-ID-UNIDADE-MEDIDA    TO PN-ID-UNIDADE-MEDIDA.
040100     MOVE PV-COD-BARRAS           TO PN-COD-BARRAS.
040200     MOVE PV-TEMP-IDEAL           TO PN-TEMP-IDEAL.
040300     MOVE PV-STQ-MAX              TO PN-STQ-MAX.
040400     MOVE PV-STQ-MIN              TO PN-STQ-MIN.
040500     MOVE PV-PTN-PEDIDO           TO PN-PTN-PEDIDO.
040600     WRITE REG-PRODUTO-NOVO.
040700     GO TO 2300-COPIAR-UM-REGISTRO.
040800 2300-EXIT.
040900     EXIT.
041000*
041100******************************************************************
041200* 3000-ALTERAR-PRODUTO - LE O REGISTRO EXISTENTE PELA CHAVE,
041300* REJEITA CODIGO DE BARRAS NOVO SE JA PERTENCER A OUTRO PRODUTO,
041400* REVALIDA REGRAS DE NEGOCIO E REGRAVA.
041500******************************************************************
041600 3000-ALTERAR-PRODUTO.
041700     SET WS-ACHOU-REGISTRO        TO "N".
041800 3000-LOCALIZAR.
041900     READ PRODUTO-VELHO NEXT RECORD AT END GO TO 3000-VERIFICAR.
042000     IF PV-ID-PRODUTO = WT-ID-PRODUTO
042100         SET ACHOU-PRODUTO        TO TRUE
042200     END-IF.
042300     GO TO 3000-COPIAR-OU-ALTERAR.
042400 3000-COPIAR-OU-ALTERAR.
042500     IF ACHOU-PRODUTO
042600         PERFORM 2100-VALIDAR-PRODUTO THRU 2100-EXIT
042700         IF LK-RETORNO-ERRO
042800             GO TO 3000-EXIT
042900         END-IF
043000         IF PV-COD-BARRAS NOT = WT-COD-BARRAS
043100             PERFORM 2200-VERIFICAR-BARRAS-DUPLICADA THRU
043200                 2200-EXIT
043300             IF BARRAS-DUPLICADA
043400                 MOVE "CODIGO DE BARRAS JA CADASTRADO"
043500                                  TO WS-MENSAGEM
043600                 SET LK-RETORNO-ERRO TO TRUE
043700                 GO TO 3000-EXIT
043800             END-IF
043900         END-IF
044000         MOVE PV-ID-PRODUTO       TO PN-ID-PRODUTO
044100         MOVE WT-NOME             TO PN-NOME
044200         MOVE WT-DESCRICAO        TO PN-DESCRICAO
044300         MOVE WT-ID-ALMOXARIFADO  TO PN-ID-ALMOXARIFADO
044400         MOVE WT-ID-UNIDADE-MEDIDA TO PN-ID-UNIDADE-MEDIDA
044500         MOVE WT-COD-BARRAS       TO PN-COD-BARRAS
044600         MOVE WT-TEMP-IDEAL       TO PN-TEMP-IDEAL
044700         MOVE WT-STQ-MAX          TO PN-STQ-MAX
044800         MOVE WT-STQ-MIN          TO PN-STQ-MIN
044900         MOVE WT-PTN-PEDIDO       TO PN-PTN-PEDIDO
045000         SET WS-ACHOU-REGISTRO    TO "N"
045100     ELSE
045200         MOVE PV-ID-PRODUTO       TO PN-ID-PRODUTO
045300         MOVE PV-NOME             TO PN-NOME
045400         MOVE PV-DESCRICAO        TO PN-DESCRICAO
045500         MOVE PV-ID-ALMOXARIFADO  TO PN-ID-ALMOXARIFADO
045600         MOVE PV-ID-UNIDADE-MEDIDA TO PN-ID-UNIDADE-MEDIDA
045700         MOVE PV-COD-BARRAS       TO PN-COD-BARRAS
045800         MOVE PV-TEMP-IDEAL       TO PN-TEMP-IDEAL
045900         MOVE PV-STQ-MAX          TO PN-STQ-MAX
046000         MOVE PV-STQ-MIN          TO PN-STQ-MIN
046100         MOVE PV-PTN-PEDIDO       TO PN-PTN-PEDIDO
046200     END-IF.
046300     WRITE REG-PRODUTO-NOVO.
046400     GO TO 3000-LOCALIZAR.
046500 3000-VERIFICAR.
046600     IF NOT ACHOU-PRODUTO
046700         MOVE "PRODUTO NAO ENCONTRADO" TO WS-MENSAGEM
046800         SET LK-RETORNO-ERRO      TO TRUE
046900     END-IF.
047000 3000-EXIT.
047100     EXIT.
047200*
047300******************************************************************
047400* 4000-EXCLUIR-PRODUTO - O CODIGO-FONTE ORIGINAL NAO POSSUI
047500* NENHUMA REGRA DE GUARDA PARA A EXCLUSAO (PLACEHOLDER); O
047600* REGISTRO E SIMPLESMENTE OMITIDO DA COPIA PARA O MESTRE NOVO.
047700******************************************************************
047800 4000-EXCLUIR-PRODUTO.
047900     SET WS-ACHOU-REGISTRO        TO "N".
048000 4000-LOCALIZAR.
048100     READ PRODUTO-VELHO NEXT RECORD AT END GO TO 4000-VERIFICAR.
048200     IF PV-ID-PRODUTO = WT-ID-PRODUTO
048300         SET ACHOU-PRODUTO        TO TRUE
048400         GO TO 4000-LOCALIZAR
048500     END-IF.
048600     MOVE PV-ID-PRODUTO           TO PN-ID-PRODUTO.
048700     MOVE PV-NOME                 TO PN-NOME.
048800     MOVE PV-DESCRICAO            TO PN-DESCRICAO.
048900     MOVE PV-ID-ALMOXARIFADO      TO PN-ID-ALMOXARIFADO.
049000     MOVE PV-ID-UNIDADE-MEDIDA    TO PN-ID-UNIDADE-MEDIDA.
049100     MOVE PV-COD-BARRAS           TO PN-COD-BARRAS.
049200     MOVE PV-TEMP-IDEAL           TO PN-TEMP-IDEAL.
049300     MOVE PV-STQ-MAX              TO PN-STQ-MAX.
049400     MOVE PV-STQ-MIN              TO PN-STQ-MIN.
049500     MOVE PV-PTN-PEDIDO           TO PN-PTN-PEDIDO.
049600     WRITE REG-PRODUTO-NOVO.
049700     GO TO 4000-LOCALIZAR.
049800 4000-VERIFICAR.
049900     IF NOT ACHOU-PRODUTO
050000         MOVE "PRODUTO NAO ENCONTRADO" TO WS-MENSAGEM
050100         SET LK-RETORNO-ERRO      TO TRUE
050200     END-IF.
050300 4000-EXIT.
050400     EXIT.
050500*
050600******************************************************************
050700* 5000-SERIE - CONSULTAS SOMENTE LEITURA (SEM QUEBRA DE CONTROLE):
050800* POR CODIGO DE BARRAS, POR NOME, REPOSICAO, ESTOQUE BAIXO E
050900* ESTOQUE CRITICO. JUNTAM PRODUTO COM ESTOQUE POR ID-PRODUTO.
051000******************************************************************
051100 5000-CONSULTAR-POR-BARRAS.
051200     READ PRODUTO-NOVO NEXT RECORD AT END GO TO 5000-EXIT.
051300     IF PN-COD-BARRAS NOT = WT-COD-BARRAS
051400         GO TO 5000-CONSULTAR-POR-BARRAS
051500     END-IF.
051600     DISPLAY "PRODUTO " PN-ID-PRODUTO " " PN-NOME
051700             " BARRAS " PN-COD-BARRAS.
051800 5000-EXIT.
051900     EXIT.
052000*
052100* 5050-CONSULTAR-POR-NOME - BUSCA PELO NOME EXATO INFORMADO EM
052200* WT-NOME (CHAMADO COM FUNCAO-CONSULTAR-NOME, CODIGO "N").
052300 5050-CONSULTAR-POR-NOME.
052400     READ PRODUTO-NOVO NEXT RECORD AT END GO TO 5050-EXIT.
052500     IF PN-NOME NOT = WT-NOME
052600         GO TO 5050-CONSULTAR-POR-NOME
052700     END-IF.
052800     DISPLAY "PRODUTO " PN-ID-PRODUTO " " PN-NOME
052900             " BARRAS " PN-COD-BARRAS.
053000     GO TO 5050-CONSULTAR-POR-NOME.
053100 5050-EXIT.
053200     EXIT.
053300*
053400* 5060-CONSULTAR-NOME-PARCIAL - BUSCA TODO PRODUTO CUJO NOME
053500* CONTENHA O TRECHO INFORMADO EM WT-NOME (CODIGO "T"). O TAMANHO
053600* DO TRECHO E OBTIDO CONTANDO-SE OS CARACTERES NAO-BRANCOS A
053700* PARTIR DA DIREITA, POIS O CAMPO E DE TAMANHO FIXO.
053800 5060-CONSULTAR-NOME-PARCIAL.
053900     MOVE 50                     TO WC-TAM-NOME-BUSCA.
054000 5060-ACHAR-TAMANHO.
054100     IF WC-TAM-NOME-BUSCA = ZERO
054200         GO TO 5060-EXIT
054300     END-IF.
054400     IF WT-NOME(WC-TAM-NOME-BUSCA:1) NOT = SPACE
054500         GO TO 5060-VARRER-ARQUIVO
054600     END-IF.
054700     SUBTRACT 1 FROM WC-TAM-NOME-BUSCA.
054800     GO TO 5060-ACHAR-TAMANHO.
054900 5060-VARRER-ARQUIVO.
055000     READ PRODUTO-NOVO NEXT RECORD AT END GO TO 5060-EXIT.
055100     MOVE ZERO                   TO WC-POS-COMPARA.
055200     SET WS-ACHOU-PARCIAL         TO "N".
055300 5060-COMPARAR-POSICAO.
055400     ADD 1 TO WC-POS-COMPARA.
055500     IF WC-POS-COMPARA > (51 - WC-TAM-NOME-BUSCA)
055600         GO TO 5060-FIM-POSICAO
055700     END-IF.
055800     IF PN-NOME(WC-POS-COMPARA:WC-TAM-NOME-BUSCA) =
055900         WT-NOME(1:WC-TAM-NOME-BUSCA)
056000         SET ACHOU-TRECHO-NOME    TO TRUE
056100         GO TO 5060-FIM-POSICAO
056200     END-IF.
056300     GO TO 5060-COMPARAR-POSICAO.
056400 5060-FIM-POSICAO.
056500     IF ACHOU-TRECHO-NOME
056600         DISPLAY "PRODUTO " PN-ID-PRODUTO " " PN-NOME
056700                 " BARRAS " PN-COD-BARRAS
056800     END-IF.
056900     GO TO 5060-VARRER-ARQUIVO.
057000 5060-EXIT.
057100     EXIT.
057200*
057300 5100-CONSULTAR-REPOSICAO.
057400* PARA REPOSICAO: QUANTIDADE-ESTOQUE <= PTN-PEDIDO, POR PRODUTO,
057500* RESULTADO ORDENADO POR NOME (O MESTRE NOVO JA E GRAVADO EM
057600* ORDEM DE NOME PARA ESTE FIM PELO PASSO DE ORDENACAO EXTERNO).
057700     READ PRODUTO-NOVO NEXT RECORD AT END GO TO 5100-EXIT.
057800     PERFORM 5900-SOMAR-ESTOQUE-DO-PRODUTO THRU 5900-EXIT.
057900     IF WC-INDICE-ESTOQUE NOT > PN-PTN-PEDIDO
058000         DISPLAY "REPOSICAO: " PN-NOME
058100     END-IF.
058200     GO TO 5100-CONSULTAR-REPOSICAO.
058300 5100-EXIT.
058400     EXIT.
058500*
058600 5200-CONSULTAR-ESTOQUE-BAIXO.
058700* ESTOQUE BAIXO: PTN-PEDIDO < QUANTIDADE-ESTOQUE <= STQ-MIN
058800     READ PRODUTO-NOVO NEXT RECORD AT END GO TO 5200-EXIT.
058900     PERFORM 5900-SOMAR-ESTOQUE-DO-PRODUTO THRU 5900-EXIT.
059000     IF WC-INDICE-ESTOQUE > PN-PTN-PEDIDO
059100         IF WC-INDICE-ESTOQUE NOT > PN-STQ-MIN
059200             DISPLAY "ESTOQUE BAIXO: " PN-NOME
059300         END-IF
059400     END-IF.
059500     GO TO 5200-CONSULTAR-ESTOQUE-BAIXO.
059600 5200-EXIT.
059700     EXIT.
059800*
059900 5300-CONSULTAR-ESTOQUE-CRITICO.
060000* ESTOQUE CRITICO: MESMO PREDICADO DA REPOSICAO, ORDENADO POR
060100* QUANTIDADE CRESCENTE E DEPOIS POR NOME (ORDENACAO EXTERNA).
060200     READ PRODUTO-NOVO NEXT RECORD AT END GO TO 5300-EXIT.
060300     PERFORM 5900-SOMAR-ESTOQUE-DO-PRODUTO THRU 5900-EXIT.
060400     IF WC-INDICE-ESTOQUE NOT > PN-PTN-PEDIDO
060500         DISPLAY "CRITICO (" WC-INDICE-ESTOQUE "): " PN-NOME
060600     END-IF.
060700     GO TO 5300-CONSULTAR-ESTOQUE-CRITICO.
060800 5300-EXIT.
060900     EXIT.
061000*
061100 5900-SOMAR-ESTOQUE-DO-PRODUTO.
061200     MOVE ZERO                    TO WC-INDICE-ESTOQUE.
061300     CLOSE ESTOQUE.
061400     OPEN INPUT ESTOQUE.
061500 5900-LER-ESTOQUE.
061600     READ ESTOQUE NEXT RECORD AT END GO TO 5900-EXIT.
061700     IF ESP-ID-PRODUTO = PN-ID-PRODUTO
061800         ADD ESP-QUANTIDADE-ESTOQUE TO WC-INDICE-ESTOQUE
061900     END-IF.
062000     GO TO 5900-LER-ESTOQUE.
062100 5900-EXIT.
062200     EXIT.
062300*
062400 0900-ENCERRAR.
062500     CLOSE PRODUTO-VELHO.
062600     CLOSE PRODUTO-NOVO.
062700     CLOSE ALMOXARIFADO.
062800     CLOSE ESTOQUE.
062900 0900-EXIT.
063000     EXIT.
