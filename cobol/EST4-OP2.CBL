000100******************************************************************
000200* PROGRAM:  EST4-OP2
000300* PURPOSE:  MANUTENCAO DO ESTOQUE (ESTOQUESERVICE) - INCLUSAO,
000400*           ALTERACAO, EXCLUSAO, ADICAO E BAIXA DE QUANTIDADE
000500*           POR PRODUTO+LOTE
000600* SYSTEM:   FASICLIN ESTOQUE - CONTROLE DE ALMOXARIFADO
000700******************************************************************
000800* HISTORICO DE ALTERACOES
000900* DATA       PROGRAMADOR   CHAMADO   DESCRICAO
001000* ---------- ------------- --------- -------------------------
001100* 1989-04-02 V.A.NUNES     EST-0002  PROGRAMA ORIGINAL - BAIXA
001200*                                    DE ESTOQUE POR VENDA, COM
001300*                                    VERIFICACAO DE SALDO
001400* 1990-12-05 V.A.NUNES     EST-0035  INCLUIDA ROTINA DE ADICAO
001500*                                    DE QUANTIDADE (ENTRADA)
001600* 1993-02-18 J.C.PEREIRA   EST-0088  CHAVE COMPOSTA PRODUTO+LOTE
001700*                                    PASSOU A SER VALIDADA COMO
001800*                                    UNICA NA INCLUSAO
001900* 1995-07-09 J.C.PEREIRA   EST-0122  EXCLUSAO BLOQUEADA QUANDO
002000*                                    SALDO EM ESTOQUE MAIOR QUE 0
002100* 1998-09-01 M.R.SOUZA     EST-0200  REVISAO PARA ANO 2000 -
002200*                                    NENHUM CAMPO DE DATA NESTE
002300*                                    PROGRAMA, SEM IMPACTO
002400* 1999-01-19 M.R.SOUZA     EST-0201  TESTE DE VIRADA DE SECULO
002500*                                    CONCLUIDO - SEM PENDENCIAS
002600* 2002-03-14 A.T.LIMA      EST-0270  LOTE PASSOU A SER OPCIONAL
002700*                                    (ID-LOTE = ZERO = SEM LOTE)
002800* 2003-06-24 R.P.ABREU     EST-0307  INCLUIDA VISAO WS-CHAVE-
002900*                                    ESTOQUE-VELHO REDEFININDO
003000*                                    REG-ESTOQUE-VELHO PARA USO
003100*                                    NA LOCALIZACAO POR CHAVE
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    EST4-OP2.
003500 AUTHOR.        V.A.NUNES.
003600 INSTALLATION.  FASICLIN - SETOR DE INFORMATICA - ALMOXARIFADO.
003700 DATE-WRITTEN.  02/04/1989.
003800 DATE-COMPILED. 15/03/2002.
003900 SECURITY.      USO INTERNO FASICLIN - ACESSO RESTRITO AO
004000                SETOR DE ALMOXARIFADO E AUDITORIA.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS CLASSE-ALFA IS "A" THRU "Z"
004700     UPSI-0 ON  STATUS IS SW-RODADA-TESTE
004800            OFF STATUS IS SW-RODADA-PRODUCAO.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ESTOQUE-VELHO  ASSIGN TO "ESTVELHO"
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS  IS FS-ESTOQUE.
005500*
005600     SELECT ESTOQUE-NOVO   ASSIGN TO "ESTNOVO1"
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS  IS FS-ESTOQUE.
005900*
006000     SELECT PRODUTO        ASSIGN TO "PRODNOVO"
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS  IS FS-PRODUTO.
006300*
006400     SELECT LOTE           ASSIGN TO "LOTENOVO"
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS  IS FS-LOTE.
006700*
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD  ESTOQUE-VELHO
007200     LABEL RECORD IS STANDARD.
007300 01  REG-ESTOQUE-VELHO.
007400     05 EV-ID-ESTOQUE             PIC S9(9).
007500     05 EV-ID-PRODUTO             PIC S9(9).
007600     05 EV-ID-LOTE                PIC S9(9).
007700     05 EV-QUANTIDADE-ESTOQUE     PIC S9(9).
007800     05 FILLER                    PIC X(08).
007900*
008000* VISAO REDEFINIDA DO ESTOQUE VELHO PARA A MESMA CHAVE COMPOSTA
008100* PRODUTO+LOTE, USADA NA LOCALIZACAO DO REGISTRO A ALTERAR/BAIXAR.
008200 01  WS-CHAVE-ESTOQUE-VELHO REDEFINES REG-ESTOQUE-VELHO.
008300     05 FILLER                    PIC X(09).
008400     05 WCV-CHAVE-PRODUTO-LOTE.
008500         10 WCV-PRODUTO           PIC S9(9).
008600         10 WCV-LOTE              PIC S9(9).
008700     05 FILLER                    PIC X(17).
008800*
008900 FD  ESTOQUE-NOVO
009000     LABEL RECORD IS STANDARD.
009100 01  REG-ESTOQUE-NOVO.
009200     05 EN-ID-ESTOQUE             PIC S9(9).
009300     05 EN-ID-PRODUTO             PIC S9(9).
009400     05 EN-ID-LOTE                PIC S9(9).
009500     05 EN-QUANTIDADE-ESTOQUE     PIC S9(9).
009600     05 FILLER                    PIC X(08).
009700*
009800* VISAO REDEFINIDA DO ESTOQUE NOVO PARA EXIBIR A CHAVE COMPOSTA
009900* PRODUTO+LOTE COMO UM UNICO CAMPO NA VERIFICACAO DE DUPLICIDADE
010000 01  WS-CHAVE-ESTOQUE-NOVO REDEFINES REG-ESTOQUE-NOVO.
010100     05 FILLER                    PIC X(09).
010200     05 WCN-CHAVE-PRODUTO-LOTE.
010300         10 WCN-PRODUTO           PIC S9(9).
010400         10 WCN-LOTE              PIC S9(9).
010500     05 FILLER                    PIC X(17).
010600*
010700 FD  PRODUTO
010800     LABEL RECORD IS STANDARD.
010900 01  REG-PRODUTO-FK.
011000     05 PFK-ID-PRODUTO            PIC S9(9).
011100     05 FILLER                    PIC X(415).
011200*
011300 FD  LOTE
011400     LABEL RECORD IS STANDARD.
011500 01  REG-LOTE-FK.
011600     05 LFK-ID-LOTE               PIC S9(9).
011700     05 FILLER                    PIC X(31).
011800*
011900 WORKING-STORAGE SECTION.
012000*
012100 77 FS-ESTOQUE                    PIC X(02) VALUE "00".
012200     88 FS-ESTOQUE-OK             VALUE "00".
012300 77 FS-PRODUTO                    PIC X(02) VALUE "00".
012400     88 FS-PRODUTO-OK             VALUE "00".
012500 77 FS-LOTE                       PIC X(02) VALUE "00".
012600     88 FS-LOTE-OK                VALUE "00".
012700*
012800 77 WC-CONTADOR-GRAVADOS          PIC S9(9) COMP VALUE ZERO.
012900 77 WC-SALDO-ATUAL                PIC S9(9) COMP VALUE ZERO.
013000*
013100 01 WS-FUNCAO-PEDIDA              PIC X(01) VALUE SPACE.
013200     88 FUNCAO-INCLUIR            VALUE "I".
013300     88 FUNCAO-ALTERAR            VALUE "A".
013400     88 FUNCAO-EXCLUIR            VALUE "E".
013500     88 FUNCAO-ADICIONAR          VALUE "M".
013600     88 FUNCAO-REMOVER            VALUE "B".
013700*
013800 01 WS-ACHOU-REGISTRO             PIC X(01) VALUE "N".
013900     88 ACHOU-ESTOQUE             VALUE "S".
014000 01 WS-ACHOU-CHAVE-DUPLICADA      PIC X(01) VALUE "N".
014100     88 CHAVE-DUPLICADA           VALUE "S".
014200 01 WS-ACHOU-PRODUTO-FK           PIC X(01) VALUE "N".
014300     88 PRODUTO-FK-EXISTE         VALUE "S".
014400 01 WS-ACHOU-LOTE-FK              PIC X(01) VALUE "N".
014500     88 LOTE-FK-EXISTE            VALUE "S".
014600*
014700 01 WS-TRANSACAO-ESTOQUE.
014800     05 WT-ID-ESTOQUE             PIC S9(9).
014900     05 WT-ID-PRODUTO             PIC S9(9).
015000     05 WT-ID-LOTE                PIC S9(9).
015100     05 WT-QUANTIDADE-ESTOQUE     PIC S9(9).
015200     05 WT-QUANTIDADE-MOVIMENTO   PIC S9(9).
015300*
015400* VISAO DA TRANSACAO USADA PARA GRAVAR SO A CHAVE COMPOSTA NA
015500* PESQUISA POR PRODUTO+LOTE (ADICIONAR-ESTOQUE/REMOVER-ESTOQUE)
015600 01 WS-CHAVE-TRANSACAO REDEFINES WS-TRANSACAO-ESTOQUE.
015700     05 FILLER                    PIC X(09).
015800     05 WCT-CHAVE-PRODUTO-LOTE.
015900         10 WCT-PRODUTO           PIC S9(9).
016000         10 WCT-LOTE              PIC S9(9).
016100     05 FILLER                    PIC X(18).
016200*
016300 01 WS-MENSAGEM                   PIC X(60) VALUE SPACES.
016400*
016500 LINKAGE SECTION.
016600 01 LK-TRANSACAO-ESTOQUE.
016700     05 LK-FUNCAO                 PIC X(01).
016800     05 LK-ID-ESTOQUE             PIC S9(9).
016900     05 LK-ID-PRODUTO             PIC S9(9).
017000     05 LK-ID-LOTE                PIC S9(9).
017100     05 LK-QUANTIDADE-ESTOQUE     PIC S9(9).
017200     05 LK-QUANTIDADE-MOVIMENTO   PIC S9(9).
017300     05 LK-RETORNO                PIC X(02).
017400         88 LK-RETORNO-OK         VALUE "00".
017500         88 LK-RETORNO-ERRO       VALUE "99".
017600*
017700 PROCEDURE DIVISION USING LK-TRANSACAO-ESTOQUE.
017800*
017900 0100-INICIO.
018000     PERFORM 0200-ABRIR-ARQUIVOS THRU 0200-EXIT.
018100     MOVE LK-FUNCAO               TO WS-FUNCAO-PEDIDA.
018200     MOVE LK-ID-ESTOQUE           TO WT-ID-ESTOQUE.
018300     MOVE LK-ID-PRODUTO           TO WT-ID-PRODUTO.
018400     MOVE LK-ID-LOTE              TO WT-ID-LOTE.
018500     MOVE LK-QUANTIDADE-ESTOQUE   TO WT-QUANTIDADE-ESTOQUE.
018600     MOVE LK-QUANTIDADE-MOVIMENTO TO WT-QUANTIDADE-MOVIMENTO.
018700     SET LK-RETORNO-OK            TO TRUE.
018800*
018900     IF FUNCAO-INCLUIR
019000         PERFORM 2000-INCLUIR-ESTOQUE THRU 2000-EXIT
019100     END-IF.
019200     IF FUNCAO-ALTERAR
019300         PERFORM 3000-ALTERAR-ESTOQUE THRU 3000-EXIT
019400     END-IF.
019500     IF FUNCAO-EXCLUIR
019600         PERFORM 4000-EXCLUIR-ESTOQUE THRU 4000-EXIT
019700     END-IF.
019800     IF FUNCAO-ADICIONAR
019900         PERFORM 5000-ADICIONAR-ESTOQUE THRU 5000-EXIT
020000     END-IF.
020100     IF FUNCAO-REMOVER
020200         PERFORM 6000-REMOVER-ESTOQUE THRU 6000-EXIT
020300     END-IF.
020400*
020500     MOVE LK-QUANTIDADE-ESTOQUE   TO LK-QUANTIDADE-ESTOQUE.
020600     PERFORM 0900-ENCERRAR THRU 0900-EXIT.
020700     GOBACK.
020800*
020900 0200-ABRIR-ARQUIVOS.
021000     OPEN INPUT  ESTOQUE-VELHO.
021100     OPEN OUTPUT ESTOQUE-NOVO.
021200     OPEN INPUT  PRODUTO.
021300     OPEN INPUT  LOTE.
021400 0200-EXIT.
021500     EXIT.
021600*
021700******************************************************************
021800* 2000-INCLUIR-ESTOQUE - VALIDA PRODUTO EXISTENTE E QUANTIDADE
021900* >= ZERO, REJEITA PAR PRODUTO+LOTE JA CADASTRADO, GRAVA NOVO.
022000******************************************************************
022100 2000-INCLUIR-ESTOQUE.
022200     IF WT-ID-ESTOQUE NOT = ZERO
022300         MOVE "ESTOQUE JA POSSUI ID - INCLUSAO REJEITADA"
022400                                  TO WS-MENSAGEM
022500         SET LK-RETORNO-ERRO      TO TRUE
022600         GO TO 2000-EXIT
022700     END-IF.
022800     IF WT-ID-PRODUTO = ZERO
022900         MOVE "PRODUTO E OBRIGATORIO" TO WS-MENSAGEM
023000         SET LK-RETORNO-ERRO      TO TRUE
023100         GO TO 2000-EXIT
023200     END-IF.
023300     IF WT-QUANTIDADE-ESTOQUE < ZERO
023400         MOVE "QUANTIDADE NAO PODE SER NEGATIVA" TO WS-MENSAGEM
023500         SET LK-RETORNO-ERRO      TO TRUE
023600         GO TO 2000-EXIT
023700     END-IF.
023800     PERFORM 7100-VERIFICAR-CHAVE-DUPLICADA THRU 7100-EXIT.
023900     IF CHAVE-DUPLICADA
024000         MOVE "JA EXISTE ESTOQUE PARA ESSE PRODUTO/LOTE"
024100                                  TO WS-MENSAGEM
024200         SET LK-RETORNO-ERRO      TO TRUE
024300         GO TO 2000-EXIT
024400     END-IF.
024500     PERFORM 7300-COPIAR-MESTRE-VELHO THRU 7300-EXIT.
024600     ADD 1 TO WC-CONTADOR-GRAVADOS.
024700     MOVE WC-CONTADOR-GRAVADOS    TO EN-ID-ESTOQUE.
024800     MOVE WT-ID-PRODUTO           TO EN-ID-PRODUTO.
024900     MOVE WT-ID-LOTE              TO EN-ID-LOTE.
025000     MOVE WT-QUANTIDADE-ESTOQUE   TO EN-QUANTIDADE-ESTOQUE.
025100     WRITE REG-ESTOQUE-NOVO.
025200     MOVE WC-CONTADOR-GRAVADOS    TO LK-ID-ESTOQUE.
025300 2000-EXIT.
025400     EXIT.
025500*
025600******************************************************************
025700* 3000-ALTERAR-ESTOQUE - PRODUTO E LOTE SAO IMUTAVEIS APOS A
025800* CRIACAO; SOMENTE A QUANTIDADE PODE SER REESCRITA.
025900******************************************************************
026000 3000-ALTERAR-ESTOQUE.
026100     SET WS-ACHOU-REGISTRO        TO "N".
026200 3000-LOCALIZAR.
026300     READ ESTOQUE-VELHO NEXT RECORD AT END GO TO 3000-VERIFICAR.
026400     IF EV-ID-ESTOQUE = WT-ID-ESTOQUE
026500         SET ACHOU-ESTOQUE        TO TRUE
026600         IF EV-ID-PRODUTO NOT = WT-ID-PRODUTO OR
026700            EV-ID-LOTE NOT = WT-ID-LOTE
026800             MOVE "PRODUTO/LOTE NAO PODEM SER ALTERADOS"
026900                                  TO WS-MENSAGEM
027000             SET LK-RETORNO-ERRO  TO TRUE
027100             GO TO 3000-EXIT
027200         END-IF
027300         IF WT-QUANTIDADE-ESTOQUE < ZERO
027400             MOVE "QUANTIDADE NAO PODE SER NEGATIVA"
027500                                  TO WS-MENSAGEM
027600             SET LK-RETORNO-ERRO  TO TRUE
027700             GO TO 3000-EXIT
027800         END-IF
027900         MOVE EV-ID-ESTOQUE       TO EN-ID-ESTOQUE
028000         MOVE EV-ID-PRODUTO       TO EN-ID-PRODUTO
028100         MOVE EV-ID-LOTE          TO EN-ID-LOTE
028200         MOVE WT-QUANTIDADE-ESTOQUE TO EN-QUANTIDADE-ESTOQUE
028300     ELSE
028400         MOVE EV-ID-ESTOQUE       TO EN-ID-ESTOQUE
028500         MOVE EV-ID-PRODUTO       TO EN-ID-PRODUTO
028600         MOVE EV-ID-LOTE          TO EN-ID-LOTE
028700         MOVE EV-QUANTIDADE-ESTOQUE TO EN-QUANTIDADE-ESTOQUE
028800     END-IF.
028900     WRITE REG-ESTOQUE-NOVO.
029000     GO TO 3000-LOCALIZAR.
029100 3000-VERIFICAR.
029200     IF NOT ACHOU-ESTOQUE
029300         MOVE "REGISTRO DE ESTOQUE NAO ENCONTRADO" TO WS-MENSAGEM
029400         SET LK-RETORNO-ERRO      TO TRUE
029500     END-IF.
029600 3000-EXIT.
029700     EXIT.
029800*
029900******************************************************************
030000* 4000-EXCLUIR-ESTOQUE - PROIBIDA SE A QUANTIDADE FOR MAIOR
030100* QUE ZERO.
030200******************************************************************
030300 4000-EXCLUIR-ESTOQUE.
030400     SET WS-ACHOU-REGISTRO        TO "N".
030500 4000-LOCALIZAR.
030600     READ ESTOQUE-VELHO NEXT RECORD AT END GO TO 4000-VERIFICAR.
030700     IF EV-ID-ESTOQUE = WT-ID-ESTOQUE
030800         SET ACHOU-ESTOQUE        TO TRUE
030900         IF EV-QUANTIDADE-ESTOQUE > ZERO
031000             MOVE "NAO E PERMITIDO EXCLUIR ESTOQUE COM SALDO"
031100                                  TO WS-MENSAGEM
031200             SET LK-RETORNO-ERRO  TO TRUE
031300             GO TO 4000-EXIT
031400         END-IF
031500         GO TO 4000-LOCALIZAR
031600     END-IF.
031700     MOVE EV-ID-ESTOQUE           TO EN-ID-ESTOQUE.
031800     MOVE EV-ID-PRODUTO           TO EN-ID-PRODUTO.
031900     MOVE EV-ID-LOTE              TO EN-ID-LOTE.
032000     MOVE EV-QUANTIDADE-ESTOQUE   TO EN-QUANTIDADE-ESTOQUE.
032100     WRITE REG-ESTOQUE-NOVO.
032200     GO TO 4000-LOCALIZAR.
032300 4000-VERIFICAR.
032400     IF NOT ACHOU-ESTOQUE
032500         MOVE "REGISTRO DE ESTOQUE NAO ENCONTRADO" TO WS-MENSAGEM
032600         SET LK-RETORNO-ERRO      TO TRUE
032700     END-IF.
032800 4000-EXIT.
032900     EXIT.
033000*
033100******************************************************************
033200* 5000-ADICIONAR-ESTOQUE - SE HOUVER REGISTRO PARA O PAR
033300* PRODUTO+LOTE, SOMA A QUANTIDADE; SENAO CRIA UM NOVO REGISTRO,
033400* CONFERINDO ANTES QUE O PRODUTO (E O LOTE, SE INFORMADO) EXISTAM.
033500******************************************************************
033600 5000-ADICIONAR-ESTOQUE.
033700     PERFORM 7200-VERIFICAR-FK-PRODUTO THRU 7200-EXIT.
033800     IF NOT PRODUTO-FK-EXISTE
033900         MOVE "PRODUTO NAO ENCONTRADO" TO WS-MENSAGEM
034000         SET LK-RETORNO-ERRO      TO TRUE
034100         GO TO 5000-COPIAR-RESTANTE
034200     END-IF.
034300     IF WT-ID-LOTE NOT = ZERO
034400         PERFORM 7250-VERIFICAR-FK-LOTE THRU 7250-EXIT
034500         IF NOT LOTE-FK-EXISTE
034600             MOVE "LOTE NAO ENCONTRADO" TO WS-MENSAGEM
034700             SET LK-RETORNO-ERRO  TO TRUE
034800             GO TO 5000-COPIAR-RESTANTE
034900         END-IF
035000     END-IF.
035100     SET WS-ACHOU-REGISTRO        TO "N".
035200 5000-LOCALIZAR.
035300     READ ESTOQUE-VELHO NEXT RECORD AT END GO TO 5000-FIM-LEITURA.
035400     IF EV-ID-PRODUTO = WT-ID-PRODUTO AND
035500        EV-ID-LOTE = WT-ID-LOTE
035600         SET ACHOU-ESTOQUE        TO TRUE
035700         MOVE EV-ID-ESTOQUE       TO EN-ID-ESTOQUE
035800         MOVE EV-ID-PRODUTO       TO EN-ID-PRODUTO
035900         MOVE EV-ID-LOTE          TO EN-ID-LOTE
036000         COMPUTE EN-QUANTIDADE-ESTOQUE =
036100             EV-QUANTIDADE-ESTOQUE + WT-QUANTIDADE-MOVIMENTO
036200         MOVE EN-QUANTIDADE-ESTOQUE TO LK-QUANTIDADE-ESTOQUE
036300         MOVE EV-ID-ESTOQUE       TO LK-ID-ESTOQUE
036400     ELSE
036500         MOVE EV-ID-ESTOQUE       TO EN-ID-ESTOQUE
036600         MOVE EV-ID-PRODUTO       TO EN-ID-PRODUTO
036700         MOVE EV-ID-LOTE          TO EN-ID-LOTE
036800         MOVE EV-QUANTIDADE-ESTOQUE TO EN-QUANTIDADE-ESTOQUE
036900     END-IF.
037000     WRITE REG-ESTOQUE-NOVO.
037100     IF EN-ID-ESTOQUE > WC-CONTADOR-GRAVADOS
037200         MOVE EN-ID-ESTOQUE       TO WC-CONTADOR-GRAVADOS
037300     END-IF.
037400     GO TO 5000-LOCALIZAR.
037500 5000-FIM-LEITURA.
037600     IF NOT ACHOU-ESTOQUE
037700         ADD 1 TO WC-CONTADOR-GRAVADOS
037800         MOVE WC-CONTADOR-GRAVADOS TO EN-ID-ESTOQUE
037900         MOVE WT-ID-PRODUTO       TO EN-ID-PRODUTO
038000         MOVE WT-ID-LOTE          TO EN-ID-LOTE
038100         MOVE WT-QUANTIDADE-MOVIMENTO TO EN-QUANTIDADE-ESTOQUE
038200         WRITE REG-ESTOQUE-NOVO
038300         MOVE WC-CONTADOR-GRAVADOS TO LK-ID-ESTOQUE
038400         MOVE EN-QUANTIDADE-ESTOQUE TO LK-QUANTIDADE-ESTOQUE
038500     END-IF.
038600     GO TO 5000-EXIT.
038700 5000-COPIAR-RESTANTE.
038800     PERFORM 7300-COPIAR-MESTRE-VELHO THRU 7300-EXIT.
038900 5000-EXIT.
039000     EXIT.
039100*
039200******************************************************************
039300* 6000-REMOVER-ESTOQUE - ERRO SE NAO HOUVER REGISTRO OU SE O
039400* SALDO FOR MENOR QUE A QUANTIDADE PEDIDA ("ESTOQUE
039500* INSUFICIENTE").
039600******************************************************************
039700 6000-REMOVER-ESTOQUE.
039800     SET WS-ACHOU-REGISTRO        TO "N".
039900 6000-LOCALIZAR.
040000     READ ESTOQUE-VELHO NEXT RECORD AT END GO TO 6000-FIM-LEITURA.
040100     IF EV-ID-PRODUTO = WT-ID-PRODUTO AND
040200        EV-ID-LOTE = WT-ID-LOTE
040300         SET ACHOU-ESTOQUE        TO TRUE
040400         MOVE EV-QUANTIDADE-ESTOQUE TO WC-SALDO-ATUAL
040500         IF WC-SALDO-ATUAL < WT-QUANTIDADE-MOVIMENTO
040600             MOVE "ESTOQUE INSUFICIENTE" TO WS-MENSAGEM
040700             SET LK-RETORNO-ERRO  TO TRUE
040800             MOVE EV-ID-ESTOQUE   TO EN-ID-ESTOQUE
040900             MOVE EV-ID-PRODUTO   TO EN-ID-PRODUTO
041000             MOVE EV-ID-LOTE      TO EN-ID-LOTE
041100             MOVE EV-QUANTIDADE-ESTOQUE TO EN-QUANTIDADE-ESTOQUE
041200         ELSE
041300             MOVE EV-ID-ESTOQUE   TO EN-ID-ESTOQUE
041400             MOVE EV-ID-PRODUTO   TO EN-ID-PRODUTO
041500             MOVE EV-ID-LOTE      TO EN-ID-LOTE
041600             COMPUTE EN-QUANTIDADE-ESTOQUE =
041700                 WC-SALDO-ATUAL - WT-QUANTIDADE-MOVIMENTO
041800             MOVE EN-QUANTIDADE-ESTOQUE TO LK-QUANTIDADE-ESTOQUE
041900             MOVE EV-ID-ESTOQUE   TO LK-ID-ESTOQUE
042000         END-IF
042100     ELSE
042200         MOVE EV-ID-ESTOQUE       TO EN-ID-ESTOQUE
042300         MOVE EV-ID-PRODUTO       TO EN-ID-PRODUTO
042400         MOVE EV-ID-LOTE          TO EN-ID-LOTE
042500         MOVE EV-QUANTIDADE-ESTOQUE TO EN-QUANTIDADE-ESTOQUE
042600     END-IF.
042700     WRITE REG-ESTOQUE-NOVO.
042800     GO TO 6000-LOCALIZAR.
042900 6000-FIM-LEITURA.
043000     IF NOT ACHOU-ESTOQUE
043100         MOVE "REGISTRO DE ESTOQUE NAO ENCONTRADO PARA O"
043200                                  TO WS-MENSAGEM
043300         SET LK-RETORNO-ERRO      TO TRUE
043400     END-IF.
043500 6000-EXIT.
043600     EXIT.
043700*
043800 7100-VERIFICAR-CHAVE-DUPLICADA.
043900     SET WS-ACHOU-CHAVE-DUPLICADA TO "N".
044000 7100-LER.
044100     READ ESTOQUE-VELHO NEXT RECORD AT END GO TO 7100-EXIT.
044200     IF EV-ID-PRODUTO = WT-ID-PRODUTO AND
044300        EV-ID-LOTE = WT-ID-LOTE
044400         SET CHAVE-DUPLICADA      TO TRUE
044500         GO TO 7100-EXIT
044600     END-IF.
044700     GO TO 7100-LER.
044800 7100-EXIT.
044900     EXIT.
045000*
045100 7200-VERIFICAR-FK-PRODUTO.
045200     SET WS-ACHOU-PRODUTO-FK      TO "N".
045300     CLOSE PRODUTO.
045400     OPEN INPUT PRODUTO.
045500 7200-LER.
045600     READ PRODUTO NEXT RECORD AT END GO TO 7200-EXIT.
045700     IF PFK-ID-PRODUTO = WT-ID-PRODUTO
045800         SET PRODUTO-FK-EXISTE    TO TRUE
045900         GO TO 7200-EXIT
046000     END-IF.
046100     GO TO 7200-LER.
046200 7200-EXIT.
046300     EXIT.
046400*
046500 7250-VERIFICAR-FK-LOTE.
046600     SET WS-ACHOU-LOTE-FK         TO "N".
046700     CLOSE LOTE.
046800     OPEN INPUT LOTE.
046900 7250-LER.
047000     READ LOTE NEXT RECORD AT END GO TO 7250-EXIT.
047100     IF LFK-ID-LOTE = WT-ID-LOTE
047200         SET LOTE-FK-EXISTE       TO TRUE
047300         GO TO 7250-EXIT
047400     END-IF.
047500     GO TO 7250-LER.
047600 7250-EXIT.
047700     EXIT.
047800*
047900 7300-COPIAR-MESTRE-VELHO.
048000     CLOSE ESTOQUE-VELHO.
048100     OPEN INPUT ESTOQUE-VELHO.
048200 7300-LER.
048300     READ ESTOQUE-VELHO NEXT RECORD AT END GO TO 7300-EXIT.
048400     IF EV-ID-PRODUTO = WT-ID-PRODUTO AND
048500        EV-ID-LOTE = WT-ID-LOTE
048600         GO TO 7300-LER
048700     END-IF.
048800     MOVE EV-ID-ESTOQUE           TO EN-ID-ESTOQUE.
048900     MOVE EV-ID-PRODUTO           TO EN-ID-PRODUTO.
049000     MOVE EV-ID-LOTE              TO EN-ID-LOTE.
049100     MOVE EV-QUANTIDADE-ESTOQUE   TO EN-QUANTIDADE-ESTOQUE.
049200     WRITE REG-ESTOQUE-NOVO.
049300     IF EN-ID-ESTOQUE > WC-CONTADOR-GRAVADOS
049400         MOVE EN-ID-ESTOQUE       TO WC-CONTADOR-GRAVADOS
049500     END-IF.
049600     GO TO 7300-LER.
049700 7300-EXIT.
049800     EXIT.
049900*
050000 0900-ENCERRAR.
050100     CLOSE ESTOQUE-VELHO.
050200     CLOSE ESTOQUE-NOVO.
050300     CLOSE PRODUTO.
050400     CLOSE LOTE.
050500 0900-EXIT.
050600     EXIT.
