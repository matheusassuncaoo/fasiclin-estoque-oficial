000100******************************************************************
000200* PROGRAM:  EST4-OP3
000300* PURPOSE:  MANUTENCAO DE LOTES (LOTESERVICE) - INCLUSAO,
000400*           ALTERACAO, EXCLUSAO, ADICAO/BAIXA DE QUANTIDADE,
000500*           CONSULTAS DE VENCIMENTO E EXCLUSAO EM CASCATA DOS
000600*           LOTES DE UMA ORDEM DE COMPRA
000700* SYSTEM:   FASICLIN ESTOQUE - CONTROLE DE ALMOXARIFADO
000800******************************************************************
000900* HISTORICO DE ALTERACOES
001000* DATA       PROGRAMADOR   CHAMADO   DESCRICAO
001100* ---------- ------------- --------- -------------------------
001200* 1989-05-11 V.A.NUNES     EST-0003  PROGRAMA ORIGINAL - CONSULTA
001300*                                    DE LOTES EM SITUACAO CRITICA
001400*                                    (BAIXO ESTOQUE/VENCIMENTO)
001500* 1991-01-30 V.A.NUNES     EST-0040  INCLUIDA VALIDACAO DE DATA
001600*                                    DE VENCIMENTO FUTURA NA
001700*                                    CRIACAO DO LOTE
001800* 1994-04-19 J.C.PEREIRA   EST-0105  EXCLUSAO EM CASCATA DOS
001900*                                    LOTES DE UMA ORDEM DE COMPRA,
002000*                                    COM BAIXA DOS SALDOS DE
002100*                                    ESTOQUE ZERADOS
002200* 1998-08-20 M.R.SOUZA     EST-0199  REVISAO PARA ANO 2000 - DATAS
002300*                                    DE VENCIMENTO EM FORMATO
002400*                                    CCYYMMDD EM TODO O PROGRAMA
002500* 1999-01-19 M.R.SOUZA     EST-0201  TESTE DE VIRADA DE SECULO
002600*                                    CONCLUIDO - SEM PENDENCIAS
002700* 2003-10-02 A.T.LIMA      EST-0310  JANELA DE VENCIMENTO PROXIMO
002800*                                    FIXADA EM 30 DIAS CORRIDOS
002900* 2003-11-18 R.P.ABREU     EST-0313  8100 ABRIA/FECHAVA O MESTRE
003000*                                    DE ESTOQUE NOVO A CADA LOTE
003100*                                    DA CASCATA, TRUNCANDO A
003200*                                    BAIXA DOS LOTES ANTERIORES
003300*                                    QUANDO A ORDEM TINHA MAIS DE
003400*                                    UM LOTE. SALDO POR LOTE
003500*                                    PASSA A SER APURADO NUMA SO
003600*                                    LEITURA (8065/8066) E A
003700*                                    GRAVACAO FINAL (8100/8105)
003800*                                    PASSA A SER UMA UNICA
003900*                                    PASSADA PELO MESTRE.
004000* 2006-04-10 R.P.ABREU     EST-0429  INCLUIDAS CONSULTAS POR
004100*                                    VENCIMENTO (EXATO/FAIXA -
004200*                                    7450) E POR QUANTIDADE
004300*                                    (EXATO/FAIXA - 7500);
004400*                                    7400-CONSULTAR-POR-ORDEM
004500*                                    PASSA A DEVOLVER SEUS
004600*                                    TOTAIS (LK-CONTADOR-ORDEM E
004700*                                    LK-SOMA-QNTD-ORDEM) AO
004800*                                    CHAMADOR - ANTES SO IAM
004900*                                    PARA TELA (DISPLAY)
005000******************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.    EST4-OP3.
005300 AUTHOR.        V.A.NUNES.
005400 INSTALLATION.  FASICLIN - SETOR DE INFORMATICA - ALMOXARIFADO.
005500 DATE-WRITTEN.  11/05/1989.
005600 DATE-COMPILED. 03/10/2003.
005700 SECURITY.      USO INTERNO FASICLIN - ACESSO RESTRITO AO
005800                SETOR DE ALMOXARIFADO E AUDITORIA.
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS CLASSE-ALFA IS "A" THRU "Z"
006500     UPSI-0 ON  STATUS IS SW-RODADA-TESTE
006600            OFF STATUS IS SW-RODADA-PRODUCAO.
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT LOTE-VELHO     ASSIGN TO "LOTEVELH"
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS  IS FS-LOTE.
007300*
007400     SELECT LOTE-NOVO      ASSIGN TO "LOTENOVO"
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS  IS FS-LOTE.
007700*
007800     SELECT ORDEMCOMPRA    ASSIGN TO "ORDEMNOV"
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS  IS FS-ORDEM.
008100*
008200     SELECT ESTOQUE-VELHO  ASSIGN TO "ESTNOVO1"
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS  IS FS-ESTOQUE.
008500*
008600     SELECT ESTOQUE-NOVO   ASSIGN TO "ESTNOVO2"
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS  IS FS-ESTOQUE.
008900*
009000 DATA DIVISION.
009100 FILE SECTION.
009200*
009300 FD  LOTE-VELHO
009400     LABEL RECORD IS STANDARD.
009500 01  REG-LOTE-VELHO.
009600     05 LV-ID-LOTE                PIC S9(9).
009700     05 LV-ID-ORDCOMP             PIC S9(9).
009800     05 LV-QNTD                   PIC S9(9).
009900     05 LV-DATAVENC               PIC 9(8).
010000     05 FILLER                    PIC X(05).
010100*
010200 FD  LOTE-NOVO
010300     LABEL RECORD IS STANDARD.
010400 01  REG-LOTE-NOVO.
010500     05 LN-ID-LOTE                PIC S9(9).
010600     05 LN-ID-ORDCOMP             PIC S9(9).
010700     05 LN-QNTD                   PIC S9(9).
010800     05 LN-DATAVENC               PIC 9(8).
010900     05 FILLER                    PIC X(05).
011000*
011100* VISAO REDEFINIDA DA DATA DE VENCIMENTO PARA COMPARACOES POR
011200* ANO/MES/DIA SEPARADOS NAS CONSULTAS DE VENCIMENTO.
011300 01  WS-DATAVENC-NOVO REDEFINES REG-LOTE-NOVO.
011400     05 FILLER                    PIC X(27).
011500     05 WDN-ANO                   PIC 9(4).
011600     05 WDN-MES                   PIC 9(2).
011700     05 WDN-DIA                   PIC 9(2).
011800     05 FILLER                    PIC X(05).
011900*
012000 FD  ORDEMCOMPRA
012100     LABEL RECORD IS STANDARD.
012200 01  REG-ORDEM-FK.
012300     05 OFK-ID-ORDCOMP            PIC S9(9).
012400     05 OFK-STATUSORD             PIC X(04).
012500     05 FILLER                    PIC X(37).
012600*
012700 FD  ESTOQUE-VELHO
012800     LABEL RECORD IS STANDARD.
012900 01  REG-ESTOQUE-VELHO.
013000     05 EV-ID-ESTOQUE             PIC S9(9).
013100     05 EV-ID-PRODUTO             PIC S9(9).
013200     05 EV-ID-LOTE                PIC S9(9).
013300     05 EV-QUANTIDADE-ESTOQUE     PIC S9(9).
013400     05 FILLER                    PIC X(08).
013500*
013600 FD  ESTOQUE-NOVO
013700     LABEL RECORD IS STANDARD.
013800 01  REG-ESTOQUE-NOVO.
013900     05 EN-ID-ESTOQUE             PIC S9(9).
014000     05 EN-ID-PRODUTO             PIC S9(9).
014100     05 EN-ID-LOTE                PIC S9(9).
014200     05 EN-QUANTIDADE-ESTOQUE     PIC S9(9).
014300     05 FILLER                    PIC X(08).
014400*
014500 WORKING-STORAGE SECTION.
014600*
014700 77 FS-LOTE                       PIC X(02) VALUE "00".
014800 77 FS-ORDEM                      PIC X(02) VALUE "00".
014900 77 FS-ESTOQUE                    PIC X(02) VALUE "00".
015000*
015100 77 WC-CONTADOR-GRAVADOS          PIC S9(9) COMP VALUE ZERO.
015200 77 WC-SOMA-QUANTIDADE            PIC S9(9) COMP VALUE ZERO.
015300 77 WC-CONTADOR-LOTES             PIC S9(4) COMP VALUE ZERO.
015400*
015500 01 WS-DATA-DE-HOJE.
015600     05 WH-ANO                    PIC 9(4).
015700     05 WH-MES                    PIC 9(2).
015800     05 WH-DIA                    PIC 9(2).
015900*
016000* REDEFINICAO DA DATA DE HOJE PARA COMPARACAO NUMERICA DIRETA
016100* CONTRA AS DATAS DE VENCIMENTO (CCYYMMDD INTEIRO DE 8 DIGITOS)
016200 01 WS-DATA-HOJE-NUMERICA REDEFINES WS-DATA-DE-HOJE.
016300     05 WHN-DATA-COMPLETA         PIC 9(8).
016400*
016500 01 WS-DATA-LIMITE-30-DIAS        PIC 9(8) VALUE ZERO.
016600*
016700 01 WS-FUNCAO-PEDIDA              PIC X(01) VALUE SPACE.
016800     88 FUNCAO-INCLUIR            VALUE "I".
016900     88 FUNCAO-ALTERAR            VALUE "A".
017000     88 FUNCAO-EXCLUIR            VALUE "E".
017100     88 FUNCAO-ADICIONAR          VALUE "M".
017200     88 FUNCAO-REMOVER            VALUE "B".
017300     88 FUNCAO-EXCLUIR-ORDEM      VALUE "C".
017400     88 FUNCAO-CONSULTAR-VENCIDOS VALUE "V".
017500     88 FUNCAO-CONSULTAR-PROXIMO-VENC VALUE "P".
017600     88 FUNCAO-CONSULTAR-BAIXA-QTDE VALUE "Q".
017700     88 FUNCAO-CONSULTAR-ZERADOS  VALUE "Z".
017800     88 FUNCAO-CONSULTAR-POR-ORDEM VALUE "O".
017900     88 FUNCAO-CONSULTAR-POR-VENCIMENTO VALUE "X".
018000     88 FUNCAO-CONSULTAR-POR-QUANTIDADE VALUE "F".
018100*
018200 77 WC-LIMIAR-QUANTIDADE          PIC S9(9) COMP VALUE ZERO.
018300 77 WC-SOMA-QNTD-ORDEM            PIC S9(9) COMP VALUE ZERO.
018400 77 WC-CONTADOR-ORDEM             PIC S9(4) COMP VALUE ZERO.
018500*
018600 01 WS-ACHOU-REGISTRO             PIC X(01) VALUE "N".
018700     88 ACHOU-LOTE                VALUE "S".
018800 01 WS-ACHOU-ORDEM-FK             PIC X(01) VALUE "N".
018900     88 ORDEM-FK-EXISTE           VALUE "S".
019000 01 WS-BLOQUEIO-CASCATA           PIC X(01) VALUE "N".
019100     88 CASCATA-BLOQUEADA         VALUE "S".
019200*
019300 01 WS-TRANSACAO-LOTE.
019400     05 WT-ID-LOTE                PIC S9(9).
019500     05 WT-ID-ORDCOMP             PIC S9(9).
019600     05 WT-QNTD                   PIC S9(9).
019700     05 WT-DATAVENC                PIC 9(8).
019800     05 WT-QUANTIDADE-MOVIMENTO   PIC S9(9).
019900     05 WT-DATAVENC-FINAL         PIC 9(8).
020000     05 WT-QNTD-FINAL             PIC S9(9).
020100*
020200* VISAO REDEFINIDA DA TRANSACAO COMO CHAVE DE LOTE/ORDEM, USADA
020300* NAS ROTINAS DE LOCALIZACAO RAPIDA POR ID (8105/8066).
020400 01 WS-CHAVE-LOTE REDEFINES WS-TRANSACAO-LOTE.
020500     05 WQ-ID-LOTE                PIC S9(9).
020600     05 WQ-ID-ORDCOMP             PIC S9(9).
020700     05 FILLER                    PIC X(43).
020800*
020900 01 WS-MENSAGEM                   PIC X(60) VALUE SPACES.
021000*
021100* TABELA DE TRABALHO PARA A EXCLUSAO EM CASCATA - OS LOTES DA
021200* ORDEM SAO CARREGADOS AQUI E REORDENADOS POR VENCIMENTO CRESCENTE
021300* ANTES DE SEREM PROCESSADOS, POIS O MESTRE E LIDO NA ORDEM DE
021400* ID-LOTE E NAO NA ORDEM DE VENCIMENTO.
021500 01 WC-QTDE-NA-TABELA              PIC S9(4) COMP VALUE ZERO.
021600 01 WC-INDICE-TABELA                PIC S9(4) COMP VALUE ZERO.
021700 01 WC-INDICE-MENOR                 PIC S9(4) COMP VALUE ZERO.
021800 01 WC-INDICE-VARRE                 PIC S9(4) COMP VALUE ZERO.
021900 01 WS-TABELA-LOTES-DA-ORDEM.
022000     05 WL-ENTRADA OCCURS 500 TIMES
022100                   INDEXED BY WL-IDX.
022200         10 WL-ID-LOTE            PIC S9(9).
022300         10 WL-QNTD               PIC S9(9).
022400         10 WL-DATAVENC           PIC 9(8).
022500         10 WL-SALDO-ESTOQUE      PIC S9(9) COMP.
022600 01 WS-ENTRADA-AUXILIAR.
022700     05 WA-ID-LOTE                PIC S9(9).
022800     05 WA-QNTD                   PIC S9(9).
022900     05 WA-DATAVENC               PIC 9(8).
023000     05 WA-SALDO-ESTOQUE          PIC S9(9) COMP.
023100*
023200 01 WC-INDICE-VERIFICA               PIC S9(4) COMP VALUE ZERO.
023300 01 WS-LOTE-NA-LISTA                 PIC X(01) VALUE "N".
023400     88 LOTE-NA-LISTA-EXCLUSAO       VALUE "S".
023500*
023600 LINKAGE SECTION.
023700 01 LK-TRANSACAO-LOTE.
023800     05 LK-FUNCAO                 PIC X(01).
023900     05 LK-ID-LOTE                PIC S9(9).
024000     05 LK-ID-ORDCOMP             PIC S9(9).
024100     05 LK-QNTD                   PIC S9(9).
024200     05 LK-DATAVENC                PIC 9(8).
024300     05 LK-QUANTIDADE-MOVIMENTO   PIC S9(9).
024400     05 LK-DATAVENC-FINAL         PIC 9(8).
024500     05 LK-QNTD-FINAL             PIC S9(9).
024600     05 LK-LIMIAR-QUANTIDADE      PIC S9(9).
024700     05 LK-DATA-DE-HOJE           PIC 9(8).
024800     05 LK-CONTADOR-ORDEM         PIC S9(9).
024900     05 LK-SOMA-QNTD-ORDEM        PIC S9(9).
025000     05 LK-RETORNO                PIC X(02).
025100         88 LK-RETORNO-OK         VALUE "00".
025200         88 LK-RETORNO-ERRO       VALUE "99".
025300*
025400 PROCEDURE DIVISION USING LK-TRANSACAO-LOTE.
025500*
025600 0100-INICIO.
025700     PERFORM 0200-ABRIR-ARQUIVOS THRU 0200-EXIT.
025800     MOVE LK-FUNCAO               TO WS-FUNCAO-PEDIDA.
025900     MOVE LK-ID-LOTE              TO WT-ID-LOTE.
026000     MOVE LK-ID-ORDCOMP           TO WT-ID-ORDCOMP.
026100     MOVE LK-QNTD                 TO WT-QNTD.
026200     MOVE LK-DATAVENC             TO WT-DATAVENC.
026300     MOVE LK-QUANTIDADE-MOVIMENTO TO WT-QUANTIDADE-MOVIMENTO.
026400     MOVE LK-DATAVENC-FINAL       TO WT-DATAVENC-FINAL.
026500     MOVE LK-QNTD-FINAL           TO WT-QNTD-FINAL.
026600     MOVE LK-LIMIAR-QUANTIDADE    TO WC-LIMIAR-QUANTIDADE.
026700     MOVE LK-DATA-DE-HOJE         TO WHN-DATA-COMPLETA.
026800     COMPUTE WS-DATA-LIMITE-30-DIAS = WHN-DATA-COMPLETA + 30.
026900     SET LK-RETORNO-OK            TO TRUE.
027000*
027100     IF FUNCAO-INCLUIR
027200         PERFORM 2000-INCLUIR-LOTE THRU 2000-EXIT
027300     END-IF.
027400     IF FUNCAO-ALTERAR
027500         PERFORM 3000-ALTERAR-LOTE THRU 3000-EXIT
027600     END-IF.
027700     IF FUNCAO-EXCLUIR
027800         PERFORM 4000-EXCLUIR-LOTE THRU 4000-EXIT
027900     END-IF.
028000     IF FUNCAO-ADICIONAR
028100         PERFORM 5000-ADICIONAR-QUANTIDADE THRU 5000-EXIT
028200     END-IF.
028300     IF FUNCAO-REMOVER
028400         PERFORM 6000-REMOVER-QUANTIDADE THRU 6000-EXIT
028500     END-IF.
028600     IF FUNCAO-EXCLUIR-ORDEM
028700         PERFORM 8000-EXCLUIR-LOTES-DA-ORDEM THRU 8000-EXIT
028800     END-IF.
028900     IF FUNCAO-CONSULTAR-VENCIDOS
029000         PERFORM 7000-CONSULTAR-VENCIDOS THRU 7000-EXIT
029100     END-IF.
029200     IF FUNCAO-CONSULTAR-PROXIMO-VENC
029300         PERFORM 7100-CONSULTAR-VENCIMENTO-PROXIMO THRU 7100-EXIT
029400     END-IF.
029500     IF FUNCAO-CONSULTAR-BAIXA-QTDE
029600         PERFORM 7200-CONSULTAR-QUANTIDADE-BAIXA THRU 7200-EXIT
029700     END-IF.
029800     IF FUNCAO-CONSULTAR-ZERADOS
029900         PERFORM 7300-CONSULTAR-ZERADOS THRU 7300-EXIT
030000     END-IF.
030100     IF FUNCAO-CONSULTAR-POR-ORDEM
030200         PERFORM 7400-CONSULTAR-POR-ORDEM THRU 7400-EXIT
030300         MOVE WC-CONTADOR-ORDEM   TO LK-CONTADOR-ORDEM
030400         MOVE WC-SOMA-QNTD-ORDEM  TO LK-SOMA-QNTD-ORDEM
030500     END-IF.
030600     IF FUNCAO-CONSULTAR-POR-VENCIMENTO
030700         PERFORM 7450-CONSULTAR-POR-VENCIMENTO THRU 7450-EXIT
030800     END-IF.
030900     IF FUNCAO-CONSULTAR-POR-QUANTIDADE
031000         PERFORM 7500-CONSULTAR-POR-QUANTIDADE THRU 7500-EXIT
031100     END-IF.
031200*
031300     PERFORM 0900-ENCERRAR THRU 0900-EXIT.
031400     GOBACK.
031500*
031600 0200-ABRIR-ARQUIVOS.
031700     OPEN INPUT  LOTE-VELHO.
031800     OPEN OUTPUT LOTE-NOVO.
031900     OPEN INPUT  ORDEMCOMPRA.
032000 0200-EXIT.
032100     EXIT.
032200*
032300******************************************************************
032400* 2000-INCLUIR-LOTE - VALIDA ORDEM DE COMPRA EXISTENTE, QUANTIDADE
032500* >= ZERO E, SE INFORMADA, DATA DE VENCIMENTO ESTRITAMENTE FUTURA.
032600******************************************************************
032700 2000-INCLUIR-LOTE.
032800     IF WT-ID-LOTE NOT = ZERO
032900         MOVE "LOTE JA POSSUI ID - INCLUSAO REJEITADA"
033000                                  TO WS-MENSAGEM
033100         SET LK-RETORNO-ERRO      TO TRUE
033200         GO TO 2000-EXIT
033300     END-IF.
033400     IF WT-ID-ORDCOMP = ZERO
033500         MOVE "ORDEM DE COMPRA E OBRIGATORIA" TO WS-MENSAGEM
033600         SET LK-RETORNO-ERRO      TO TRUE
033700         GO TO 2000-EXIT
033800     END-IF.
033900     PERFORM 7600-VERIFICAR-FK-ORDEM THRU 7600-EXIT.
034000     IF NOT ORDEM-FK-EXISTE
034100         MOVE "ORDEM DE COMPRA NAO ENCONTRADA" TO WS-MENSAGEM
034200         SET LK-RETORNO-ERRO      TO TRUE
034300         GO TO 2000-EXIT
034400     END-IF.
034500     IF WT-QNTD < ZERO
034600         MOVE "QUANTIDADE NAO PODE SER NEGATIVA" TO WS-MENSAGEM
034700         SET LK-RETORNO-ERRO      TO TRUE
034800         GO TO 2000-EXIT
034900     END-IF.
035000     IF WT-DATAVENC NOT = ZERO
035100         IF WT-DATAVENC NOT > WHN-DATA-COMPLETA
035200             MOVE "DATA DE VENCIMENTO DEVE SER FUTURA"
035300                                  TO WS-MENSAGEM
035400             SET LK-RETORNO-ERRO  TO TRUE
035500             GO TO 2000-EXIT
035600         END-IF
035700     END-IF.
035800     PERFORM 7700-COPIAR-MESTRE-VELHO THRU 7700-EXIT.
035900     ADD 1 TO WC-CONTADOR-GRAVADOS.
036000     MOVE WC-CONTADOR-GRAVADOS    TO LN-ID-LOTE.
036100     MOVE WT-ID-ORDCOMP           TO LN-ID-ORDCOMP.
036200     MOVE WT-QNTD                 TO LN-QNTD.
036300     MOVE WT-DATAVENC             TO LN-DATAVENC.
036400     WRITE REG-LOTE-NOVO.
036500     MOVE WC-CONTADOR-GRAVADOS    TO LK-ID-LOTE.
036600 2000-EXIT.
036700     EXIT.
036800*
036900******************************************************************
037000* 3000-ALTERAR-LOTE - A ORDEM DE COMPRA E IMUTAVEL APOS CRIADA;
037100* QUANTIDADE E VENCIMENTO PODEM SER REESCRITOS.
037200******************************************************************
037300 3000-ALTERAR-LOTE.
037400     SET WS-ACHOU-REGISTRO        TO "N".
037500 3000-LOCALIZAR.
037600     READ LOTE-VELHO NEXT RECORD AT END GO TO 3000-VERIFICAR.
037700     IF LV-ID-LOTE = WT-ID-LOTE
037800         SET ACHOU-LOTE           TO TRUE
037900         IF LV-ID-ORDCOMP NOT = WT-ID-ORDCOMP
038000             MOVE "ORDEM DE COMPRA NAO PODE SER ALTERADA"
038100                                  TO WS-MENSAGEM
038200             SET LK-RETORNO-ERRO  TO TRUE
038300             GO TO 3000-EXIT
038400         END-IF
038500         IF WT-QNTD < ZERO
038600             MOVE "QUANTIDADE NAO PODE SER NEGATIVA"
038700                                  TO WS-MENSAGEM
038800             SET LK-RETORNO-ERRO  TO TRUE
038900             GO TO 3000-EXIT
039000         END-IF
039100         MOVE LV-ID-LOTE          TO LN-ID-LOTE
039200         MOVE LV-ID-ORDCOMP       TO LN-ID-ORDCOMP
039300         MOVE WT-QNTD             TO LN-QNTD
039400         MOVE WT-DATAVENC         TO LN-DATAVENC
039500     ELSE
039600         MOVE LV-ID-LOTE          TO LN-ID-LOTE
039700         MOVE LV-ID-ORDCOMP       TO LN-ID-ORDCOMP
039800         MOVE LV-QNTD             TO LN-QNTD
039900         MOVE LV-DATAVENC         TO LN-DATAVENC
040000     END-IF.
040100     WRITE REG-LOTE-NOVO.
040200     GO TO 3000-LOCALIZAR.
040300 3000-VERIFICAR.
040400     IF NOT ACHOU-LOTE
040500         MOVE "LOTE NAO ENCONTRADO" TO WS-MENSAGEM
040600         SET LK-RETORNO-ERRO      TO TRUE
040700     END-IF.
040800 3000-EXIT.
040900     EXIT.
041000*
041100******************************************************************
041200* 4000-EXCLUIR-LOTE - PROIBIDA SE A QUANTIDADE FOR MAIOR QUE ZERO.
041300******************************************************************
041400 4000-EXCLUIR-LOTE.
041500     SET WS-ACHOU-REGISTRO        TO "N".
041600 4000-LOCALIZAR.
041700     READ LOTE-VELHO NEXT RECORD AT END GO TO 4000-VERIFICAR.
041800     IF LV-ID-LOTE = WT-ID-LOTE
041900         SET ACHOU-LOTE           TO TRUE
042000         IF LV-QNTD > ZERO
042100             MOVE "NAO E PERMITIDO EXCLUIR LOTE COM SALDO"
042200                                  TO WS-MENSAGEM
042300             SET LK-RETORNO-ERRO  TO TRUE
042400             GO TO 4000-EXIT
042500         END-IF
042600         GO TO 4000-LOCALIZAR
042700     END-IF.
042800     MOVE LV-ID-LOTE              TO LN-ID-LOTE.
042900     MOVE LV-ID-ORDCOMP           TO LN-ID-ORDCOMP.
043000     MOVE LV-QNTD                 TO LN-QNTD.
043100     MOVE LV-DATAVENC             TO LN-DATAVENC.
043200     WRITE REG-LOTE-NOVO.
043300     GO TO 4000-LOCALIZAR.
043400 4000-VERIFICAR.
043500     IF NOT ACHOU-LOTE
043600         MOVE "LOTE NAO ENCONTRADO" TO WS-MENSAGEM
043700         SET LK-RETORNO-ERRO      TO TRUE
043800     END-IF.
043900 4000-EXIT.
044000     EXIT.
044100*
044200 5000-ADICIONAR-QUANTIDADE.
044300     SET WS-ACHOU-REGISTRO        TO "N".
044400 5000-LOCALIZAR.
044500     READ LOTE-VELHO NEXT RECORD AT END GO TO 5000-VERIFICAR.
044600     IF LV-ID-LOTE = WT-ID-LOTE
044700         SET ACHOU-LOTE           TO TRUE
044800         MOVE LV-ID-LOTE          TO LN-ID-LOTE
044900         MOVE LV-ID-ORDCOMP       TO LN-ID-ORDCOMP
045000         COMPUTE LN-QNTD = LV-QNTD + WT-QUANTIDADE-MOVIMENTO
045100         MOVE LV-DATAVENC         TO LN-DATAVENC
045200     ELSE
045300         MOVE LV-ID-LOTE          TO LN-ID-LOTE
045400         MOVE LV-ID-ORDCOMP       TO LN-ID-ORDCOMP
045500         MOVE LV-QNTD             TO LN-QNTD
045600         MOVE LV-DATAVENC         TO LN-DATAVENC
045700     END-IF.
045800     WRITE REG-LOTE-NOVO.
045900     GO TO 5000-LOCALIZAR.
046000 5000-VERIFICAR.
046100     IF NOT ACHOU-LOTE
046200         MOVE "LOTE NAO ENCONTRADO" TO WS-MENSAGEM
046300         SET LK-RETORNO-ERRO      TO TRUE
046400     END-IF.
046500 5000-EXIT.
046600     EXIT.
046700*
046800 6000-REMOVER-QUANTIDADE.
046900     SET WS-ACHOU-REGISTRO        TO "N".
047000 6000-LOCALIZAR.
047100     READ LOTE-VELHO NEXT RECORD AT END GO TO 6000-VERIFICAR.
047200     IF LV-ID-LOTE = WT-ID-LOTE
047300         SET ACHOU-LOTE           TO TRUE
047400         IF LV-QNTD < WT-QUANTIDADE-MOVIMENTO
047500             MOVE "QUANTIDADE INSUFICIENTE NO LOTE"
047600                                  TO WS-MENSAGEM
047700             SET LK-RETORNO-ERRO  TO TRUE
047800             MOVE LV-ID-LOTE      TO LN-ID-LOTE
047900             MOVE LV-ID-ORDCOMP   TO LN-ID-ORDCOMP
048000             MOVE LV-QNTD         TO LN-QNTD
048100             MOVE LV-DATAVENC     TO LN-DATAVENC
048200         ELSE
048300             MOVE LV-ID-LOTE      TO LN-ID-LOTE
048400             MOVE LV-ID-ORDCOMP   TO LN-ID-ORDCOMP
048500             COMPUTE LN-QNTD = LV-QNTD - WT-QUANTIDADE-MOVIMENTO
048600             MOVE LV-DATAVENC     TO LN-DATAVENC
048700         END-IF
048800     ELSE
048900         MOVE LV-ID-LOTE          TO LN-ID-LOTE
049000         MOVE LV-ID-ORDCOMP       TO LN-ID-ORDCOMP
049100         MOVE LV-QNTD             TO LN-QNTD
049200         MOVE LV-DATAVENC         TO LN-DATAVENC
049300     END-IF.
049400     WRITE REG-LOTE-NOVO.
049500     GO TO 6000-LOCALIZAR.
049600 6000-VERIFICAR.
049700     IF NOT ACHOU-LOTE
049800         MOVE "LOTE NAO ENCONTRADO" TO WS-MENSAGEM
049900         SET LK-RETORNO-ERRO      TO TRUE
050000     END-IF.
050100 6000-EXIT.
050200     EXIT.
050300*
050400 7600-VERIFICAR-FK-ORDEM.
050500     SET WS-ACHOU-ORDEM-FK        TO "N".
050600     CLOSE ORDEMCOMPRA.
050700     OPEN INPUT ORDEMCOMPRA.
050800 7600-LER.
050900     READ ORDEMCOMPRA NEXT RECORD AT END GO TO 7600-EXIT.
051000     IF OFK-ID-ORDCOMP = WT-ID-ORDCOMP
051100         SET ORDEM-FK-EXISTE      TO TRUE
051200         GO TO 7600-EXIT
051300     END-IF.
051400     GO TO 7600-LER.
051500 7600-EXIT.
051600     EXIT.
051700*
051800 7700-COPIAR-MESTRE-VELHO.
051900     CLOSE LOTE-VELHO.
052000     OPEN INPUT LOTE-VELHO.
052100 7700-LER.
052200     READ LOTE-VELHO NEXT RECORD AT END GO TO 7700-EXIT.
052300     MOVE LV-ID-LOTE              TO LN-ID-LOTE.
052400     MOVE LV-ID-ORDCOMP           TO LN-ID-ORDCOMP.
052500     MOVE LV-QNTD                 TO LN-QNTD.
052600     MOVE LV-DATAVENC             TO LN-DATAVENC.
052700     WRITE REG-LOTE-NOVO.
052800     IF LN-ID-LOTE > WC-CONTADOR-GRAVADOS
052900         MOVE LN-ID-LOTE          TO WC-CONTADOR-GRAVADOS
053000     END-IF.
053100     GO TO 7700-LER.
053200 7700-EXIT.
053300     EXIT.
053400*
053500************************************************************
053600* 7000-SERIE - CONSULTAS SOMENTE LEITURA SOBRE O MESTRE DE LOTES.
053700******************************************************************
053800 7000-CONSULTAR-VENCIDOS.
053900* VENCIDOS: DATAVENC INFORMADA E ANTERIOR A DATA DE HOJE.
054000     READ LOTE-VELHO NEXT RECORD AT END GO TO 7000-EXIT.
054100     IF LV-DATAVENC NOT = ZERO
054200         IF LV-DATAVENC < WHN-DATA-COMPLETA
054300             DISPLAY "LOTE VENCIDO: " LV-ID-LOTE
054400                     " VENC " LV-DATAVENC
054500         END-IF
054600     END-IF.
054700     GO TO 7000-CONSULTAR-VENCIDOS.
054800 7000-EXIT.
054900     EXIT.
055000*
055100 7100-CONSULTAR-VENCIMENTO-PROXIMO.
055200* VENCIMENTO PROXIMO: ENTRE HOJE (INCLUSIVE) E HOJE+30 DIAS.
055300     READ LOTE-VELHO NEXT RECORD AT END GO TO 7100-EXIT.
055400     IF LV-DATAVENC NOT = ZERO
055500         IF LV-DATAVENC NOT < WHN-DATA-COMPLETA
055600             IF LV-DATAVENC NOT > WS-DATA-LIMITE-30-DIAS
055700                 DISPLAY "VENCIMENTO PROXIMO: " LV-ID-LOTE
055800                         " VENC " LV-DATAVENC
055900             END-IF
056000         END-IF
056100     END-IF.
056200     GO TO 7100-CONSULTAR-VENCIMENTO-PROXIMO.
056300 7100-EXIT.
056400     EXIT.
056500*
056600 7200-CONSULTAR-QUANTIDADE-BAIXA.
056700* BAIXA QUANTIDADE: QNTD MENOR QUE O LIMIAR INFORMADO PELO
056800* CHAMADOR, MAS MAIOR QUE ZERO (ZERADOS TEM CONSULTA PROPRIA).
056900     READ LOTE-VELHO NEXT RECORD AT END GO TO 7200-EXIT.
057000     IF LV-QNTD > ZERO AND LV-QNTD < WC-LIMIAR-QUANTIDADE
057100         DISPLAY "LOTE COM QUANTIDADE BAIXA: " LV-ID-LOTE
057200                 " QNTD " LV-QNTD
057300     END-IF.
057400     GO TO 7200-CONSULTAR-QUANTIDADE-BAIXA.
057500 7200-EXIT.
057600     EXIT.
057700*
057800 7300-CONSULTAR-ZERADOS.
057900     READ LOTE-VELHO NEXT RECORD AT END GO TO 7300-EXIT.
058000     IF LV-QNTD = ZERO
058100         DISPLAY "LOTE ZERADO: " LV-ID-LOTE
058200     END-IF.
058300     GO TO 7300-CONSULTAR-ZERADOS.
058400 7300-EXIT.
058500     EXIT.
058600*
058700 7400-CONSULTAR-POR-ORDEM.
058800* CONTAGEM E SOMA DE QUANTIDADE DOS LOTES DE UMA ORDEM ESPECIFICA.
058900     MOVE ZERO                    TO WC-CONTADOR-ORDEM.
059000     MOVE ZERO                    TO WC-SOMA-QNTD-ORDEM.
059100 7400-LER.
059200     READ LOTE-VELHO NEXT RECORD AT END GO TO 7400-FIM.
059300     IF LV-ID-ORDCOMP = WT-ID-ORDCOMP
059400         ADD 1 TO WC-CONTADOR-ORDEM
059500         ADD LV-QNTD TO WC-SOMA-QNTD-ORDEM
059600         DISPLAY "LOTE DA ORDEM: " LV-ID-LOTE
059700                 " QNTD " LV-QNTD " VENC " LV-DATAVENC
059800     END-IF.
059900     GO TO 7400-LER.
060000 7400-FIM.
060100     DISPLAY "TOTAL DE LOTES: " WC-CONTADOR-ORDEM
060200             " SOMA QUANTIDADE: " WC-SOMA-QNTD-ORDEM.
060300 7400-EXIT.
060400     EXIT.
060500*
060600******************************************************************
060700* 7450-CONSULTAR-POR-VENCIMENTO - DATA EXATA (WT-DATAVENC-FINAL
060800* IGUAL A ZERO) OU FAIXA DE DATAS DE VENCIMENTO.
060900******************************************************************
061000 7450-CONSULTAR-POR-VENCIMENTO.
061100     READ LOTE-VELHO NEXT RECORD AT END GO TO 7450-EXIT.
061200     IF WT-DATAVENC-FINAL = ZERO
061300         IF LV-DATAVENC = WT-DATAVENC
061400             DISPLAY "LOTE " LV-ID-LOTE " VENC " LV-DATAVENC
061500         END-IF
061600     ELSE
061700         IF LV-DATAVENC NOT < WT-DATAVENC AND
061800            LV-DATAVENC NOT > WT-DATAVENC-FINAL
061900             DISPLAY "LOTE " LV-ID-LOTE " VENC " LV-DATAVENC
062000         END-IF
062100     END-IF.
062200     GO TO 7450-CONSULTAR-POR-VENCIMENTO.
062300 7450-EXIT.
062400     EXIT.
062500*
062600******************************************************************
062700* 7500-CONSULTAR-POR-QUANTIDADE - QUANTIDADE EXATA (WT-QNTD-FINAL
062800* IGUAL A ZERO) OU FAIXA DE QUANTIDADES EM ESTOQUE NO LOTE.
062900******************************************************************
063000 7500-CONSULTAR-POR-QUANTIDADE.
063100     READ LOTE-VELHO NEXT RECORD AT END GO TO 7500-EXIT.
063200     IF WT-QNTD-FINAL = ZERO
063300         IF LV-QNTD = WT-QNTD
063400             DISPLAY "LOTE " LV-ID-LOTE " QNTD " LV-QNTD
063500         END-IF
063600     ELSE
063700         IF LV-QNTD NOT < WT-QNTD AND LV-QNTD NOT > WT-QNTD-FINAL
063800             DISPLAY "LOTE " LV-ID-LOTE " QNTD " LV-QNTD
063900         END-IF
064000     END-IF.
064100     GO TO 7500-CONSULTAR-POR-QUANTIDADE.
064200 7500-EXIT.
064300     EXIT.
064400*
064500******************************************************************
064600* 8000-EXCLUIR-LOTES-DA-ORDEM - OS LOTES DA ORDEM SAO PRIMEIRO
064700* CARREGADOS NUMA TABELA DE TRABALHO E REORDENADOS POR DATA DE
064800* VENCIMENTO CRESCENTE (8050/8060); SO ENTAO SAO PROCESSADOS NESSA
064900* ORDEM (8070): REJEITA A OPERACAO INTEIRA SE A QUANTIDADE DO LOTE
065000* FOR MAIOR QUE ZERO; SENAO, BAIXA OS REGISTROS DE ESTOQUE ZERADOS
065100* DAQUELE LOTE E SO ENTAO EXCLUI O LOTE. PARA NA PRIMEIRA VIOLACAO
065200* (SEM DESFAZER O QUE JA FOI EXCLUIDO).
065300******************************************************************
065400 8000-EXCLUIR-LOTES-DA-ORDEM.
065500     SET WS-BLOQUEIO-CASCATA      TO "N".
065600     MOVE ZERO                    TO WC-CONTADOR-LOTES.
065700     PERFORM 8050-CARREGAR-TABELA-DA-ORDEM THRU 8050-EXIT.
065800     PERFORM 8060-ORDENAR-TABELA-POR-VENCIMENTO THRU 8060-EXIT.
065900* O SALDO DE ESTOQUE DE CADA LOTE DA TABELA E APURADO NUMA
066000* PASSADA UNICA PELO MESTRE VELHO, ANTES DE 8070 DECIDIR ATE
066100* ONDE A CASCATA PODE AVANCAR (EST-0291: A VERSAO ANTERIOR
066200* ABRIA/FECHAVA O MESTRE DE ESTOQUE A CADA LOTE DENTRO DE 8100,
066300* O QUE TRUNCAVA O ARQUIVO NOVO E DESFAZIA A BAIXA DOS LOTES
066400* JA PROCESSADOS NA MESMA ORDEM; AGORA O MESTRE NOVO SO E
066500* ABERTO/FECHADO UMA UNICA VEZ, NA PASSADA FINAL DE GRAVACAO).
066600     OPEN INPUT ESTOQUE-VELHO.
066700     PERFORM 8065-CALCULAR-SALDO-ESTOQUE THRU 8065-EXIT.
066800     CLOSE ESTOQUE-VELHO.
066900     PERFORM 8070-PROCESSAR-TABELA-ORDENADA THRU 8070-EXIT.
067000     OPEN INPUT  ESTOQUE-VELHO.
067100     OPEN OUTPUT ESTOQUE-NOVO.
067200     PERFORM 8100-BAIXAR-ESTOQUE-DAS-ORDEM THRU 8100-EXIT.
067300     CLOSE ESTOQUE-VELHO.
067400     CLOSE ESTOQUE-NOVO.
067500* PROXIMA ORDEM DE SERVICO FARA DO "ESTOQUE-NOVO" O PROXIMO
067600* "ESTOQUE-VELHO" (MESMA CONVENCAO DE VIRADA DE GERACAO USADA
067700* PELOS DEMAIS PROGRAMAS DO SISTEMA).
067800 8000-EXIT.
067900     EXIT.
068000*
068100* COPIA PARA O MESTRE NOVO TODO LOTE DE OUTRA ORDEM; OS LOTES DA
068200* ORDEM PEDIDA FICAM RETIDOS NA TABELA PARA PROCESSAMENTO EM
068300* ORDEM DE VENCIMENTO.
068400 8050-CARREGAR-TABELA-DA-ORDEM.
068500     MOVE ZERO                    TO WC-QTDE-NA-TABELA.
068600 8050-LER.
068700     READ LOTE-VELHO NEXT RECORD AT END GO TO 8050-EXIT.
068800     IF LV-ID-ORDCOMP NOT = WT-ID-ORDCOMP
068900         MOVE LV-ID-LOTE          TO LN-ID-LOTE
069000         MOVE LV-ID-ORDCOMP       TO LN-ID-ORDCOMP
069100         MOVE LV-QNTD             TO LN-QNTD
069200         MOVE LV-DATAVENC         TO LN-DATAVENC
069300         WRITE REG-LOTE-NOVO
069400         GO TO 8050-LER
069500     END-IF.
069600     ADD 1 TO WC-QTDE-NA-TABELA.
069700     SET WL-IDX                  TO WC-QTDE-NA-TABELA.
069800     MOVE LV-ID-LOTE              TO WL-ID-LOTE (WL-IDX).
069900     MOVE LV-QNTD                 TO WL-QNTD (WL-IDX).
070000     MOVE LV-DATAVENC             TO WL-DATAVENC (WL-IDX).
070100     GO TO 8050-LER.
070200 8050-EXIT.
070300     EXIT.
070400*
070500* SELECTION SORT CRESCENTE POR WL-DATAVENC (TABELA PEQUENA - UMA
070600* ORDEM RARAMENTE TEM MAIS DE ALGUMAS DEZENAS DE LOTES).
070700 8060-ORDENAR-TABELA-POR-VENCIMENTO.
070800     IF WC-QTDE-NA-TABELA < 2
070900         GO TO 8060-EXIT
071000     END-IF.
071100     MOVE 1                       TO WC-INDICE-TABELA.
071200 8060-VARRE-EXTERNO.
071300     IF WC-INDICE-TABELA NOT < WC-QTDE-NA-TABELA
071400         GO TO 8060-EXIT
071500     END-IF.
071600     MOVE WC-INDICE-TABELA        TO WC-INDICE-MENOR.
071700     COMPUTE WC-INDICE-VARRE = WC-INDICE-TABELA + 1.
071800 8060-VARRE-INTERNO.
071900     IF WC-INDICE-VARRE > WC-QTDE-NA-TABELA
072000         GO TO 8060-TROCAR
072100     END-IF.
072200     SET WL-IDX                  TO WC-INDICE-VARRE.
072300     IF WL-DATAVENC (WL-IDX) < WL-DATAVENC (WC-INDICE-MENOR)
072400         MOVE WC-INDICE-VARRE     TO WC-INDICE-MENOR
072500     END-IF.
072600     ADD 1 TO WC-INDICE-VARRE.
072700     GO TO 8060-VARRE-INTERNO.
072800 8060-TROCAR.
072900     IF WC-INDICE-MENOR NOT = WC-INDICE-TABELA
073000         SET WL-IDX               TO WC-INDICE-TABELA
073100         MOVE WL-ID-LOTE (WL-IDX) TO WA-ID-LOTE
073200         MOVE WL-QNTD (WL-IDX)    TO WA-QNTD
073300         MOVE WL-DATAVENC (WL-IDX) TO WA-DATAVENC
073400         SET WL-IDX               TO WC-INDICE-MENOR
073500         MOVE WL-ID-LOTE (WL-IDX) TO WL-ID-LOTE (WC-INDICE-TABELA)
073600         MOVE WL-QNTD (WL-IDX)    TO WL-QNTD (WC-INDICE-TABELA)
073700         MOVE WL-DATAVENC (WL-IDX) TO
073800             WL-DATAVENC (WC-INDICE-TABELA)
073900         MOVE WA-ID-LOTE          TO WL-ID-LOTE (WL-IDX)
074000         MOVE WA-QNTD             TO WL-QNTD (WL-IDX)
074100         MOVE WA-DATAVENC         TO WL-DATAVENC (WL-IDX)
074200     END-IF.
074300     ADD 1 TO WC-INDICE-TABELA.
074400     GO TO 8060-VARRE-EXTERNO.
074500 8060-EXIT.
074600     EXIT.
074700*
074800* PASSADA UNICA PELO MESTRE DE ESTOQUE VELHO, SOMANDO EM
074900* WL-SALDO-ESTOQUE (WL-IDX) A QUANTIDADE DE CADA LOTE QUE ESTA
075000* NA TABELA DE TRABALHO. LOTE QUE NAO CONSTA DA TABELA (DE
075100* OUTRA ORDEM) E IGNORADO AQUI.
075200 8065-CALCULAR-SALDO-ESTOQUE.
075300     MOVE ZERO                    TO WC-INDICE-TABELA.
075400 8065-ZERAR-SALDOS.
075500     ADD 1 TO WC-INDICE-TABELA.
075600     IF WC-INDICE-TABELA > WC-QTDE-NA-TABELA
075700         GO TO 8065-LER-ESTOQUE
075800     END-IF.
075900     SET WL-IDX                  TO WC-INDICE-TABELA.
076000     MOVE ZERO                    TO WL-SALDO-ESTOQUE (WL-IDX).
076100     GO TO 8065-ZERAR-SALDOS.
076200 8065-LER-ESTOQUE.
076300     READ ESTOQUE-VELHO NEXT RECORD AT END GO TO 8065-EXIT.
076400     PERFORM 8066-LOCALIZAR-LOTE-NA-TABELA THRU 8066-EXIT.
076500     IF LOTE-NA-LISTA-EXCLUSAO
076600         SET WL-IDX               TO WC-INDICE-VERIFICA
076700         ADD EV-QUANTIDADE-ESTOQUE TO WL-SALDO-ESTOQUE (WL-IDX)
076800     END-IF.
076900     GO TO 8065-LER-ESTOQUE.
077000 8065-EXIT.
077100     EXIT.
077200*
077300* LOCALIZA NA TABELA DE TRABALHO O INDICE (WC-INDICE-VERIFICA)
077400* CUJO WL-ID-LOTE BATE COM EV-ID-LOTE/LV-ID-LOTE DA CHAMADORA;
077500* LIGA LOTE-NA-LISTA-EXCLUSAO QUANDO ENCONTRA.
077600 8066-LOCALIZAR-LOTE-NA-TABELA.
077700     SET WS-LOTE-NA-LISTA        TO "N".
077800     MOVE ZERO                   TO WC-INDICE-VERIFICA.
077900 8066-COMPARAR.
078000     ADD 1 TO WC-INDICE-VERIFICA.
078100     IF WC-INDICE-VERIFICA > WC-QTDE-NA-TABELA
078200         GO TO 8066-EXIT
078300     END-IF.
078400     SET WL-IDX                  TO WC-INDICE-VERIFICA.
078500     IF WL-ID-LOTE (WL-IDX) = EV-ID-LOTE
078600         SET LOTE-NA-LISTA-EXCLUSAO TO TRUE
078700         GO TO 8066-EXIT
078800     END-IF.
078900     GO TO 8066-COMPARAR.
079000 8066-EXIT.
079100     EXIT.
079200*
079300* PROCESSA A TABELA JA ORDENADA POR VENCIMENTO CRESCENTE - PARA
079400* NA PRIMEIRA VIOLACAO, GRAVANDO OS LOTES AINDA NAO PROCESSADOS
079500* (INCLUSIVE O QUE CAUSOU A VIOLACAO) DE VOLTA NO MESTRE NOVO.
079600 8070-PROCESSAR-TABELA-ORDENADA.
079700     MOVE ZERO                    TO WC-INDICE-TABELA.
079800 8070-PROXIMO.
079900     ADD 1 TO WC-INDICE-TABELA.
080000     IF WC-INDICE-TABELA > WC-QTDE-NA-TABELA
080100         GO TO 8070-EXIT
080200     END-IF.
080300     SET WL-IDX                  TO WC-INDICE-TABELA.
080400     IF CASCATA-BLOQUEADA
080500         MOVE WL-ID-LOTE (WL-IDX) TO LN-ID-LOTE
080600         MOVE WT-ID-ORDCOMP       TO LN-ID-ORDCOMP
080700         MOVE WL-QNTD (WL-IDX)    TO LN-QNTD
080800         MOVE WL-DATAVENC (WL-IDX) TO LN-DATAVENC
080900         WRITE REG-LOTE-NOVO
081000         GO TO 8070-PROXIMO
081100     END-IF.
081200     IF WL-QNTD (WL-IDX) > ZERO
081300         MOVE "LOTE COM SALDO IMPEDE A EXCLUSAO DA ORDEM"
081400                                  TO WS-MENSAGEM
081500         SET LK-RETORNO-ERRO      TO TRUE
081600         SET CASCATA-BLOQUEADA    TO TRUE
081700         MOVE WL-ID-LOTE (WL-IDX) TO LN-ID-LOTE
081800         MOVE WT-ID-ORDCOMP       TO LN-ID-ORDCOMP
081900         MOVE WL-QNTD (WL-IDX)    TO LN-QNTD
082000         MOVE WL-DATAVENC (WL-IDX) TO LN-DATAVENC
082100         WRITE REG-LOTE-NOVO
082200         GO TO 8070-PROXIMO
082300     END-IF.
082400     IF WL-SALDO-ESTOQUE (WL-IDX) > ZERO
082500         MOVE "ESTOQUE DO LOTE COM SALDO IMPEDE A EXCLUSAO"
082600                                  TO WS-MENSAGEM
082700         SET LK-RETORNO-ERRO      TO TRUE
082800         SET CASCATA-BLOQUEADA    TO TRUE
082900         MOVE WL-ID-LOTE (WL-IDX) TO LN-ID-LOTE
083000         MOVE WT-ID-ORDCOMP       TO LN-ID-ORDCOMP
083100         MOVE WL-QNTD (WL-IDX)    TO LN-QNTD
083200         MOVE WL-DATAVENC (WL-IDX) TO LN-DATAVENC
083300         WRITE REG-LOTE-NOVO
083400         GO TO 8070-PROXIMO
083500     END-IF.
083600     ADD 1 TO WC-CONTADOR-LOTES.
083700     GO TO 8070-PROXIMO.
083800 8070-EXIT.
083900     EXIT.
084000*
084100* PASSADA FINAL E UNICA PELO MESTRE DE ESTOQUE: OMITE DO MESTRE
084200* NOVO OS REGISTROS DOS LOTES QUE FICARAM DENTRO DO CORTE DE
084300* WC-CONTADOR-LOTES (OS REALMENTE EXCLUIDOS PELA CASCATA); TODO
084400* O RESTANTE E COPIADO SEM ALTERACAO (EST-0291).
084500 8100-BAIXAR-ESTOQUE-DAS-ORDEM.
084600 8100-LER-ESTOQUE.
084700     READ ESTOQUE-VELHO NEXT RECORD AT END GO TO 8100-EXIT.
084800     PERFORM 8105-LOCALIZAR-LOTE-EXCLUIDO THRU 8105-EXIT.
084900     IF NOT LOTE-NA-LISTA-EXCLUSAO
085000         MOVE EV-ID-ESTOQUE       TO EN-ID-ESTOQUE
085100         MOVE EV-ID-PRODUTO       TO EN-ID-PRODUTO
085200         MOVE EV-ID-LOTE          TO EN-ID-LOTE
085300         MOVE EV-QUANTIDADE-ESTOQUE TO EN-QUANTIDADE-ESTOQUE
085400         WRITE REG-ESTOQUE-NOVO
085500         GO TO 8100-LER-ESTOQUE
085600     END-IF.
085700     IF EV-QUANTIDADE-ESTOQUE > ZERO
085800         MOVE "INCONSISTENCIA: LOTE EXCLUIDO COM SALDO"
085900                                  TO WS-MENSAGEM
086000         SET LK-RETORNO-ERRO      TO TRUE
086100         MOVE EV-ID-ESTOQUE       TO EN-ID-ESTOQUE
086200         MOVE EV-ID-PRODUTO       TO EN-ID-PRODUTO
086300         MOVE EV-ID-LOTE          TO EN-ID-LOTE
086400         MOVE EV-QUANTIDADE-ESTOQUE TO EN-QUANTIDADE-ESTOQUE
086500         WRITE REG-ESTOQUE-NOVO
086600     END-IF.
086700     GO TO 8100-LER-ESTOQUE.
086800 8100-EXIT.
086900     EXIT.
087000*
087100* LOCALIZA O LOTE DE EV-ID-LOTE ENTRE OS PRIMEIROS WC-CONTADOR-
087200* -LOTES DA TABELA (ORDEM DE VENCIMENTO = ORDEM DE EXCLUSAO) -
087300* SO ESSES FORAM DE FATO RETIRADOS DO MESTRE PELA CASCATA.
087400 8105-LOCALIZAR-LOTE-EXCLUIDO.
087500     SET WS-LOTE-NA-LISTA        TO "N".
087600     MOVE ZERO                   TO WC-INDICE-VERIFICA.
087700 8105-COMPARAR.
087800     ADD 1 TO WC-INDICE-VERIFICA.
087900     IF WC-INDICE-VERIFICA > WC-CONTADOR-LOTES
088000         GO TO 8105-EXIT
088100     END-IF.
088200     SET WL-IDX                  TO WC-INDICE-VERIFICA.
088300     IF WL-ID-LOTE (WL-IDX) = EV-ID-LOTE
088400         SET LOTE-NA-LISTA-EXCLUSAO TO TRUE
088500         GO TO 8105-EXIT
088600     END-IF.
088700     GO TO 8105-COMPARAR.
088800 8105-EXIT.
088900     EXIT.
089000*
089100 0900-ENCERRAR.
089200     CLOSE LOTE-VELHO.
089300     CLOSE LOTE-NOVO.
089400     CLOSE ORDEMCOMPRA.
089500 0900-EXIT.
089600     EXIT.
