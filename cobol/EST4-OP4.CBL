000100******************************************************************
000200* PROGRAM:  EST4-OP4
000300* PURPOSE:  MANUTENCAO DE ITENS DE ORDEM DE COMPRA
000400*           (ITEMORDEMCOMPRASERVICE) - INCLUSAO, ALTERACAO,
000500*           EXCLUSAO, CONSULTAS, GRAVACAO/SUBSTITUICAO EM LOTE
000600*           DOS ITENS DE UMA ORDEM E EXCLUSAO TOTAL POR ORDEM
000700* SYSTEM:   FASICLIN ESTOQUE - CONTROLE DE ALMOXARIFADO
000800******************************************************************
000900* HISTORICO DE ALTERACOES
001000* DATA       PROGRAMADOR   CHAMADO   DESCRICAO
001100* ---------- ------------- --------- -------------------------
001200* 1989-06-02 V.A.NUNES     EST-0004  PROGRAMA ORIGINAL - CONSULTA
001300*                                    DE ITENS VENCIDOS DA ORDEM
001400* 1992-09-14 J.C.PEREIRA   EST-0061  INCLUIDA GRAVACAO EM LOTE DOS
001500*                                    ITENS NO FECHAMENTO DA ORDEM
001600* 1995-02-27 J.C.PEREIRA   EST-0128  INCLUIDA SUBSTITUICAO TOTAL
001700*                                    DOS ITENS DE UMA ORDEM
001800* 1998-08-25 M.R.SOUZA     EST-0202  REVISAO PARA ANO 2000 - DATAS
001900*                                    DE VENCIMENTO EM CCYYMMDD
002000* 1999-01-19 M.R.SOUZA     EST-0203  TESTE DE VIRADA DE SECULO
002100*                                    CONCLUIDO - SEM PENDENCIAS
002200* 2004-06-11 A.T.LIMA      EST-0355  VALOR-TOTAL PASSA A SER
002300*                                    RECALCULADO SEMPRE COM
002400*                                    ARREDONDAMENTO (COMPUTE
002500*                                    ... ROUNDED)
002600* 2004-09-02 R.P.ABREU     EST-0359  INCLUIDA VISAO WS-CHAVE-
002700*                                    ITEM-VELHO REDEFININDO
002800*                                    REG-ITEM-VELHO PARA USO
002900*                                    NA LOCALIZACAO POR ID-ITEMORD
003000* 2006-04-10 R.P.ABREU     EST-0428  INCLUIDAS CONSULTAS POR
003100*                                    VENCIMENTO (EXATO/FAIXA),
003200*                                    ITENS A VENCER EM 30 DIAS E
003300*                                    POR FAIXA DE VALOR UNITARIO;
003400*                                    INCLUIDA CONTAGEM/SOMATORIO
003500*                                    DE ITENS POR ORDEM (PARA-
003600*                                    GRAFOS 5300 A 5600), A PEDIDO
003700*                                    DA AUDITORIA DO ALMOXARIFADO
003800* 2006-07-03 R.P.ABREU     EST-0442  6000-SALVAR-ITENS-ORDEM
003900*                                    GRAVAVA DUPLICADO QUALQUER
004000*                                    ITEM DA TABELA RECEBIDA CUJO
004100*                                    ID JA EXISTISSE NO MESTRE
004200*                                    (7700 COPIAVA O MESTRE
004300*                                    INTEIRO SEM FILTRAR); CRIADOS
004400*                                    7750/7760 PARA PULAR NO
004500*                                    MESTRE ANTIGO OS ITENS QUE O
004600*                                    LACO DE 6000 VAI REGRAVAR
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    EST4-OP4.
005000 AUTHOR.        V.A.NUNES.
005100 INSTALLATION.  FASICLIN - SETOR DE INFORMATICA - ALMOXARIFADO.
005200 DATE-WRITTEN.  02/06/1989.
005300 DATE-COMPILED. 11/06/2004.
005400 SECURITY.      USO INTERNO FASICLIN - ACESSO RESTRITO AO
005500                SETOR DE COMPRAS E AUDITORIA.
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS CLASSE-ALFA IS "A" THRU "Z"
006200     UPSI-0 ON  STATUS IS SW-RODADA-TESTE
006300            OFF STATUS IS SW-RODADA-PRODUCAO.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT ITEM-VELHO     ASSIGN TO "ITEMVELH"
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS  IS FS-ITEM.
007000*
007100     SELECT ITEM-NOVO      ASSIGN TO "ITEMNOVO"
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS  IS FS-ITEM.
007400*
007500     SELECT ORDEMCOMPRA    ASSIGN TO "ORDEMNOV"
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS  IS FS-ORDEM.
007800*
007900     SELECT PRODUTO        ASSIGN TO "PRODNOVO"
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS  IS FS-PRODUTO.
008200*
008300 DATA DIVISION.
008400 FILE SECTION.
008500*
008600 FD  ITEM-VELHO
008700     LABEL RECORD IS STANDARD.
008800 01  REG-ITEM-VELHO.
008900     05 IV-ID-ITEMORD             PIC S9(9).
009000     05 IV-ID-ORDCOMP             PIC S9(9).
009100     05 IV-ID-PRODUTO             PIC S9(9).
009200     05 IV-QUANTIDADE             PIC S9(9).
009300     05 IV-VALOR-UNITARIO         PIC S9(8)V99.
009400     05 IV-VALOR-TOTAL            PIC S9(8)V99.
009500     05 IV-DATAVENC               PIC 9(8).
009600     05 FILLER                    PIC X(16).
009700*
009800* VISAO REDEFINIDA QUE EXPOE SO O ID-ITEMORD DO MESTRE VELHO,
009900* USADA NA LOCALIZACAO DO ITEM NA ALTERACAO E NA EXCLUSAO.
010000 01  WS-CHAVE-ITEM-VELHO REDEFINES REG-ITEM-VELHO.
010100     05 WCV-ID-ITEMORD            PIC S9(9).
010200     05 FILLER                    PIC X(71).
010300*
010400 FD  ITEM-NOVO
010500     LABEL RECORD IS STANDARD.
010600 01  REG-ITEM-NOVO.
010700     05 IN-ID-ITEMORD             PIC S9(9).
010800     05 IN-ID-ORDCOMP             PIC S9(9).
010900     05 IN-ID-PRODUTO             PIC S9(9).
011000     05 IN-QUANTIDADE             PIC S9(9).
011100     05 IN-VALOR-UNITARIO         PIC S9(8)V99.
011200     05 IN-VALOR-TOTAL            PIC S9(8)V99.
011300     05 IN-DATAVENC               PIC 9(8).
011400     05 FILLER                    PIC X(16).
011500*
011600* VISAO REDEFINIDA QUE EXPOE A CHAVE COMPOSTA ORDEM+PRODUTO PARA
011700* AS CONSULTAS "POR ORDEM" E "POR PRODUTO" COMO UM UNICO ITEM
011800* COMPARAVEL, EVITANDO DOIS TESTES SEPARADOS EM CADA CONSULTA.
011900 01  WS-CHAVE-ITEM-NOVO REDEFINES REG-ITEM-NOVO.
012000     05 FILLER                    PIC X(09).
012100     05 WCN-CHAVE-ORDEM-PRODUTO.
012200         10 WCN-ID-ORDCOMP        PIC S9(9).
012300         10 WCN-ID-PRODUTO        PIC S9(9).
012400     05 FILLER                    PIC X(53).
012500*
012600 FD  ORDEMCOMPRA
012700     LABEL RECORD IS STANDARD.
012800 01  REG-ORDEM-FK.
012900     05 OFK-ID-ORDCOMP            PIC S9(9).
013000     05 OFK-STATUSORD             PIC X(04).
013100     05 FILLER                    PIC X(37).
013200*
013300 FD  PRODUTO
013400     LABEL RECORD IS STANDARD.
013500 01  REG-PRODUTO-FK.
013600     05 PFK-ID-PRODUTO            PIC S9(9).
013700     05 FILLER                    PIC X(415).
013800*
013900 WORKING-STORAGE SECTION.
014000*
014100 77 FS-ITEM                       PIC X(02) VALUE "00".
014200 77 FS-ORDEM                      PIC X(02) VALUE "00".
014300 77 FS-PRODUTO                    PIC X(02) VALUE "00".
014400*
014500 77 WC-CONTADOR-GRAVADOS          PIC S9(9) COMP VALUE ZERO.
014600 77 WC-CONTADOR-ITENS             PIC S9(4) COMP VALUE ZERO.
014700 77 WC-SOMA-VALOR                 PIC S9(8)V99 VALUE ZERO.
014800 77 WC-SOMA-QUANTIDADE            PIC S9(9) COMP VALUE ZERO.
014900 77 WC-INDICE-LOTE                PIC S9(4) COMP VALUE ZERO.
015000 77 WC-INDICE-VERIFICA           PIC S9(4) COMP VALUE ZERO.
015100*
015200 01 WS-DATA-DE-HOJE-N              PIC 9(8) VALUE ZERO.
015300 01 WS-DATA-LIMITE-30-DIAS         PIC 9(8) VALUE ZERO.
015400*
015500 01 WC-CONTADOR-ORDEM              PIC S9(9) COMP VALUE ZERO.
015600 01 WC-SOMA-VALOR-ORDEM            PIC S9(8)V99 VALUE ZERO.
015700 01 WC-SOMA-QUANTIDADE-ORDEM       PIC S9(9) COMP VALUE ZERO.
015800*
015900 01 WS-FUNCAO-PEDIDA              PIC X(01) VALUE SPACE.
016000     88 FUNCAO-INCLUIR            VALUE "I".
016100     88 FUNCAO-ALTERAR            VALUE "A".
016200     88 FUNCAO-EXCLUIR            VALUE "E".
016300     88 FUNCAO-SALVAR-LOTE        VALUE "G".
016400     88 FUNCAO-SUBSTITUIR-LOTE    VALUE "R".
016500     88 FUNCAO-EXCLUIR-ORDEM      VALUE "D".
016600     88 FUNCAO-CONSULTAR-ORDEM    VALUE "O".
016700     88 FUNCAO-CONSULTAR-PRODUTO  VALUE "P".
016800     88 FUNCAO-CONSULTAR-VENCIDOS VALUE "V".
016900     88 FUNCAO-CONSULTAR-VENCTO   VALUE "Q".
017000     88 FUNCAO-CONSULTAR-30-DIAS  VALUE "T".
017100     88 FUNCAO-CONSULTAR-VALOR    VALUE "U".
017200     88 FUNCAO-CONTAR-POR-ORDEM   VALUE "C".
017300*
017400 01 WS-ACHOU-REGISTRO             PIC X(01) VALUE "N".
017500     88 ACHOU-ITEM                VALUE "S".
017600 01 WS-ACHOU-ORDEM-FK             PIC X(01) VALUE "N".
017700     88 ORDEM-FK-EXISTE           VALUE "S".
017800 01 WS-ACHOU-PRODUTO-FK           PIC X(01) VALUE "N".
017900     88 PRODUTO-FK-EXISTE         VALUE "S".
018000 01 WS-ITEM-NA-TABELA             PIC X(01) VALUE "N".
018100     88 ITEM-NA-TABELA            VALUE "S".
018200*
018300 01 WS-TRANSACAO-ITEM.
018400     05 WT-ID-ITEMORD             PIC S9(9).
018500     05 WT-ID-ORDCOMP             PIC S9(9).
018600     05 WT-ID-PRODUTO             PIC S9(9).
018700     05 WT-QUANTIDADE             PIC S9(9).
018800     05 WT-VALOR-UNITARIO         PIC S9(8)V99.
018900     05 WT-VALOR-TOTAL            PIC S9(8)V99.
019000     05 WT-DATAVENC               PIC 9(8).
019100     05 WT-DATAVENC-FINAL         PIC 9(8).
019200     05 WT-VALOR-MINIMO           PIC S9(8)V99.
019300     05 WT-VALOR-MAXIMO           PIC S9(8)V99.
019400*
019500* VISAO REDEFINIDA DA TRANSACAO PARA ISOLAR SO A CHAVE, USADA
019600* PELA ROTINA DE VALIDACAO DE FK DO PRODUTO (7500).
019700 01 WS-CHAVE-TRANSACAO-ITEM REDEFINES WS-TRANSACAO-ITEM.
019800     05 FILLER                    PIC X(18).
019900     05 WCT-ID-PRODUTO            PIC S9(9).
020000     05 FILLER                    PIC X(65).
020100*
020200 01 WS-MENSAGEM                   PIC X(60) VALUE SPACES.
020300*
020400* TABELA DE TRABALHO PARA AS OPERACOES EM LOTE (SALVAR/SUBSTITUIR
020500* ITENS DE UMA ORDEM) - O CHAMADOR POPULA A TABELA NO LINKAGE E
020600* ESTE PROGRAMA A PERCORRE GRAVANDO OU REGRAVANDO CADA LINHA.
020700 01 WC-QTDE-ITENS-NO-LOTE          PIC S9(4) COMP VALUE ZERO.
020800*
020900 LINKAGE SECTION.
021000 01 LK-TRANSACAO-ITEM.
021100     05 LK-FUNCAO                 PIC X(01).
021200     05 LK-ID-ITEMORD             PIC S9(9).
021300     05 LK-ID-ORDCOMP             PIC S9(9).
021400     05 LK-ID-PRODUTO             PIC S9(9).
021500     05 LK-QUANTIDADE             PIC S9(9).
021600     05 LK-VALOR-UNITARIO         PIC S9(8)V99.
021700     05 LK-DATAVENC               PIC 9(8).
021800     05 LK-DATAVENC-FINAL         PIC 9(8).
021900     05 LK-VALOR-MINIMO           PIC S9(8)V99.
022000     05 LK-VALOR-MAXIMO           PIC S9(8)V99.
022100     05 LK-DATA-DE-HOJE           PIC 9(8).
022200     05 LK-CONTADOR-ORDEM         PIC S9(9).
022300     05 LK-SOMA-VALOR-ORDEM       PIC S9(8)V99.
022400     05 LK-SOMA-QUANTIDADE-ORDEM  PIC S9(9).
022500     05 LK-RETORNO                PIC X(02).
022600         88 LK-RETORNO-OK         VALUE "00".
022700         88 LK-RETORNO-ERRO       VALUE "99".
022800*
022900 01 LK-LOTE-DE-ITENS.
023000     05 LK-QTDE-ITENS             PIC S9(4) COMP.
023100     05 LK-ITEM-DO-LOTE OCCURS 200 TIMES
023200                         INDEXED BY LK-IDX.
023300         10 LK-LOTE-ID-ITEMORD    PIC S9(9).
023400         10 LK-LOTE-ID-PRODUTO    PIC S9(9).
023500         10 LK-LOTE-QUANTIDADE    PIC S9(9).
023600         10 LK-LOTE-VALOR-UNIT    PIC S9(8)V99.
023700         10 LK-LOTE-DATAVENC      PIC 9(8).
023800*
023900 PROCEDURE DIVISION USING LK-TRANSACAO-ITEM LK-LOTE-DE-ITENS.
024000*
024100 0100-INICIO.
024200     PERFORM 0200-ABRIR-ARQUIVOS THRU 0200-EXIT.
024300     MOVE LK-FUNCAO               TO WS-FUNCAO-PEDIDA.
024400     MOVE LK-ID-ITEMORD           TO WT-ID-ITEMORD.
024500     MOVE LK-ID-ORDCOMP           TO WT-ID-ORDCOMP.
024600     MOVE LK-ID-PRODUTO           TO WT-ID-PRODUTO.
024700     MOVE LK-QUANTIDADE           TO WT-QUANTIDADE.
024800     MOVE LK-VALOR-UNITARIO       TO WT-VALOR-UNITARIO.
024900     MOVE LK-DATAVENC             TO WT-DATAVENC.
025000     MOVE LK-DATAVENC-FINAL       TO WT-DATAVENC-FINAL.
025100     MOVE LK-VALOR-MINIMO         TO WT-VALOR-MINIMO.
025200     MOVE LK-VALOR-MAXIMO         TO WT-VALOR-MAXIMO.
025300     MOVE LK-DATA-DE-HOJE         TO WS-DATA-DE-HOJE-N.
025400     COMPUTE WS-DATA-LIMITE-30-DIAS = WS-DATA-DE-HOJE-N + 30.
025500     SET LK-RETORNO-OK            TO TRUE.
025600*
025700     IF FUNCAO-INCLUIR
025800         PERFORM 2000-INCLUIR-ITEM THRU 2000-EXIT
025900     END-IF.
026000     IF FUNCAO-ALTERAR
026100         PERFORM 3000-ALTERAR-ITEM THRU 3000-EXIT
026200     END-IF.
026300     IF FUNCAO-EXCLUIR
026400         PERFORM 4000-EXCLUIR-ITEM THRU 4000-EXIT
026500     END-IF.
026600     IF FUNCAO-SALVAR-LOTE
026700         PERFORM 6000-SALVAR-ITENS-ORDEM THRU 6000-EXIT
026800     END-IF.
026900     IF FUNCAO-SUBSTITUIR-LOTE
027000         PERFORM 7000-SUBSTITUIR-ITENS-ORDEM THRU 7000-EXIT
027100     END-IF.
027200     IF FUNCAO-EXCLUIR-ORDEM
027300         PERFORM 8000-EXCLUIR-ITENS-DA-ORDEM THRU 8000-EXIT
027400     END-IF.
027500     IF FUNCAO-CONSULTAR-ORDEM
027600         PERFORM 5000-CONSULTAR-POR-ORDEM THRU 5000-EXIT
027700     END-IF.
027800     IF FUNCAO-CONSULTAR-PRODUTO
027900         PERFORM 5100-CONSULTAR-POR-PRODUTO THRU 5100-EXIT
028000     END-IF.
028100     IF FUNCAO-CONSULTAR-VENCIDOS
028200         PERFORM 5200-CONSULTAR-VENCIDOS THRU 5200-EXIT
028300     END-IF.
028400     IF FUNCAO-CONSULTAR-VENCTO
028500         PERFORM 5300-CONSULTAR-POR-VENCIMENTO THRU 5300-EXIT
028600     END-IF.
028700     IF FUNCAO-CONSULTAR-30-DIAS
028800         PERFORM 5400-CONSULTAR-VENCENDO-30-DIAS THRU 5400-EXIT
028900     END-IF.
029000     IF FUNCAO-CONSULTAR-VALOR
029100         PERFORM 5500-CONSULTAR-POR-VALOR THRU 5500-EXIT
029200     END-IF.
029300     IF FUNCAO-CONTAR-POR-ORDEM
029400         PERFORM 5600-CONTAR-SOMAR-POR-ORDEM THRU 5600-EXIT
029500         MOVE WC-CONTADOR-ORDEM      TO LK-CONTADOR-ORDEM
029600         MOVE WC-SOMA-VALOR-ORDEM    TO LK-SOMA-VALOR-ORDEM
029700         MOVE WC-SOMA-QUANTIDADE-ORDEM
029800                                     TO LK-SOMA-QUANTIDADE-ORDEM
029900     END-IF.
030000*
030100     PERFORM 0900-ENCERRAR THRU 0900-EXIT.
030200     GOBACK.
030300*
030400 0200-ABRIR-ARQUIVOS.
030500     OPEN INPUT  ITEM-VELHO.
030600     OPEN OUTPUT ITEM-NOVO.
030700     OPEN INPUT  ORDEMCOMPRA.
030800     OPEN INPUT  PRODUTO.
030900 0200-EXIT.
031000     EXIT.
031100*
031200******************************************************************
031300* 2000-INCLUIR-ITEM - VALIDA FKs DE ORDEM E PRODUTO, QUANTIDADE
031400* MAIOR QUE ZERO E DATA DE VENCIMENTO NAO ANTERIOR A HOJE.
031500******************************************************************
031600 2000-INCLUIR-ITEM.
031700     IF WT-ID-ITEMORD NOT = ZERO
031800         MOVE "ITEM JA POSSUI ID - INCLUSAO REJEITADA"
031900                                  TO WS-MENSAGEM
032000         SET LK-RETORNO-ERRO      TO TRUE
032100         GO TO 2000-EXIT
032200     END-IF.
032300     PERFORM 7600-VERIFICAR-FK-ORDEM THRU 7600-EXIT.
032400     IF NOT ORDEM-FK-EXISTE
032500         MOVE "ORDEM DE COMPRA NAO ENCONTRADA" TO WS-MENSAGEM
032600         SET LK-RETORNO-ERRO      TO TRUE
032700         GO TO 2000-EXIT
032800     END-IF.
032900     PERFORM 7500-VERIFICAR-FK-PRODUTO THRU 7500-EXIT.
033000     IF NOT PRODUTO-FK-EXISTE
033100         MOVE "PRODUTO NAO ENCONTRADO" TO WS-MENSAGEM
033200         SET LK-RETORNO-ERRO      TO TRUE
033300         GO TO 2000-EXIT
033400     END-IF.
033500     IF WT-QUANTIDADE NOT > ZERO
033600         MOVE "QUANTIDADE DEVE SER MAIOR QUE ZERO"
033700                                  TO WS-MENSAGEM
033800         SET LK-RETORNO-ERRO      TO TRUE
033900         GO TO 2000-EXIT
034000     END-IF.
034100     IF WT-DATAVENC < WS-DATA-DE-HOJE-N
034200         MOVE "DATA DE VENCIMENTO NAO PODE SER PASSADA"
034300                                  TO WS-MENSAGEM
034400         SET LK-RETORNO-ERRO      TO TRUE
034500         GO TO 2000-EXIT
034600     END-IF.
034700     COMPUTE WT-VALOR-TOTAL ROUNDED =
034800             WT-QUANTIDADE * WT-VALOR-UNITARIO.
034900     PERFORM 7700-COPIAR-MESTRE-VELHO THRU 7700-EXIT.
035000     ADD 1 TO WC-CONTADOR-GRAVADOS.
035100     MOVE WC-CONTADOR-GRAVADOS    TO IN-ID-ITEMORD.
035200     MOVE WT-ID-ORDCOMP           TO IN-ID-ORDCOMP.
035300     MOVE WT-ID-PRODUTO           TO IN-ID-PRODUTO.
035400     MOVE WT-QUANTIDADE           TO IN-QUANTIDADE.
035500     MOVE WT-VALOR-UNITARIO       TO IN-VALOR-UNITARIO.
035600     MOVE WT-VALOR-TOTAL          TO IN-VALOR-TOTAL.
035700     MOVE WT-DATAVENC             TO IN-DATAVENC.
035800     WRITE REG-ITEM-NOVO.
035900     MOVE WC-CONTADOR-GRAVADOS    TO LK-ID-ITEMORD.
036000 2000-EXIT.
036100     EXIT.
036200*
036300******************************************************************
036400* 3000-ALTERAR-ITEM - ORDEM E PRODUTO SAO IMUTAVEIS APOS
036500* A CRIACAO.
036600******************************************************************
036700 3000-ALTERAR-ITEM.
036800     SET WS-ACHOU-REGISTRO        TO "N".
036900 3000-LOCALIZAR.
037000     READ ITEM-VELHO NEXT RECORD AT END GO TO 3000-VERIFICAR.
037100     IF IV-ID-ITEMORD = WT-ID-ITEMORD
037200         SET ACHOU-ITEM           TO TRUE
037300         IF IV-ID-ORDCOMP NOT = WT-ID-ORDCOMP OR
037400            IV-ID-PRODUTO NOT = WT-ID-PRODUTO
037500             MOVE "ORDEM/PRODUTO NAO PODEM SER ALTERADOS"
037600                                  TO WS-MENSAGEM
037700             SET LK-RETORNO-ERRO  TO TRUE
037800             GO TO 3000-EXIT
037900         END-IF
038000         IF WT-QUANTIDADE NOT > ZERO
038100             MOVE "QUANTIDADE DEVE SER MAIOR QUE ZERO"
038200                                  TO WS-MENSAGEM
038300             SET LK-RETORNO-ERRO  TO TRUE
038400             GO TO 3000-EXIT
038500         END-IF
038600         IF WT-DATAVENC < WS-DATA-DE-HOJE-N
038700             MOVE "DATA DE VENCIMENTO NAO PODE SER PASSADA"
038800                                  TO WS-MENSAGEM
038900             SET LK-RETORNO-ERRO  TO TRUE
039000             GO TO 3000-EXIT
039100         END-IF
039200         COMPUTE WT-VALOR-TOTAL ROUNDED =
039300                 WT-QUANTIDADE * WT-VALOR-UNITARIO
039400         MOVE IV-ID-ITEMORD       TO IN-ID-ITEMORD
039500         MOVE IV-ID-ORDCOMP       TO IN-ID-ORDCOMP
039600         MOVE IV-ID-PRODUTO       TO IN-ID-PRODUTO
039700         MOVE WT-QUANTIDADE       TO IN-QUANTIDADE
039800         MOVE WT-VALOR-UNITARIO   TO IN-VALOR-UNITARIO
039900         MOVE WT-VALOR-TOTAL      TO IN-VALOR-TOTAL
040000         MOVE WT-DATAVENC         TO IN-DATAVENC
040100     ELSE
040200         MOVE IV-ID-ITEMORD       TO IN-ID-ITEMORD
040300         MOVE IV-ID-ORDCOMP       TO IN-ID-ORDCOMP
040400         MOVE IV-ID-PRODUTO       TO IN-ID-PRODUTO
040500         MOVE IV-QUANTIDADE       TO IN-QUANTIDADE
040600         MOVE IV-VALOR-UNITARIO   TO IN-VALOR-UNITARIO
040700         MOVE IV-VALOR-TOTAL      TO IN-VALOR-TOTAL
040800         MOVE IV-DATAVENC         TO IN-DATAVENC
040900     END-IF.
041000     WRITE REG-ITEM-NOVO.
041100     GO TO 3000-LOCALIZAR.
041200 3000-VERIFICAR.
041300     IF NOT ACHOU-ITEM
041400         MOVE "ITEM NAO ENCONTRADO" TO WS-MENSAGEM
041500         SET LK-RETORNO-ERRO      TO TRUE
041600     END-IF.
041700 3000-EXIT.
041800     EXIT.
041900*
042000******************************************************************
042100* 4000-EXCLUIR-ITEM - GUARDA DE EXCLUSAO E PLACEHOLDER (SEM
042200* RESTRICAO), CONFORME ESPECIFICADO NA ORIGEM.
042300******************************************************************
042400 4000-EXCLUIR-ITEM.
042500     SET WS-ACHOU-REGISTRO        TO "N".
042600 4000-LOCALIZAR.
042700     READ ITEM-VELHO NEXT RECORD AT END GO TO 4000-VERIFICAR.
042800     IF IV-ID-ITEMORD = WT-ID-ITEMORD
042900         SET ACHOU-ITEM           TO TRUE
043000         GO TO 4000-LOCALIZAR
043100     END-IF.
043200     MOVE IV-ID-ITEMORD           TO IN-ID-ITEMORD.
043300     MOVE IV-ID-ORDCOMP           TO IN-ID-ORDCOMP.
043400     MOVE IV-ID-PRODUTO           TO IN-ID-PRODUTO.
043500     MOVE IV-QUANTIDADE           TO IN-QUANTIDADE.
043600     MOVE IV-VALOR-UNITARIO       TO IN-VALOR-UNITARIO.
043700     MOVE IV-VALOR-TOTAL          TO IN-VALOR-TOTAL.
043800     MOVE IV-DATAVENC             TO IN-DATAVENC.
043900     WRITE REG-ITEM-NOVO.
044000     GO TO 4000-LOCALIZAR.
044100 4000-VERIFICAR.
044200     IF NOT ACHOU-ITEM
044300         MOVE "ITEM NAO ENCONTRADO" TO WS-MENSAGEM
044400         SET LK-RETORNO-ERRO      TO TRUE
044500     END-IF.
044600 4000-EXIT.
044700     EXIT.
044800*
044900******************************************************************
045000* 5000-SERIE - CONSULTAS SOMENTE LEITURA SOBRE O MESTRE DE ITENS.
045100******************************************************************
045200 5000-CONSULTAR-POR-ORDEM.
045300* ORDENADO POR ID-ITEMORD (O MESTRE NOVO JA SAI NESSA ORDEM, POIS
045400* OS IDS SAO ATRIBUIDOS SEQUENCIALMENTE NA INCLUSAO).
045500     MOVE ZERO                    TO WC-CONTADOR-ITENS.
045600     MOVE ZERO                    TO WC-SOMA-VALOR.
045700     MOVE ZERO                    TO WC-SOMA-QUANTIDADE.
045800 5000-LER.
045900     READ ITEM-VELHO NEXT RECORD AT END GO TO 5000-FIM.
046000     IF IV-ID-ORDCOMP = WT-ID-ORDCOMP
046100         ADD 1 TO WC-CONTADOR-ITENS
046200         ADD IV-VALOR-TOTAL TO WC-SOMA-VALOR
046300         ADD IV-QUANTIDADE TO WC-SOMA-QUANTIDADE
046400         DISPLAY "ITEM " IV-ID-ITEMORD " PRODUTO " IV-ID-PRODUTO
046500                 " QTDE " IV-QUANTIDADE " TOTAL " IV-VALOR-TOTAL
046600     END-IF.
046700     GO TO 5000-LER.
046800 5000-FIM.
046900     DISPLAY "ITENS: " WC-CONTADOR-ITENS " QUANTIDADE: "
047000             WC-SOMA-QUANTIDADE " VALOR: " WC-SOMA-VALOR.
047100 5000-EXIT.
047200     EXIT.
047300*
047400 5100-CONSULTAR-POR-PRODUTO.
047500* ORDENADO POR DATAVENC (ORDENACAO EXTERNA DO MESTRE NOVO).
047600     READ ITEM-VELHO NEXT RECORD AT END GO TO 5100-EXIT.
047700     IF IV-ID-PRODUTO = WT-ID-PRODUTO
047800         DISPLAY "ITEM " IV-ID-ITEMORD " ORDEM " IV-ID-ORDCOMP
047900                 " VENC " IV-DATAVENC
048000     END-IF.
048100     GO TO 5100-CONSULTAR-POR-PRODUTO.
048200 5100-EXIT.
048300     EXIT.
048400*
048500 5200-CONSULTAR-VENCIDOS.
048600     READ ITEM-VELHO NEXT RECORD AT END GO TO 5200-EXIT.
048700     IF IV-DATAVENC < WS-DATA-DE-HOJE-N
048800         DISPLAY "ITEM VENCIDO " IV-ID-ITEMORD " VENC "
048900                 IV-DATAVENC
049000     END-IF.
049100     GO TO 5200-CONSULTAR-VENCIDOS.
049200 5200-EXIT.
049300     EXIT.
049400*
049500******************************************************************
049600* 5300-CONSULTAR-POR-VENCIMENTO - DATA EXATA (WT-DATAVENC-FINAL
049700* IGUAL A ZERO) OU FAIXA DE DATAS DE VENCIMENTO.
049800******************************************************************
049900 5300-CONSULTAR-POR-VENCIMENTO.
050000     READ ITEM-VELHO NEXT RECORD AT END GO TO 5300-EXIT.
050100     IF WT-DATAVENC-FINAL = ZERO
050200         IF IV-DATAVENC = WT-DATAVENC
050300             DISPLAY "ITEM " IV-ID-ITEMORD " ORDEM " IV-ID-ORDCOMP
050400                     " VENC " IV-DATAVENC
050500         END-IF
050600     ELSE
050700         IF IV-DATAVENC >= WT-DATAVENC AND
050800            IV-DATAVENC <= WT-DATAVENC-FINAL
050900             DISPLAY "ITEM " IV-ID-ITEMORD " ORDEM " IV-ID-ORDCOMP
051000                     " VENC " IV-DATAVENC
051100         END-IF
051200     END-IF.
051300     GO TO 5300-CONSULTAR-POR-VENCIMENTO.
051400 5300-EXIT.
051500     EXIT.
051600*
051700******************************************************************
051800* 5400-CONSULTAR-VENCENDO-30-DIAS - ITENS AINDA NAO VENCIDOS CUJA
051900* DATA DE VENCIMENTO CAI DENTRO DOS PROXIMOS 30 DIAS.
052000******************************************************************
052100 5400-CONSULTAR-VENCENDO-30-DIAS.
052200     READ ITEM-VELHO NEXT RECORD AT END GO TO 5400-EXIT.
052300     IF IV-DATAVENC >= WS-DATA-DE-HOJE-N AND
052400        IV-DATAVENC <= WS-DATA-LIMITE-30-DIAS
052500         DISPLAY "ITEM A VENCER " IV-ID-ITEMORD " VENC "
052600                 IV-DATAVENC
052700     END-IF.
052800     GO TO 5400-CONSULTAR-VENCENDO-30-DIAS.
052900 5400-EXIT.
053000     EXIT.
053100*
053200******************************************************************
053300* 5500-CONSULTAR-POR-VALOR - ITENS CUJO VALOR UNITARIO ESTA ENTRE
053400* WT-VALOR-MINIMO E WT-VALOR-MAXIMO, INCLUSIVE.
053500******************************************************************
053600 5500-CONSULTAR-POR-VALOR.
053700     READ ITEM-VELHO NEXT RECORD AT END GO TO 5500-EXIT.
053800     IF IV-VALOR-UNITARIO >= WT-VALOR-MINIMO AND
053900        IV-VALOR-UNITARIO <= WT-VALOR-MAXIMO
054000         DISPLAY "ITEM " IV-ID-ITEMORD " ORDEM " IV-ID-ORDCOMP
054100                 " VALOR-UNIT " IV-VALOR-UNITARIO
054200     END-IF.
054300     GO TO 5500-CONSULTAR-POR-VALOR.
054400 5500-EXIT.
054500     EXIT.
054600*
054700******************************************************************
054800* 5600-CONTAR-SOMAR-POR-ORDEM - CONTAGEM E SOMATORIOS (VALOR E
054900* QUANTIDADE) DOS ITENS DE UMA ORDEM, DEVOLVIDOS AO CHAMADOR VIA
055000* LINKAGE (VEJA O MOVE APOS O PERFORM EM 0100-INICIO).
055100******************************************************************
055200 5600-CONTAR-SOMAR-POR-ORDEM.
055300     MOVE ZERO                    TO WC-CONTADOR-ORDEM.
055400     MOVE ZERO                    TO WC-SOMA-VALOR-ORDEM.
055500     MOVE ZERO                    TO WC-SOMA-QUANTIDADE-ORDEM.
055600 5600-LER.
055700     READ ITEM-VELHO NEXT RECORD AT END GO TO 5600-EXIT.
055800     IF IV-ID-ORDCOMP = WT-ID-ORDCOMP
055900         ADD 1 TO WC-CONTADOR-ORDEM
056000         ADD IV-VALOR-TOTAL TO WC-SOMA-VALOR-ORDEM
056100         ADD IV-QUANTIDADE TO WC-SOMA-QUANTIDADE-ORDEM
056200     END-IF.
056300     GO TO 5600-LER.
056400 5600-EXIT.
056500     EXIT.
056600*
056700******************************************************************
056800* 6000-SALVAR-ITENS-ORDEM - CARIMBA O ID DA ORDEM EM CADA ITEM DA
056900* TABELA RECEBIDA E GRAVA CADA UM (NOVO SE SEM ID, REGRAVADO SE
057000* JA TEM ID). A TABELA VEM PRE-CARREGADA PELO CHAMADOR EM
057100* LK-LOTE-DE-ITENS.
057200******************************************************************
057300 6000-SALVAR-ITENS-ORDEM.
057400     PERFORM 7750-COPIAR-MESTRE-SEM-ITENS-DA-TABELA THRU
057500                                  7750-EXIT.
057600     MOVE ZERO                    TO WC-INDICE-LOTE.
057700 6000-PROXIMO.
057800     ADD 1 TO WC-INDICE-LOTE.
057900     IF WC-INDICE-LOTE > LK-QTDE-ITENS
058000         GO TO 6000-EXIT
058100     END-IF.
058200     SET LK-IDX                  TO WC-INDICE-LOTE.
058300     ADD 1 TO WC-CONTADOR-GRAVADOS.
058400     IF LK-LOTE-ID-ITEMORD (LK-IDX) = ZERO
058500         MOVE WC-CONTADOR-GRAVADOS TO LK-LOTE-ID-ITEMORD (LK-IDX)
058600     END-IF.
058700     MOVE LK-LOTE-ID-ITEMORD (LK-IDX) TO IN-ID-ITEMORD.
058800     MOVE WT-ID-ORDCOMP           TO IN-ID-ORDCOMP.
058900     MOVE LK-LOTE-ID-PRODUTO (LK-IDX) TO IN-ID-PRODUTO.
059000     MOVE LK-LOTE-QUANTIDADE (LK-IDX) TO IN-QUANTIDADE.
059100     MOVE LK-LOTE-VALOR-UNIT (LK-IDX) TO IN-VALOR-UNITARIO.
059200     COMPUTE IN-VALOR-TOTAL ROUNDED =
059300             IN-QUANTIDADE * IN-VALOR-UNITARIO.
059400     MOVE LK-LOTE-DATAVENC (LK-IDX) TO IN-DATAVENC.
059500     WRITE REG-ITEM-NOVO.
059600     GO TO 6000-PROXIMO.
059700 6000-EXIT.
059800     EXIT.
059900*
060000******************************************************************
060100* 7000-SUBSTITUIR-ITENS-ORDEM - APAGA TODOS OS ITENS DA ORDEM E
060200* GRAVA OS DA TABELA COMO REGISTROS NOVOS (ID SEMPRE ATRIBUIDO
060300* DE NOVO, MESMO QUE A LINHA RECEBIDA JA TRAGA UM).
060400******************************************************************
060500 7000-SUBSTITUIR-ITENS-ORDEM.
060600     PERFORM 7800-COPIAR-MESTRE-SEM-A-ORDEM THRU 7800-EXIT.
060700     MOVE ZERO                    TO WC-INDICE-LOTE.
060800 7000-PROXIMO.
060900     ADD 1 TO WC-INDICE-LOTE.
061000     IF WC-INDICE-LOTE > LK-QTDE-ITENS
061100         GO TO 7000-EXIT
061200     END-IF.
061300     SET LK-IDX                  TO WC-INDICE-LOTE.
061400     ADD 1 TO WC-CONTADOR-GRAVADOS.
061500     MOVE WC-CONTADOR-GRAVADOS    TO IN-ID-ITEMORD.
061600     MOVE WT-ID-ORDCOMP           TO IN-ID-ORDCOMP.
061700     MOVE LK-LOTE-ID-PRODUTO (LK-IDX) TO IN-ID-PRODUTO.
061800     MOVE LK-LOTE-QUANTIDADE (LK-IDX) TO IN-QUANTIDADE.
061900     MOVE LK-LOTE-VALOR-UNIT (LK-IDX) TO IN-VALOR-UNITARIO.
062000     COMPUTE IN-VALOR-TOTAL ROUNDED =
062100             IN-QUANTIDADE * IN-VALOR-UNITARIO.
062200     MOVE LK-LOTE-DATAVENC (LK-IDX) TO IN-DATAVENC.
062300     WRITE REG-ITEM-NOVO.
062400     GO TO 7000-PROXIMO.
062500 7000-EXIT.
062600     EXIT.
062700*
062800******************************************************************
062900* 8000-EXCLUIR-ITENS-DA-ORDEM - EXCLUSAO TOTAL DOS ITENS DE UMA
063000* ORDEM (SEM GRAVACAO DE SUBSTITUTOS) - UTILIZADA PELA EXCLUSAO
063100* EM CASCATA DA ORDEM DE COMPRA (EST4-OP5).
063200******************************************************************
063300 8000-EXCLUIR-ITENS-DA-ORDEM.
063400     PERFORM 7800-COPIAR-MESTRE-SEM-A-ORDEM THRU 7800-EXIT.
063500 8000-EXIT.
063600     EXIT.
063700*
063800 7500-VERIFICAR-FK-PRODUTO.
063900     SET WS-ACHOU-PRODUTO-FK      TO "N".
064000     CLOSE PRODUTO.
064100     OPEN INPUT PRODUTO.
064200 7500-LER.
064300     READ PRODUTO NEXT RECORD AT END GO TO 7500-EXIT.
064400     IF PFK-ID-PRODUTO = WT-ID-PRODUTO
064500         SET PRODUTO-FK-EXISTE    TO TRUE
064600         GO TO 7500-EXIT
064700     END-IF.
064800     GO TO 7500-LER.
064900 7500-EXIT.
065000     EXIT.
065100*
065200 7600-VERIFICAR-FK-ORDEM.
065300     SET WS-ACHOU-ORDEM-FK        TO "N".
065400     CLOSE ORDEMCOMPRA.
065500     OPEN INPUT ORDEMCOMPRA.
065600 7600-LER.
065700     READ ORDEMCOMPRA NEXT RECORD AT END GO TO 7600-EXIT.
065800     IF OFK-ID-ORDCOMP = WT-ID-ORDCOMP
065900         SET ORDEM-FK-EXISTE      TO TRUE
066000         GO TO 7600-EXIT
066100     END-IF.
066200     GO TO 7600-LER.
066300 7600-EXIT.
066400     EXIT.
066500*
066600 7700-COPIAR-MESTRE-VELHO.
066700     CLOSE ITEM-VELHO.
066800     OPEN INPUT ITEM-VELHO.
066900 7700-LER.
067000     READ ITEM-VELHO NEXT RECORD AT END GO TO 7700-EXIT.
067100     MOVE IV-ID-ITEMORD           TO IN-ID-ITEMORD.
067200     MOVE IV-ID-ORDCOMP           TO IN-ID-ORDCOMP.
067300     MOVE IV-ID-PRODUTO           TO IN-ID-PRODUTO.
067400     MOVE IV-QUANTIDADE           TO IN-QUANTIDADE.
067500     MOVE IV-VALOR-UNITARIO       TO IN-VALOR-UNITARIO.
067600     MOVE IV-VALOR-TOTAL          TO IN-VALOR-TOTAL.
067700     MOVE IV-DATAVENC             TO IN-DATAVENC.
067800     WRITE REG-ITEM-NOVO.
067900     IF IN-ID-ITEMORD > WC-CONTADOR-GRAVADOS
068000         MOVE IN-ID-ITEMORD       TO WC-CONTADOR-GRAVADOS
068100     END-IF.
068200     GO TO 7700-LER.
068300 7700-EXIT.
068400     EXIT.
068500*
068600* VARIANTE DE 7700 USADA POR 6000-SALVAR-ITENS-ORDEM: NAO REGRAVA
068700* DO MESTRE ANTIGO NENHUM ITEM CUJO ID JA ESTEJA NA TABELA
068800* RECEBIDA EM LK-LOTE-DE-ITENS, POIS ESSE ITEM SERA REGRAVADO
068900* PELO PROPRIO LACO DE 6000 COM OS DADOS NOVOS (INSERT-OU-
069000* UPDATE POR ID).
069100 7750-COPIAR-MESTRE-SEM-ITENS-DA-TABELA.
069200     CLOSE ITEM-VELHO.
069300     OPEN INPUT ITEM-VELHO.
069400 7750-LER.
069500     READ ITEM-VELHO NEXT RECORD AT END GO TO 7750-EXIT.
069600     PERFORM 7760-VERIFICAR-ITEM-NA-TABELA THRU 7760-EXIT.
069700     IF ITEM-NA-TABELA
069800         GO TO 7750-LER
069900     END-IF.
070000     MOVE IV-ID-ITEMORD           TO IN-ID-ITEMORD.
070100     MOVE IV-ID-ORDCOMP           TO IN-ID-ORDCOMP.
070200     MOVE IV-ID-PRODUTO           TO IN-ID-PRODUTO.
070300     MOVE IV-QUANTIDADE           TO IN-QUANTIDADE.
070400     MOVE IV-VALOR-UNITARIO       TO IN-VALOR-UNITARIO.
070500     MOVE IV-VALOR-TOTAL          TO IN-VALOR-TOTAL.
070600     MOVE IV-DATAVENC             TO IN-DATAVENC.
070700     WRITE REG-ITEM-NOVO.
070800     IF IN-ID-ITEMORD > WC-CONTADOR-GRAVADOS
070900         MOVE IN-ID-ITEMORD       TO WC-CONTADOR-GRAVADOS
071000     END-IF.
071100     GO TO 7750-LER.
071200 7750-EXIT.
071300     EXIT.
071400*
071500* LOCALIZA NA TABELA RECEBIDA (LK-LOTE-DE-ITENS) UM ITEM CUJO
071600* LK-LOTE-ID-ITEMORD BATE COM IV-ID-ITEMORD; LIGA ITEM-NA-TABELA
071700* QUANDO ENCONTRA.
071800 7760-VERIFICAR-ITEM-NA-TABELA.
071900     SET WS-ITEM-NA-TABELA       TO "N".
072000     MOVE ZERO                   TO WC-INDICE-VERIFICA.
072100 7760-COMPARAR.
072200     ADD 1 TO WC-INDICE-VERIFICA.
072300     IF WC-INDICE-VERIFICA > LK-QTDE-ITENS
072400         GO TO 7760-EXIT
072500     END-IF.
072600     SET LK-IDX                  TO WC-INDICE-VERIFICA.
072700     IF LK-LOTE-ID-ITEMORD (LK-IDX) = IV-ID-ITEMORD
072800         SET ITEM-NA-TABELA       TO TRUE
072900         GO TO 7760-EXIT
073000     END-IF.
073100     GO TO 7760-COMPARAR.
073200 7760-EXIT.
073300     EXIT.
073400*
073500* COPIA TODO ITEM QUE NAO PERTENCA A ORDEM PEDIDA (USADA TANTO
073600* PELA SUBSTITUICAO QUANTO PELA EXCLUSAO TOTAL POR ORDEM).
073700 7800-COPIAR-MESTRE-SEM-A-ORDEM.
073800     CLOSE ITEM-VELHO.
073900     OPEN INPUT ITEM-VELHO.
074000 7800-LER.
074100     READ ITEM-VELHO NEXT RECORD AT END GO TO 7800-EXIT.
074200     IF IV-ID-ORDCOMP = WT-ID-ORDCOMP
074300         GO TO 7800-LER
074400     END-IF.
074500     MOVE IV-ID-ITEMORD           TO IN-ID-ITEMORD.
074600     MOVE IV-ID-ORDCOMP           TO IN-ID-ORDCOMP.
074700     MOVE IV-ID-PRODUTO           TO IN-ID-PRODUTO.
074800     MOVE IV-QUANTIDADE           TO IN-QUANTIDADE.
074900     MOVE IV-VALOR-UNITARIO       TO IN-VALOR-UNITARIO.
075000     MOVE IV-VALOR-TOTAL          TO IN-VALOR-TOTAL.
075100     MOVE IV-DATAVENC             TO IN-DATAVENC.
075200     WRITE REG-ITEM-NOVO.
075300     IF IN-ID-ITEMORD > WC-CONTADOR-GRAVADOS
075400         MOVE IN-ID-ITEMORD       TO WC-CONTADOR-GRAVADOS
075500     END-IF.
075600     GO TO 7800-LER.
075700 7800-EXIT.
075800     EXIT.
075900*
076000 0900-ENCERRAR.
076100     CLOSE ITEM-VELHO.
076200     CLOSE ITEM-NOVO.
076300     CLOSE ORDEMCOMPRA.
076400     CLOSE PRODUTO.
076500 0900-EXIT.
076600     EXIT.
