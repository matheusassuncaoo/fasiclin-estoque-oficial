000100******************************************************************
000200* PROGRAM:  EST4-OP5
000300* PURPOSE:  MANUTENCAO DE ORDENS DE COMPRA (ORDEMCOMPRASERVICE) -
000400*           INCLUSAO, ALTERACAO COM REGRA DE CICLO DE VIDA,
000500*           EXCLUSAO EM CASCATA COM AUDITORIA (CHAMA EST4-OP3 E
000600*           EST4-OP4) E CONSULTAS
000700* SYSTEM:   FASICLIN ESTOQUE - CONTROLE DE ALMOXARIFADO
000800******************************************************************
000900* HISTORICO DE ALTERACOES
001000* DATA       PROGRAMADOR   CHAMADO   DESCRICAO
001100* ---------- ------------- --------- -------------------------
001200* 1989-06-20 V.A.NUNES     EST-0005  PROGRAMA ORIGINAL - CONSULTA
001300*                                    DE ORDENS POR STATUS
001400* 1993-03-08 J.C.PEREIRA   EST-0085  INCLUIDA REGRA DE BLOQUEIO
001500*                                    DE ALTERACAO PARA ORDEM
001600*                                    CONCLUIDA
001700* 1996-07-22 J.C.PEREIRA   EST-0150  EXCLUSAO EM CASCATA PASSA A
001800*                                    CHAMAR EST4-OP3 E EST4-OP4
001900*                                    EM VEZ DE REPETIR A LOGICA
002000*                                    AQUI
002100* 1998-08-30 M.R.SOUZA     EST-0204  REVISAO PARA ANO 2000 - DATAS
002200*                                    DE ORDEM/PREVISTA/ENTREGA EM
002300*                                    CCYYMMDD
002400* 1999-01-19 M.R.SOUZA     EST-0205  TESTE DE VIRADA DE SECULO
002500*                                    CONCLUIDO - SEM PENDENCIAS
002600* 2005-11-04 A.T.LIMA      EST-0402  CONSULTA DE ORDENS EM ATRASO
002700*                                    (DATAENTRE VENCIDA E NAO
002800*                                    CONCLUIDA)
002900* 2006-02-17 R.P.ABREU     EST-0411  INCLUIDAS VISOES WS-CHAVE-
003000*                                    ORDEM-VELHO E WS-CHAVE-
003100*                                    TRANSACAO-ORDEM PARA USO NA
003200*                                    LOCALIZACAO POR ID-ORDCOMP
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    EST4-OP5.
003600 AUTHOR.        V.A.NUNES.
003700 INSTALLATION.  FASICLIN - SETOR DE INFORMATICA - ALMOXARIFADO.
003800 DATE-WRITTEN.  20/06/1989.
003900 DATE-COMPILED. 04/11/2005.
004000 SECURITY.      USO INTERNO FASICLIN - ACESSO RESTRITO AO
004100                SETOR DE COMPRAS E AUDITORIA.
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS CLASSE-ALFA IS "A" THRU "Z"
004800     UPSI-0 ON  STATUS IS SW-RODADA-TESTE
004900            OFF STATUS IS SW-RODADA-PRODUCAO.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ORDEM-VELHO    ASSIGN TO "ORDEMVEL"
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS  IS FS-ORDEM.
005600*
005700     SELECT ORDEM-NOVO     ASSIGN TO "ORDEMNOV"
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS  IS FS-ORDEM.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 FD  ORDEM-VELHO
006500     LABEL RECORD IS STANDARD.
006600 01  REG-ORDEM-VELHO.
006700     05 OV-ID-ORDCOMP             PIC S9(9).
006800     05 OV-STATUSORD              PIC X(04).
006900     05 OV-VALOR                  PIC S9(8)V99.
007000     05 OV-DATAPREV               PIC 9(8).
007100     05 OV-DATAORDEM              PIC 9(8).
007200     05 OV-DATAENTRE              PIC 9(8).
007300     05 FILLER                    PIC X(03).
007400*
007500* VISAO REDEFINIDA QUE ISOLA SO O ID-ORDCOMP DO MESTRE VELHO,
007600* USADA NA LOCALIZACAO DA ORDEM NA ALTERACAO E NA EXCLUSAO.
007700 01  WS-CHAVE-ORDEM-VELHO REDEFINES REG-ORDEM-VELHO.
007800     05 WCV-ID-ORDCOMP            PIC S9(9).
007900     05 FILLER                    PIC X(41).
008000*
008100 FD  ORDEM-NOVO
008200     LABEL RECORD IS STANDARD.
008300 01  REG-ORDEM-NOVO.
008400     05 ON-ID-ORDCOMP             PIC S9(9).
008500     05 ON-STATUSORD              PIC X(04).
008600         88 ON-STATUS-PENDENTE    VALUE "PEND".
008700         88 ON-STATUS-ANDAMENTO   VALUE "ANDA".
008800         88 ON-STATUS-CONCLUIDA   VALUE "CONC".
008900         88 ON-STATUS-CANCELADA   VALUE "CANC".
009000     05 ON-VALOR                  PIC S9(8)V99.
009100     05 ON-DATAPREV               PIC 9(8).
009200     05 ON-DATAORDEM              PIC 9(8).
009300     05 ON-DATAENTRE              PIC 9(8).
009400     05 FILLER                    PIC X(03).
009500*
009600* VISAO REDEFINIDA PARA COMPARACAO NUMERICA DIRETA DO STATUS
009700* ALFABETICO CONTRA A CLASSE ALFA DECLARADA EM SPECIAL-NAMES,
009800* USADA NA VALIDACAO DE CODIGO DE STATUS DESCONHECIDO.
009900 01  WS-STATUS-NOVO REDEFINES REG-ORDEM-NOVO.
010000     05 FILLER                    PIC X(09).
010100     05 WSN-PRIMEIRA-LETRA        PIC X(01).
010200     05 FILLER                    PIC X(40).
010300*
010400 WORKING-STORAGE SECTION.
010500*
010600 77 FS-ORDEM                      PIC X(02) VALUE "00".
010700*
010800 77 WC-CONTADOR-GRAVADOS          PIC S9(9) COMP VALUE ZERO.
010900 77 WC-CONTADOR-ORDENS            PIC S9(4) COMP VALUE ZERO.
011000 77 WC-SOMA-VALOR                 PIC S9(8)V99 VALUE ZERO.
011100*
011200 01 WS-DATA-DE-HOJE-N              PIC 9(8) VALUE ZERO.
011300*
011400 01 WS-FUNCAO-PEDIDA              PIC X(01) VALUE SPACE.
011500     88 FUNCAO-INCLUIR            VALUE "I".
011600     88 FUNCAO-ALTERAR            VALUE "A".
011700     88 FUNCAO-EXCLUIR-COM-AUDIT  VALUE "X".
011800     88 FUNCAO-CONSULTAR-STATUS   VALUE "S".
011900     88 FUNCAO-CONSULTAR-VALOR    VALUE "V".
012000     88 FUNCAO-CONSULTAR-PREVISTA VALUE "P".
012100     88 FUNCAO-CONSULTAR-PERIODO  VALUE "R".
012200     88 FUNCAO-CONSULTAR-ATRASO   VALUE "T".
012300     88 FUNCAO-CONTAR-POR-STATUS  VALUE "C".
012400*
012500 01 WS-ACHOU-REGISTRO             PIC X(01) VALUE "N".
012600     88 ACHOU-ORDEM               VALUE "S".
012700 01 WS-BLOQUEIO-CASCATA           PIC X(01) VALUE "N".
012800     88 CASCATA-BLOQUEADA         VALUE "S".
012900*
013000 01 WS-TRANSACAO-ORDEM.
013100     05 WT-ID-ORDCOMP             PIC S9(9).
013200     05 WT-STATUSORD              PIC X(04).
013300     05 WT-VALOR                  PIC S9(8)V99.
013400     05 WT-DATAPREV               PIC 9(8).
013500     05 WT-DATAORDEM              PIC 9(8).
013600     05 WT-DATAENTRE              PIC 9(8).
013700     05 WT-VALOR-MINIMO           PIC S9(8)V99.
013800     05 WT-VALOR-MAXIMO           PIC S9(8)V99.
013900*
014000* VISAO REDEFINIDA DA TRANSACAO PARA ISOLAR SO A CHAVE, USADA
014100* NAS CONSULTAS QUE RECEBEM APENAS O ID-ORDCOMP COMO FILTRO.
014200 01 WS-CHAVE-TRANSACAO-ORDEM REDEFINES WS-TRANSACAO-ORDEM.
014300     05 WCT-ID-ORDCOMP            PIC S9(9).
014400     05 FILLER                    PIC X(58).
014500*
014600 01 WS-MENSAGEM                   PIC X(60) VALUE SPACES.
014700*
014800* AREAS DE PASSAGEM DE PARAMETROS PARA AS SUBROTINAS DE EXCLUSAO
014900* EM CASCATA DE LOTES (EST4-OP3) E DE ITENS (EST4-OP4).
015000 01 WS-TRANSACAO-LOTE.
015100     05 WL-FUNCAO                 PIC X(01).
015200     05 WL-ID-LOTE                PIC S9(9).
015300     05 WL-ID-ORDCOMP             PIC S9(9).
015400     05 WL-QNTD                   PIC S9(9).
015500     05 WL-DATAVENC               PIC 9(8).
015600     05 WL-QUANTIDADE-MOVIMENTO   PIC S9(9).
015700     05 WL-DATAVENC-FINAL         PIC 9(8).
015800     05 WL-QNTD-FINAL             PIC S9(9).
015900     05 WL-LIMIAR-QUANTIDADE      PIC S9(9).
016000     05 WL-DATA-DE-HOJE           PIC 9(8).
016100     05 WL-CONTADOR-ORDEM         PIC S9(9).
016200     05 WL-SOMA-QNTD-ORDEM        PIC S9(9).
016300     05 WL-RETORNO                PIC X(02).
016400         88 WL-RETORNO-OK         VALUE "00".
016500         88 WL-RETORNO-ERRO       VALUE "99".
016600*
016700 01 WS-TRANSACAO-ITEM.
016800     05 WI-FUNCAO                 PIC X(01).
016900     05 WI-ID-ITEMORD             PIC S9(9).
017000     05 WI-ID-ORDCOMP             PIC S9(9).
017100     05 WI-ID-PRODUTO             PIC S9(9).
017200     05 WI-QUANTIDADE             PIC S9(9).
017300     05 WI-VALOR-UNITARIO         PIC S9(8)V99.
017400     05 WI-DATAVENC               PIC 9(8).
017500     05 WI-DATAVENC-FINAL         PIC 9(8).
017600     05 WI-VALOR-MINIMO           PIC S9(8)V99.
017700     05 WI-VALOR-MAXIMO           PIC S9(8)V99.
017800     05 WI-DATA-DE-HOJE           PIC 9(8).
017900     05 WI-CONTADOR-ORDEM         PIC S9(9).
018000     05 WI-SOMA-VALOR-ORDEM       PIC S9(8)V99.
018100     05 WI-SOMA-QUANTIDADE-ORDEM  PIC S9(9).
018200     05 WI-RETORNO                PIC X(02).
018300         88 WI-RETORNO-OK         VALUE "00".
018400         88 WI-RETORNO-ERRO       VALUE "99".
018500*
018600 01 WS-LOTE-DE-ITENS-VAZIO.
018700     05 WLI-QTDE-ITENS            PIC S9(4) COMP VALUE ZERO.
018800     05 WLI-ITEM-DO-LOTE OCCURS 200 TIMES.
018900         10 WLI-LOTE-ID-ITEMORD   PIC S9(9).
019000         10 WLI-LOTE-ID-PRODUTO   PIC S9(9).
019100         10 WLI-LOTE-QUANTIDADE   PIC S9(9).
019200         10 WLI-LOTE-VALOR-UNIT   PIC S9(8)V99.
019300         10 WLI-LOTE-DATAVENC     PIC 9(8).
019400*
019500 LINKAGE SECTION.
019600 01 LK-TRANSACAO-ORDEM.
019700     05 LK-FUNCAO                 PIC X(01).
019800     05 LK-ID-ORDCOMP             PIC S9(9).
019900     05 LK-STATUSORD              PIC X(04).
020000     05 LK-VALOR                  PIC S9(8)V99.
020100     05 LK-DATAPREV               PIC 9(8).
020200     05 LK-DATAORDEM              PIC 9(8).
020300     05 LK-DATAENTRE              PIC 9(8).
020400     05 LK-VALOR-MINIMO           PIC S9(8)V99.
020500     05 LK-VALOR-MAXIMO           PIC S9(8)V99.
020600     05 LK-DATA-DE-HOJE           PIC 9(8).
020700     05 LK-RETORNO                PIC X(02).
020800         88 LK-RETORNO-OK         VALUE "00".
020900         88 LK-RETORNO-ERRO       VALUE "99".
021000*
021100 PROCEDURE DIVISION USING LK-TRANSACAO-ORDEM.
021200*
021300 0100-INICIO.
021400     PERFORM 0200-ABRIR-ARQUIVOS THRU 0200-EXIT.
021500     MOVE LK-FUNCAO               TO WS-FUNCAO-PEDIDA.
021600     MOVE LK-ID-ORDCOMP           TO WT-ID-ORDCOMP.
021700     MOVE LK-STATUSORD            TO WT-STATUSORD.
021800     MOVE LK-VALOR                TO WT-VALOR.
021900     MOVE LK-DATAPREV             TO WT-DATAPREV.
022000     MOVE LK-DATAORDEM            TO WT-DATAORDEM.
022100     MOVE LK-DATAENTRE            TO WT-DATAENTRE.
022200     MOVE LK-VALOR-MINIMO         TO WT-VALOR-MINIMO.
022300     MOVE LK-VALOR-MAXIMO         TO WT-VALOR-MAXIMO.
022400     MOVE LK-DATA-DE-HOJE         TO WS-DATA-DE-HOJE-N.
022500     SET LK-RETORNO-OK            TO TRUE.
022600*
022700     IF FUNCAO-INCLUIR
022800         PERFORM 2000-INCLUIR-ORDEM THRU 2000-EXIT
022900     END-IF.
023000     IF FUNCAO-ALTERAR
023100         PERFORM 3000-ALTERAR-ORDEM THRU 3000-EXIT
023200     END-IF.
023300     IF FUNCAO-EXCLUIR-COM-AUDIT
023400         PERFORM 4000-EXCLUIR-ORDEM-COM-AUDITORIA THRU 4000-EXIT
023500     END-IF.
023600     IF FUNCAO-CONSULTAR-STATUS
023700         PERFORM 5000-CONSULTAR-POR-STATUS THRU 5000-EXIT
023800     END-IF.
023900     IF FUNCAO-CONSULTAR-VALOR
024000         PERFORM 5100-CONSULTAR-POR-VALOR THRU 5100-EXIT
024100     END-IF.
024200     IF FUNCAO-CONSULTAR-PREVISTA
024300         PERFORM 5200-CONSULTAR-POR-PREVISTA THRU 5200-EXIT
024400     END-IF.
024500     IF FUNCAO-CONSULTAR-PERIODO
024600         PERFORM 5300-CONSULTAR-POR-PERIODO THRU 5300-EXIT
024700     END-IF.
024800     IF FUNCAO-CONSULTAR-ATRASO
024900         PERFORM 5400-CONSULTAR-EM-ATRASO THRU 5400-EXIT
025000     END-IF.
025100     IF FUNCAO-CONTAR-POR-STATUS
025200         PERFORM 5500-CONTAR-POR-STATUS THRU 5500-EXIT
025300     END-IF.
025400*
025500     PERFORM 0900-ENCERRAR THRU 0900-EXIT.
025600     GOBACK.
025700*
025800 0200-ABRIR-ARQUIVOS.
025900     OPEN INPUT  ORDEM-VELHO.
026000     OPEN OUTPUT ORDEM-NOVO.
026100 0200-EXIT.
026200     EXIT.
026300*
026400******************************************************************
026500* 2000-INCLUIR-ORDEM - DATA DA ORDEM NAO PODE SER FUTURA; QUANDO
026600* AMBAS PRESENTES, DATAPREV >= DATAORDEM. VALOR E DATAENTRE TEM
026700* VALORES PADRAO QUANDO AUSENTES.
026800******************************************************************
026900 2000-INCLUIR-ORDEM.
027000     IF WT-ID-ORDCOMP NOT = ZERO
027100         MOVE "ORDEM JA POSSUI ID - INCLUSAO REJEITADA"
027200                                  TO WS-MENSAGEM
027300         SET LK-RETORNO-ERRO      TO TRUE
027400         GO TO 2000-EXIT
027500     END-IF.
027600     IF WT-DATAORDEM > WS-DATA-DE-HOJE-N
027700         MOVE "DATA DA ORDEM NAO PODE SER FUTURA"
027800                                  TO WS-MENSAGEM
027900         SET LK-RETORNO-ERRO      TO TRUE
028000         GO TO 2000-EXIT
028100     END-IF.
028200     IF WT-DATAPREV NOT = ZERO AND WT-DATAORDEM NOT = ZERO
028300         IF WT-DATAPREV < WT-DATAORDEM
028400             MOVE "DATA PREVISTA NAO PODE SER ANTERIOR A DATA"
028500                                  TO WS-MENSAGEM
028600             SET LK-RETORNO-ERRO  TO TRUE
028700             GO TO 2000-EXIT
028800         END-IF
028900     END-IF.
029000     IF WT-VALOR = ZERO
029100         MOVE ZERO                TO WT-VALOR
029200     END-IF.
029300     IF WT-DATAENTRE = ZERO
029400         MOVE WT-DATAPREV         TO WT-DATAENTRE
029500     END-IF.
029600     IF WT-STATUSORD = SPACES
029700         MOVE "PEND"              TO WT-STATUSORD
029800     END-IF.
029900     ADD 1 TO WC-CONTADOR-GRAVADOS.
030000     PERFORM 7700-COPIAR-MESTRE-VELHO THRU 7700-EXIT.
030100     MOVE WC-CONTADOR-GRAVADOS    TO ON-ID-ORDCOMP.
030200     MOVE WT-STATUSORD            TO ON-STATUSORD.
030300     MOVE WT-VALOR                TO ON-VALOR.
030400     MOVE WT-DATAPREV             TO ON-DATAPREV.
030500     MOVE WT-DATAORDEM            TO ON-DATAORDEM.
030600     MOVE WT-DATAENTRE            TO ON-DATAENTRE.
030700     WRITE REG-ORDEM-NOVO.
030800     MOVE WC-CONTADOR-GRAVADOS    TO LK-ID-ORDCOMP.
030900 2000-EXIT.
031000     EXIT.
031100*
031200******************************************************************
031300* 3000-ALTERAR-ORDEM - ORDEM CONCLUIDA (CONC) NAO PODE SER
031400* ALTERADA; A DATA DA ORDEM E IMUTAVEL; OS DEMAIS CAMPOS SAO
031500* MESCLADOS NO REGISTRO EXISTENTE.
031600******************************************************************
031700 3000-ALTERAR-ORDEM.
031800     SET WS-ACHOU-REGISTRO        TO "N".
031900 3000-LOCALIZAR.
032000     READ ORDEM-VELHO NEXT RECORD AT END GO TO 3000-VERIFICAR.
032100     IF OV-ID-ORDCOMP = WT-ID-ORDCOMP
032200         SET ACHOU-ORDEM          TO TRUE
032300         IF OV-STATUSORD = "CONC"
032400             MOVE "ORDEM CONCLUIDA NAO PODE SER ALTERADA"
032500                                  TO WS-MENSAGEM
032600             SET LK-RETORNO-ERRO  TO TRUE
032700             MOVE OV-ID-ORDCOMP   TO ON-ID-ORDCOMP
032800             MOVE OV-STATUSORD    TO ON-STATUSORD
032900             MOVE OV-VALOR        TO ON-VALOR
033000             MOVE OV-DATAPREV     TO ON-DATAPREV
033100             MOVE OV-DATAORDEM    TO ON-DATAORDEM
033200             MOVE OV-DATAENTRE    TO ON-DATAENTRE
033300         ELSE
033400             IF WT-VALOR = ZERO
033500                 MOVE OV-VALOR    TO WT-VALOR
033600             END-IF
033700             IF WT-DATAENTRE = ZERO
033800                 MOVE WT-DATAPREV TO WT-DATAENTRE
033900             END-IF
034000             MOVE OV-ID-ORDCOMP   TO ON-ID-ORDCOMP
034100             MOVE WT-STATUSORD    TO ON-STATUSORD
034200             MOVE WT-VALOR        TO ON-VALOR
034300             MOVE WT-DATAPREV     TO ON-DATAPREV
034400             MOVE OV-DATAORDEM    TO ON-DATAORDEM
034500             MOVE WT-DATAENTRE    TO ON-DATAENTRE
034600         END-IF
034700     ELSE
034800         MOVE OV-ID-ORDCOMP       TO ON-ID-ORDCOMP
034900         MOVE OV-STATUSORD        TO ON-STATUSORD
035000         MOVE OV-VALOR            TO ON-VALOR
035100         MOVE OV-DATAPREV         TO ON-DATAPREV
035200         MOVE OV-DATAORDEM        TO ON-DATAORDEM
035300         MOVE OV-DATAENTRE        TO ON-DATAENTRE
035400     END-IF.
035500     WRITE REG-ORDEM-NOVO.
035600     GO TO 3000-LOCALIZAR.
035700 3000-VERIFICAR.
035800     IF NOT ACHOU-ORDEM
035900         MOVE "ORDEM NAO ENCONTRADA" TO WS-MENSAGEM
036000         SET LK-RETORNO-ERRO      TO TRUE
036100     END-IF.
036200 3000-EXIT.
036300     EXIT.
036400*
036500******************************************************************
036600* 4000-EXCLUIR-ORDEM-COM-AUDITORIA - REJEITA SE CONCLUIDA; CHAMA
036700* A EXCLUSAO EM CASCATA DOS LOTES (EST4-OP3) E DOS ITENS
036800* (EST4-OP4) DA ORDEM ANTES DE EXCLUIR O CABECALHO. AS CREDENCIAIS
036900* DE AUDITORIA SAO VALIDADAS PELO CHAMADOR, NAO AQUI.
037000******************************************************************
037100 4000-EXCLUIR-ORDEM-COM-AUDITORIA.
037200     SET WS-ACHOU-REGISTRO        TO "N".
037300     SET WS-BLOQUEIO-CASCATA      TO "N".
037400 4000-LOCALIZAR.
037500     READ ORDEM-VELHO NEXT RECORD AT END GO TO 4000-VERIFICAR.
037600     IF OV-ID-ORDCOMP = WT-ID-ORDCOMP
037700         SET ACHOU-ORDEM          TO TRUE
037800         IF OV-STATUSORD = "CONC"
037900             MOVE "ORDEM CONCLUIDA NAO PODE SER EXCLUIDA"
038000                                  TO WS-MENSAGEM
038100             SET LK-RETORNO-ERRO  TO TRUE
038200             SET CASCATA-BLOQUEADA TO TRUE
038300         END-IF
038400         IF NOT CASCATA-BLOQUEADA
038500             PERFORM 4100-CASCATEAR-LOTES THRU 4100-EXIT
038600         END-IF
038700         IF NOT CASCATA-BLOQUEADA
038800             PERFORM 4200-CASCATEAR-ITENS THRU 4200-EXIT
038900         END-IF
039000         IF CASCATA-BLOQUEADA
039100             MOVE OV-ID-ORDCOMP   TO ON-ID-ORDCOMP
039200             MOVE OV-STATUSORD    TO ON-STATUSORD
039300             MOVE OV-VALOR        TO ON-VALOR
039400             MOVE OV-DATAPREV     TO ON-DATAPREV
039500             MOVE OV-DATAORDEM    TO ON-DATAORDEM
039600             MOVE OV-DATAENTRE    TO ON-DATAENTRE
039700             WRITE REG-ORDEM-NOVO
039800         END-IF
039900     ELSE
040000         MOVE OV-ID-ORDCOMP       TO ON-ID-ORDCOMP
040100         MOVE OV-STATUSORD        TO ON-STATUSORD
040200         MOVE OV-VALOR            TO ON-VALOR
040300         MOVE OV-DATAPREV         TO ON-DATAPREV
040400         MOVE OV-DATAORDEM        TO ON-DATAORDEM
040500         MOVE OV-DATAENTRE        TO ON-DATAENTRE
040600         WRITE REG-ORDEM-NOVO
040700     END-IF.
040800     GO TO 4000-LOCALIZAR.
040900 4000-VERIFICAR.
041000     IF NOT ACHOU-ORDEM
041100         MOVE "ORDEM NAO ENCONTRADA" TO WS-MENSAGEM
041200         SET LK-RETORNO-ERRO      TO TRUE
041300     END-IF.
041400 4000-EXIT.
041500     EXIT.
041600*
041700 4100-CASCATEAR-LOTES.
041800     MOVE "C"                     TO WL-FUNCAO.
041900     MOVE WT-ID-ORDCOMP           TO WL-ID-ORDCOMP.
042000     MOVE WS-DATA-DE-HOJE-N       TO WL-DATA-DE-HOJE.
042100     SET WL-RETORNO-OK            TO TRUE.
042200     CALL "EST4-OP3" USING WS-TRANSACAO-LOTE.
042300     IF WL-RETORNO-ERRO
042400         SET LK-RETORNO-ERRO      TO TRUE
042500         SET CASCATA-BLOQUEADA    TO TRUE
042600         MOVE "EXCLUSAO DE LOTES DA ORDEM FALHOU"
042700                                  TO WS-MENSAGEM
042800     END-IF.
042900 4100-EXIT.
043000     EXIT.
043100*
043200 4200-CASCATEAR-ITENS.
043300     MOVE "D"                     TO WI-FUNCAO.
043400     MOVE WT-ID-ORDCOMP           TO WI-ID-ORDCOMP.
043500     MOVE WS-DATA-DE-HOJE-N       TO WI-DATA-DE-HOJE.
043600     SET WI-RETORNO-OK            TO TRUE.
043700     CALL "EST4-OP4" USING WS-TRANSACAO-ITEM
043800                           WS-LOTE-DE-ITENS-VAZIO.
043900     IF WI-RETORNO-ERRO
044000         SET LK-RETORNO-ERRO      TO TRUE
044100         SET CASCATA-BLOQUEADA    TO TRUE
044200         MOVE "EXCLUSAO DE ITENS DA ORDEM FALHOU"
044300                                  TO WS-MENSAGEM
044400     END-IF.
044500 4200-EXIT.
044600     EXIT.
044700*
044800******************************************************************
044900* 5000-SERIE - CONSULTAS SOMENTE LEITURA SOBRE O MESTRE DE ORDENS.
045000******************************************************************
045100 5000-CONSULTAR-POR-STATUS.
045200     READ ORDEM-VELHO NEXT RECORD AT END GO TO 5000-EXIT.
045300     IF OV-STATUSORD = WT-STATUSORD
045400         DISPLAY "ORDEM " OV-ID-ORDCOMP " STATUS " OV-STATUSORD
045500     END-IF.
045600     GO TO 5000-CONSULTAR-POR-STATUS.
045700 5000-EXIT.
045800     EXIT.
045900*
046000 5100-CONSULTAR-POR-VALOR.
046100     READ ORDEM-VELHO NEXT RECORD AT END GO TO 5100-EXIT.
046200     IF OV-VALOR NOT < WT-VALOR-MINIMO
046300         IF OV-VALOR NOT > WT-VALOR-MAXIMO
046400             DISPLAY "ORDEM " OV-ID-ORDCOMP " VALOR " OV-VALOR
046500         END-IF
046600     END-IF.
046700     GO TO 5100-CONSULTAR-POR-VALOR.
046800 5100-EXIT.
046900     EXIT.
047000*
047100 5200-CONSULTAR-POR-PREVISTA.
047200     READ ORDEM-VELHO NEXT RECORD AT END GO TO 5200-EXIT.
047300     IF OV-DATAPREV = WT-DATAPREV
047400         DISPLAY "ORDEM " OV-ID-ORDCOMP " PREVISTA "
047500                 OV-DATAPREV
047600     END-IF.
047700     GO TO 5200-CONSULTAR-POR-PREVISTA.
047800 5200-EXIT.
047900     EXIT.
048000*
048100 5300-CONSULTAR-POR-PERIODO.
048200     READ ORDEM-VELHO NEXT RECORD AT END GO TO 5300-EXIT.
048300     IF OV-DATAORDEM NOT < WT-DATAPREV
048400         IF OV-DATAORDEM NOT > WT-DATAENTRE
048500             DISPLAY "ORDEM " OV-ID-ORDCOMP " DATA "
048600                     OV-DATAORDEM
048700         END-IF
048800     END-IF.
048900     GO TO 5300-CONSULTAR-POR-PERIODO.
049000 5300-EXIT.
049100     EXIT.
049200*
049300 5400-CONSULTAR-EM-ATRASO.
049400* EM ATRASO: DATAENTRE JA PASSOU E A ORDEM NAO FOI CONCLUIDA.
049500     READ ORDEM-VELHO NEXT RECORD AT END GO TO 5400-EXIT.
049600     IF OV-DATAENTRE < WS-DATA-DE-HOJE-N
049700         IF OV-STATUSORD NOT = "CONC"
049800             DISPLAY "ORDEM EM ATRASO " OV-ID-ORDCOMP
049900                     " ENTREGA " OV-DATAENTRE
050000         END-IF
050100     END-IF.
050200     GO TO 5400-CONSULTAR-EM-ATRASO.
050300 5400-EXIT.
050400     EXIT.
050500*
050600 5500-CONTAR-POR-STATUS.
050700     MOVE ZERO                    TO WC-CONTADOR-ORDENS.
050800 5500-LER.
050900     READ ORDEM-VELHO NEXT RECORD AT END GO TO 5500-FIM.
051000     IF OV-STATUSORD = WT-STATUSORD
051100         ADD 1 TO WC-CONTADOR-ORDENS
051200     END-IF.
051300     GO TO 5500-LER.
051400 5500-FIM.
051500     DISPLAY "ORDENS NO STATUS " WT-STATUSORD " = "
051600             WC-CONTADOR-ORDENS.
051700 5500-EXIT.
051800     EXIT.
051900*
052000 7700-COPIAR-MESTRE-VELHO.
052100     CLOSE ORDEM-VELHO.
052200     OPEN INPUT ORDEM-VELHO.
052300 7700-LER.
052400     READ ORDEM-VELHO NEXT RECORD AT END GO TO 7700-EXIT.
052500     MOVE OV-ID-ORDCOMP           TO ON-ID-ORDCOMP.
052600     MOVE OV-STATUSORD            TO ON-STATUSORD.
052700     MOVE OV-VALOR                TO ON-VALOR.
052800     MOVE OV-DATAPREV             TO ON-DATAPREV.
052900     MOVE OV-DATAORDEM            TO ON-DATAORDEM.
053000     MOVE OV-DATAENTRE            TO ON-DATAENTRE.
053100     WRITE REG-ORDEM-NOVO.
053200     IF ON-ID-ORDCOMP > WC-CONTADOR-GRAVADOS
053300         MOVE ON-ID-ORDCOMP       TO WC-CONTADOR-GRAVADOS
053400     END-IF.
053500     GO TO 7700-LER.
053600 7700-EXIT.
053700     EXIT.
053800*
053900 0900-ENCERRAR.
054000     CLOSE ORDEM-VELHO.
054100     CLOSE ORDEM-NOVO.
054200 0900-EXIT.
054300     EXIT.
