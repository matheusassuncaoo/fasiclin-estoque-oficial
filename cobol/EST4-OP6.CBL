000100******************************************************************
000200* PROGRAM:  EST4-OP6
000300* PURPOSE:  MANUTENCAO DE FORNECEDORES (FORNECEDORSERVICE) -
000400*           INCLUSAO/ALTERACAO COM VINCULO UNICO DE PESSOA
000500*           JURIDICA, EXCLUSAO E CONSULTAS DIVERSAS
000600* SYSTEM:   FASICLIN ESTOQUE - CONTROLE DE ALMOXARIFADO
000700******************************************************************
000800* HISTORICO DE ALTERACOES
000900* DATA       PROGRAMADOR   CHAMADO   DESCRICAO
001000* ---------- ------------- --------- -------------------------
001100* 1990-02-14 V.A.NUNES     EST-0012  PROGRAMA ORIGINAL - CADASTRO
001200*                                    DE FORNECEDORES
001300* 1994-09-03 J.C.PEREIRA   EST-0098  REGRA DE UNICIDADE DA PESSOA
001400*                                    JURIDICA POR FORNECEDOR
001500* 1998-08-27 M.R.SOUZA     EST-0206  REVISAO PARA ANO 2000 - SEM
001600*                                    CAMPOS DE DATA NESTE CADASTRO
001700* 1999-01-19 M.R.SOUZA     EST-0207  TESTE DE VIRADA DE SECULO
001800*                                    CONCLUIDO - SEM PENDENCIAS
001900* 2002-05-30 A.T.LIMA      EST-0288  CONSULTA POR TRECHO DO NOME
002000*                                    DO REPRESENTANTE E DA
002100*                                    DESCRICAO DAS CONDICOES DE
002200*                                    PAGAMENTO
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    EST4-OP6.
002600 AUTHOR.        V.A.NUNES.
002700 INSTALLATION.  FASICLIN - SETOR DE INFORMATICA - ALMOXARIFADO.
002800 DATE-WRITTEN.  14/02/1990.
002900 DATE-COMPILED. 30/05/2002.
003000 SECURITY.      USO INTERNO FASICLIN - ACESSO RESTRITO AO
003100                SETOR DE COMPRAS.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS CLASSE-ALFA IS "A" THRU "Z"
003800     UPSI-0 ON  STATUS IS SW-RODADA-TESTE
003900            OFF STATUS IS SW-RODADA-PRODUCAO.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT FORNEC-VELHO   ASSIGN TO "FORNEVEL"
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS  IS FS-FORNEC.
004600*
004700     SELECT FORNEC-NOVO    ASSIGN TO "FORNENOV"
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS  IS FS-FORNEC.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 FD  FORNEC-VELHO
005500     LABEL RECORD IS STANDARD.
005600 01  REG-FORNEC-VELHO.
005700     05 FV-ID-FORNECEDOR          PIC S9(9).
005800     05 FV-ID-PESSOA-JURIDICA     PIC S9(9).
005900     05 FV-REPRESENTANTE          PIC X(100).
006000     05 FV-CONTATO-REPRESENTANTE  PIC X(15).
006100     05 FV-CONDICOES-PAGAMENTO    PIC X(250).
006200     05 FILLER                    PIC X(11).
006300*
006400 FD  FORNEC-NOVO
006500     LABEL RECORD IS STANDARD.
006600 01  REG-FORNEC-NOVO.
006700     05 FN-ID-FORNECEDOR          PIC S9(9).
006800     05 FN-ID-PESSOA-JURIDICA     PIC S9(9).
006900     05 FN-REPRESENTANTE          PIC X(100).
007000     05 FN-CONTATO-REPRESENTANTE  PIC X(15).
007100     05 FN-CONDICOES-PAGAMENTO    PIC X(250).
007200     05 FILLER                    PIC X(11).
007300*
007400* VISAO DE BUSCA CASE-INSENSITIVE DO NOME DO REPRESENTANTE -
007500* REDEFINICAO USADA PARA CONVERTER MINUSCULAS EM MAIUSCULAS
007600* ANTES DA COMPARACAO COM O TRECHO PROCURADO.
007700 01  WS-REPRESENTANTE-NOVO REDEFINES REG-FORNEC-NOVO.
007800     05 FILLER                    PIC X(18).
007900     05 WRN-REPRESENTANTE         PIC X(100).
008000     05 FILLER                    PIC X(276).
008100*
008200* VISAO DAS CONDICOES DE PAGAMENTO, USADA NA CONSULTA POR
008300* TRECHO DA DESCRICAO.
008400 01  WS-CONDICOES-NOVO REDEFINES REG-FORNEC-NOVO.
008500     05 FILLER                    PIC X(133).
008600     05 WCN-CONDICOES-PAGAMENTO   PIC X(250).
008700     05 FILLER                    PIC X(11).
008800*
008900* VISAO DA CHAVE DUPLA (FORNECEDOR+JURIDICA) USADA PELA ROTINA
009000* DE VERIFICACAO DE DUPLICIDADE QUANDO SO O TRECHO INICIAL DO
009100* REGISTRO PRECISA SER CONFERIDO.
009200 01  WS-CHAVE-DUPLA-NOVO REDEFINES REG-FORNEC-NOVO.
009300     05 WCD-CHAVE-DUPLA.
009400         10 WCD-ID-FORNECEDOR     PIC S9(9).
009500         10 WCD-ID-PESSOA-JURIDICA PIC S9(9).
009600     05 FILLER                    PIC X(376).
009700*
009800 WORKING-STORAGE SECTION.
009900*
010000 77 FS-FORNEC                     PIC X(02) VALUE "00".
010100*
010200 77 WC-CONTADOR-GRAVADOS          PIC S9(9) COMP VALUE ZERO.
010300 77 WC-TAMANHO-TRECHO             PIC S9(4) COMP VALUE ZERO.
010400 77 WC-POSICAO-ACHADA             PIC S9(4) COMP VALUE ZERO.
010500*
010600 01 WS-FUNCAO-PEDIDA              PIC X(01) VALUE SPACE.
010700     88 FUNCAO-INCLUIR            VALUE "I".
010800     88 FUNCAO-ALTERAR            VALUE "A".
010900     88 FUNCAO-EXCLUIR            VALUE "E".
011000     88 FUNCAO-CONSULTAR-JURIDICA VALUE "J".
011100     88 FUNCAO-CONSULTAR-REPRES   VALUE "R".
011200     88 FUNCAO-CONSULTAR-COND     VALUE "C".
011300     88 FUNCAO-CONSULTAR-CONTATO  VALUE "N".
011400     88 FUNCAO-CONSULTAR-TODOS    VALUE "T".
011500     88 FUNCAO-EXISTE-JURIDICA    VALUE "X".
011600*
011700 01 WS-ACHOU-REGISTRO             PIC X(01) VALUE "N".
011800     88 ACHOU-FORNECEDOR          VALUE "S".
011900 01 WS-DUPLICADO                  PIC X(01) VALUE "N".
012000     88 JURIDICA-DUPLICADA        VALUE "S".
012100 01 WS-EXISTE-RESULTADO           PIC X(01) VALUE "N".
012200     88 JURIDICA-EXISTE           VALUE "S".
012300*
012400 01 WS-TRANSACAO-FORNEC.
012500     05 WT-ID-FORNECEDOR          PIC S9(9).
012600     05 WT-ID-PESSOA-JURIDICA     PIC S9(9).
012700     05 WT-REPRESENTANTE          PIC X(100).
012800     05 WT-CONTATO-REPRESENTANTE  PIC X(15).
012900     05 WT-CONDICOES-PAGAMENTO    PIC X(250).
013000     05 WT-TRECHO-PROCURADO       PIC X(100).
013100*
013200 01 WS-TRECHO-MAIUSCULO           PIC X(100) VALUE SPACES.
013300 01 WS-CAMPO-BUSCA                PIC X(250) VALUE SPACES.
013400 01 WS-ACHOU-TRECHO               PIC X(01) VALUE "N".
013500     88 ACHOU-TRECHO              VALUE "S".
013600     88 NAO-ACHOU-TRECHO          VALUE "N".
013700*
013800 01 WS-MENSAGEM                   PIC X(60) VALUE SPACES.
013900*
014000 LINKAGE SECTION.
014100 01 LK-TRANSACAO-FORNEC.
014200     05 LK-FUNCAO                 PIC X(01).
014300     05 LK-ID-FORNECEDOR          PIC S9(9).
014400     05 LK-ID-PESSOA-JURIDICA     PIC S9(9).
014500     05 LK-REPRESENTANTE          PIC X(100).
014600     05 LK-CONTATO-REPRESENTANTE  PIC X(15).
014700     05 LK-CONDICOES-PAGAMENTO    PIC X(250).
014800     05 LK-TRECHO-PROCURADO       PIC X(100).
014900     05 LK-RETORNO                PIC X(02).
015000         88 LK-RETORNO-OK         VALUE "00".
015100         88 LK-RETORNO-ERRO       VALUE "99".
015200     05 LK-ACHOU                  PIC X(01).
015300         88 LK-ACHOU-SIM          VALUE "S".
015400         88 LK-ACHOU-NAO          VALUE "N".
015500*
015600 PROCEDURE DIVISION USING LK-TRANSACAO-FORNEC.
015700*
015800 0100-INICIO.
015900     PERFORM 0200-ABRIR-ARQUIVOS THRU 0200-EXIT.
016000     MOVE LK-FUNCAO                TO WS-FUNCAO-PEDIDA.
016100     MOVE LK-ID-FORNECEDOR         TO WT-ID-FORNECEDOR.
016200     MOVE LK-ID-PESSOA-JURIDICA    TO WT-ID-PESSOA-JURIDICA.
016300     MOVE LK-REPRESENTANTE         TO WT-REPRESENTANTE.
016400     MOVE LK-CONTATO-REPRESENTANTE TO WT-CONTATO-REPRESENTANTE.
016500     MOVE LK-CONDICOES-PAGAMENTO   TO WT-CONDICOES-PAGAMENTO.
016600     MOVE LK-TRECHO-PROCURADO      TO WT-TRECHO-PROCURADO.
016700     SET LK-RETORNO-OK             TO TRUE.
016800     SET LK-ACHOU-NAO              TO TRUE.
016900*
017000     IF FUNCAO-INCLUIR
017100         PERFORM 2000-INCLUIR-FORNECEDOR THRU 2000-EXIT
017200     END-IF.
017300     IF FUNCAO-ALTERAR
017400         PERFORM 3000-ALTERAR-FORNECEDOR THRU 3000-EXIT
017500     END-IF.
017600     IF FUNCAO-EXCLUIR
017700         PERFORM 4000-EXCLUIR-FORNECEDOR THRU 4000-EXIT
017800     END-IF.
017900     IF FUNCAO-CONSULTAR-JURIDICA
018000         PERFORM 5000-CONSULTAR-POR-JURIDICA THRU 5000-EXIT
018100     END-IF.
018200     IF FUNCAO-CONSULTAR-REPRES
018300         PERFORM 5100-CONSULTAR-POR-REPRESENTANTE THRU 5100-EXIT
018400     END-IF.
018500     IF FUNCAO-CONSULTAR-COND
018600         PERFORM 5200-CONSULTAR-POR-CONDICOES THRU 5200-EXIT
018700     END-IF.
018800     IF FUNCAO-CONSULTAR-CONTATO
018900         PERFORM 5300-CONSULTAR-POR-CONTATO THRU 5300-EXIT
019000     END-IF.
019100     IF FUNCAO-CONSULTAR-TODOS
019200         PERFORM 5400-CONSULTAR-TODOS THRU 5400-EXIT
019300     END-IF.
019400     IF FUNCAO-EXISTE-JURIDICA
019500         PERFORM 5500-EXISTE-POR-JURIDICA THRU 5500-EXIT
019600     END-IF.
019700*
019800     PERFORM 0900-ENCERRAR THRU 0900-EXIT.
019900     GOBACK.
020000*
020100 0200-ABRIR-ARQUIVOS.
020200     OPEN INPUT  FORNEC-VELHO.
020300     OPEN OUTPUT FORNEC-NOVO.
020400 0200-EXIT.
020500     EXIT.
020600*
020700******************************************************************
020800* 2000-INCLUIR-FORNECEDOR - EXIGE PESSOA JURIDICA E REPRESENTANTE
020900* PREENCHIDOS E REJEITA SE A PESSOA JURIDICA JA PERTENCE A OUTRO
021000* FORNECEDOR (REGRA DE UNICIDADE).
021100******************************************************************
021200 2000-INCLUIR-FORNECEDOR.
021300     IF WT-ID-FORNECEDOR NOT = ZERO
021400         MOVE "FORNECEDOR JA POSSUI ID - INCLUSAO REJEITADA"
021500                                   TO WS-MENSAGEM
021600         SET LK-RETORNO-ERRO       TO TRUE
021700         GO TO 2000-EXIT
021800     END-IF.
021900     IF WT-ID-PESSOA-JURIDICA = ZERO
022000         MOVE "PESSOA JURIDICA E OBRIGATORIA" TO WS-MENSAGEM
022100         SET LK-RETORNO-ERRO       TO TRUE
022200         GO TO 2000-EXIT
022300     END-IF.
022400     IF WT-REPRESENTANTE = SPACES
022500         MOVE "REPRESENTANTE E OBRIGATORIO" TO WS-MENSAGEM
022600         SET LK-RETORNO-ERRO       TO TRUE
022700         GO TO 2000-EXIT
022800     END-IF.
022900     PERFORM 7500-VERIFICAR-JURIDICA-DUPLICADA THRU 7500-EXIT.
023000     IF JURIDICA-DUPLICADA
023100         MOVE "PESSOA JURIDICA JA CADASTRADA PARA OUTRO"
023200                                   TO WS-MENSAGEM
023300         SET LK-RETORNO-ERRO       TO TRUE
023400         GO TO 2000-EXIT
023500     END-IF.
023600     ADD 1 TO WC-CONTADOR-GRAVADOS.
023700     PERFORM 7700-COPIAR-MESTRE-VELHO THRU 7700-EXIT.
023800     MOVE WC-CONTADOR-GRAVADOS     TO FN-ID-FORNECEDOR.
023900     MOVE WT-ID-PESSOA-JURIDICA    TO FN-ID-PESSOA-JURIDICA.
024000     MOVE WT-REPRESENTANTE         TO FN-REPRESENTANTE.
024100     MOVE WT-CONTATO-REPRESENTANTE TO FN-CONTATO-REPRESENTANTE.
024200     MOVE WT-CONDICOES-PAGAMENTO   TO FN-CONDICOES-PAGAMENTO.
024300     WRITE REG-FORNEC-NOVO.
024400     MOVE WC-CONTADOR-GRAVADOS     TO LK-ID-FORNECEDOR.
024500 2000-EXIT.
024600     EXIT.
024700*
024800******************************************************************
024900* 3000-ALTERAR-FORNECEDOR - SE A PESSOA JURIDICA INFORMADA FOR
025000* DIFERENTE DA ATUAL, REJEITA CASO OUTRO FORNECEDOR JA A POSSUA.
025100******************************************************************
025200 3000-ALTERAR-FORNECEDOR.
025300     SET WS-ACHOU-REGISTRO         TO "N".
025400 3000-LOCALIZAR.
025500     READ FORNEC-VELHO NEXT RECORD AT END GO TO 3000-VERIFICAR.
025600     IF FV-ID-FORNECEDOR = WT-ID-FORNECEDOR
025700         SET ACHOU-FORNECEDOR      TO TRUE
025800         IF WT-ID-PESSOA-JURIDICA NOT = FV-ID-PESSOA-JURIDICA
025900             PERFORM 7500-VERIFICAR-JURIDICA-DUPLICADA
026000                 THRU 7500-EXIT
026100         END-IF
026200         IF JURIDICA-DUPLICADA
026300             MOVE "PESSOA JURIDICA JA CADASTRADA PARA OUTRO"
026400                                   TO WS-MENSAGEM
026500             SET LK-RETORNO-ERRO   TO TRUE
026600             MOVE FV-ID-FORNECEDOR       TO FN-ID-FORNECEDOR
026700             MOVE FV-ID-PESSOA-JURIDICA  TO FN-ID-PESSOA-JURIDICA
026800             MOVE FV-REPRESENTANTE       TO FN-REPRESENTANTE
026900             MOVE FV-CONTATO-REPRESENTANTE
027000                                   TO FN-CONTATO-REPRESENTANTE
027100             MOVE FV-CONDICOES-PAGAMENTO TO FN-CONDICOES-PAGAMENTO
027200         ELSE
027300             MOVE FV-ID-FORNECEDOR       TO FN-ID-FORNECEDOR
027400             MOVE WT-ID-PESSOA-JURIDICA  TO FN-ID-PESSOA-JURIDICA
027500             MOVE WT-REPRESENTANTE       TO FN-REPRESENTANTE
027600             MOVE WT-CONTATO-REPRESENTANTE
027700                                   TO FN-CONTATO-REPRESENTANTE
027800             MOVE WT-CONDICOES-PAGAMENTO TO FN-CONDICOES-PAGAMENTO
027900         END-IF
028000     ELSE
028100         MOVE FV-ID-FORNECEDOR         TO FN-ID-FORNECEDOR
028200         MOVE FV-ID-PESSOA-JURIDICA    TO FN-ID-PESSOA-JURIDICA
028300         MOVE FV-REPRESENTANTE         TO FN-REPRESENTANTE
028400         MOVE FV-CONTATO-REPRESENTANTE TO FN-CONTATO-REPRESENTANTE
028500         MOVE FV-CONDICOES-PAGAMENTO   TO FN-CONDICOES-PAGAMENTO
028600     END-IF.
028700     WRITE REG-FORNEC-NOVO.
028800     GO TO 3000-LOCALIZAR.
028900 3000-VERIFICAR.
029000     IF NOT ACHOU-FORNECEDOR
029100         MOVE "FORNECEDOR NAO ENCONTRADO" TO WS-MENSAGEM
029200         SET LK-RETORNO-ERRO       TO TRUE
029300     END-IF.
029400 3000-EXIT.
029500     EXIT.
029600*
029700******************************************************************
029800* 4000-EXCLUIR-FORNECEDOR - O CADASTRO NAO IMPOE PRE-REQUISITO DE
029900* NEGOCIO PARA A EXCLUSAO (AO CONTRARIO DE LOTE E ITEM DE ORDEM);
030000* O REGISTRO E SIMPLESMENTE OMITIDO DO MESTRE NOVO.
030100******************************************************************
030200 4000-EXCLUIR-FORNECEDOR.
030300     SET WS-ACHOU-REGISTRO         TO "N".
030400 4000-LOCALIZAR.
030500     READ FORNEC-VELHO NEXT RECORD AT END GO TO 4000-VERIFICAR.
030600     IF FV-ID-FORNECEDOR = WT-ID-FORNECEDOR
030700         SET ACHOU-FORNECEDOR      TO TRUE
030800     ELSE
030900         MOVE FV-ID-FORNECEDOR         TO FN-ID-FORNECEDOR
031000         MOVE FV-ID-PESSOA-JURIDICA    TO FN-ID-PESSOA-JURIDICA
031100         MOVE FV-REPRESENTANTE         TO FN-REPRESENTANTE
031200         MOVE FV-CONTATO-REPRESENTANTE TO FN-CONTATO-REPRESENTANTE
031300         MOVE FV-CONDICOES-PAGAMENTO   TO FN-CONDICOES-PAGAMENTO
031400         WRITE REG-FORNEC-NOVO
031500     END-IF.
031600     GO TO 4000-LOCALIZAR.
031700 4000-VERIFICAR.
031800     IF NOT ACHOU-FORNECEDOR
031900         MOVE "FORNECEDOR NAO ENCONTRADO" TO WS-MENSAGEM
032000         SET LK-RETORNO-ERRO       TO TRUE
032100     END-IF.
032200 4000-EXIT.
032300     EXIT.
032400*
032500******************************************************************
032600* 5000-SERIE - CONSULTAS SOMENTE LEITURA SOBRE O MESTRE VELHO.
032700******************************************************************
032800 5000-CONSULTAR-POR-JURIDICA.
032900     READ FORNEC-VELHO NEXT RECORD AT END GO TO 5000-EXIT.
033000     IF FV-ID-PESSOA-JURIDICA = WT-ID-PESSOA-JURIDICA
033100         DISPLAY "FORNECEDOR " FV-ID-FORNECEDOR " JURIDICA "
033200                 FV-ID-PESSOA-JURIDICA
033300     END-IF.
033400     GO TO 5000-CONSULTAR-POR-JURIDICA.
033500 5000-EXIT.
033600     EXIT.
033700*
033800* CONSULTA POR TRECHO DO NOME DO REPRESENTANTE, SEM DISTINCAO DE
033900* MAIUSCULAS/MINUSCULAS - AMBOS OS CAMPOS SAO NORMALIZADOS PARA
034000* MAIUSCULAS E O TRECHO E PROCURADO CARACTER A CARACTER PELA
034100* ROTINA COMUM 7550 (NAO HA FUNCTION INTRINSECA NESTE SHOP).
034200 5100-CONSULTAR-POR-REPRESENTANTE.
034300     READ FORNEC-VELHO NEXT RECORD AT END GO TO 5100-EXIT.
034400     MOVE SPACES                   TO WS-CAMPO-BUSCA.
034500     MOVE FV-REPRESENTANTE         TO WS-CAMPO-BUSCA (1:100).
034600     MOVE WT-TRECHO-PROCURADO      TO WS-TRECHO-MAIUSCULO.
034700     INSPECT WS-CAMPO-BUSCA CONVERTING
034800         "abcdefghijklmnopqrstuvwxyz" TO
034900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035000     INSPECT WS-TRECHO-MAIUSCULO CONVERTING
035100         "abcdefghijklmnopqrstuvwxyz" TO
035200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035300     PERFORM 7550-PROCURAR-TRECHO THRU 7550-EXIT.
035400     IF ACHOU-TRECHO
035500         DISPLAY "FORNECEDOR " FV-ID-FORNECEDOR " REPRES. "
035600                 FV-REPRESENTANTE
035700     END-IF.
035800     GO TO 5100-CONSULTAR-POR-REPRESENTANTE.
035900 5100-EXIT.
036000     EXIT.
036100*
036200* CONSULTA POR TRECHO DA DESCRICAO DAS CONDICOES DE PAGAMENTO,
036300* MESMO CRITERIO DA CONSULTA ANTERIOR.
036400 5200-CONSULTAR-POR-CONDICOES.
036500     READ FORNEC-VELHO NEXT RECORD AT END GO TO 5200-EXIT.
036600     MOVE FV-CONDICOES-PAGAMENTO    TO WS-CAMPO-BUSCA.
036700     MOVE WT-TRECHO-PROCURADO       TO WS-TRECHO-MAIUSCULO.
036800     INSPECT WS-CAMPO-BUSCA CONVERTING
036900         "abcdefghijklmnopqrstuvwxyz" TO
037000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
037100     INSPECT WS-TRECHO-MAIUSCULO CONVERTING
037200         "abcdefghijklmnopqrstuvwxyz" TO
037300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
037400     PERFORM 7550-PROCURAR-TRECHO THRU 7550-EXIT.
037500     IF ACHOU-TRECHO
037600         DISPLAY "FORNECEDOR " FV-ID-FORNECEDOR " CONDICOES "
037700                 FV-CONDICOES-PAGAMENTO (1:40)
037800     END-IF.
037900     GO TO 5200-CONSULTAR-POR-CONDICOES.
038000 5200-EXIT.
038100     EXIT.
038200*
038300******************************************************************
038400* 7550-PROCURAR-TRECHO - PROCURA WS-TRECHO-MAIUSCULO DENTRO DE
038500* WS-CAMPO-BUSCA, CARACTER A CARACTER, E ARMAZENA O RESULTADO EM
038600* WS-ACHOU-TRECHO. USADA PELAS DUAS CONSULTAS POR TRECHO ACIMA.
038700******************************************************************
038800 7550-PROCURAR-TRECHO.
038900     SET NAO-ACHOU-TRECHO          TO TRUE.
039000     MOVE 100                      TO WC-TAMANHO-TRECHO.
039100 7550-ACHAR-TAMANHO.
039200     IF WC-TAMANHO-TRECHO = 0
039300         GO TO 7550-EXIT
039400     END-IF.
039500     IF WS-TRECHO-MAIUSCULO (WC-TAMANHO-TRECHO:1) NOT = SPACE
039600         GO TO 7550-VARRER-INICIO
039700     END-IF.
039800     SUBTRACT 1 FROM WC-TAMANHO-TRECHO.
039900     GO TO 7550-ACHAR-TAMANHO.
040000 7550-VARRER-INICIO.
040100     MOVE 1                        TO WC-POSICAO-ACHADA.
040200 7550-VARRER.
040300     IF WC-POSICAO-ACHADA + WC-TAMANHO-TRECHO - 1 > 250
040400         GO TO 7550-EXIT
040500     END-IF.
040600     IF WS-CAMPO-BUSCA (WC-POSICAO-ACHADA:WC-TAMANHO-TRECHO) =
040700        WS-TRECHO-MAIUSCULO (1:WC-TAMANHO-TRECHO)
040800         SET ACHOU-TRECHO          TO TRUE
040900         GO TO 7550-EXIT
041000     END-IF.
041100     ADD 1 TO WC-POSICAO-ACHADA.
041200     GO TO 7550-VARRER.
041300 7550-EXIT.
041400     EXIT.
041500*
041600 5300-CONSULTAR-POR-CONTATO.
041700     READ FORNEC-VELHO NEXT RECORD AT END GO TO 5300-EXIT.
041800     IF FV-CONTATO-REPRESENTANTE = WT-CONTATO-REPRESENTANTE
041900         DISPLAY "FORNECEDOR " FV-ID-FORNECEDOR " CONTATO "
042000                 FV-CONTATO-REPRESENTANTE
042100     END-IF.
042200     GO TO 5300-CONSULTAR-POR-CONTATO.
042300 5300-EXIT.
042400     EXIT.
042500*
042600* LISTAGEM COMPLETA, ORDENADA PELO REPRESENTANTE - O MESTRE NAO E
042700* MANTIDO EM ORDEM POR REPRESENTANTE, DE MODO QUE A ORDENACAO
042800* FINAL DEVE SER FEITA PELO PROGRAMA CHAMADOR APOS RECEBER A
042900* LISTAGEM (NAO HA VERBO SORT NESTE PROGRAMA).
043000 5400-CONSULTAR-TODOS.
043100     READ FORNEC-VELHO NEXT RECORD AT END GO TO 5400-EXIT.
043200     DISPLAY "FORNECEDOR " FV-ID-FORNECEDOR " REPRES. "
043300             FV-REPRESENTANTE.
043400     GO TO 5400-CONSULTAR-TODOS.
043500 5400-EXIT.
043600     EXIT.
043700*
043800 5500-EXISTE-POR-JURIDICA.
043900     SET WS-EXISTE-RESULTADO       TO "N".
044000 5500-LER.
044100     READ FORNEC-VELHO NEXT RECORD AT END GO TO 5500-FIM.
044200     IF FV-ID-PESSOA-JURIDICA = WT-ID-PESSOA-JURIDICA
044300         SET JURIDICA-EXISTE       TO TRUE
044400     END-IF.
044500     GO TO 5500-LER.
044600 5500-FIM.
044700     IF JURIDICA-EXISTE
044800         SET LK-ACHOU-SIM          TO TRUE
044900     ELSE
045000         SET LK-ACHOU-NAO          TO TRUE
045100     END-IF.
045200 5500-EXIT.
045300     EXIT.
045400*
045500******************************************************************
045600* 7500-VERIFICAR-JURIDICA-DUPLICADA - CONFERE SE A PESSOA JURIDICA
045700* INFORMADA JA PERTENCE A OUTRO FORNECEDOR.
045800******************************************************************
045900 7500-VERIFICAR-JURIDICA-DUPLICADA.
046000     CLOSE FORNEC-VELHO.
046100     OPEN INPUT FORNEC-VELHO.
046200     SET WS-DUPLICADO              TO "N".
046300 7500-LER.
046400     READ FORNEC-VELHO NEXT RECORD AT END GO TO 7500-EXIT.
046500     IF FV-ID-PESSOA-JURIDICA = WT-ID-PESSOA-JURIDICA
046600         IF FV-ID-FORNECEDOR NOT = WT-ID-FORNECEDOR
046700             SET JURIDICA-DUPLICADA TO TRUE
046800         END-IF
046900     END-IF.
047000     GO TO 7500-LER.
047100 7500-EXIT.
047200     CLOSE FORNEC-VELHO.
047300     OPEN INPUT FORNEC-VELHO.
047400     EXIT.
047500*
047600 7700-COPIAR-MESTRE-VELHO.
047700     CLOSE FORNEC-VELHO.
047800     OPEN INPUT FORNEC-VELHO.
047900 7700-LER.
048000     READ FORNEC-VELHO NEXT RECORD AT END GO TO 7700-EXIT.
048100     MOVE FV-ID-FORNECEDOR         TO FN-ID-FORNECEDOR.
048200     MOVE FV-ID-PESSOA-JURIDICA    TO FN-ID-PESSOA-JURIDICA.
048300     MOVE FV-REPRESENTANTE         TO FN-REPRESENTANTE.
048400     MOVE FV-CONTATO-REPRESENTANTE TO FN-CONTATO-REPRESENTANTE.
048500     MOVE FV-CONDICOES-PAGAMENTO   TO FN-CONDICOES-PAGAMENTO.
048600     WRITE REG-FORNEC-NOVO.
048700     IF FN-ID-FORNECEDOR > WC-CONTADOR-GRAVADOS
048800         MOVE FN-ID-FORNECEDOR     TO WC-CONTADOR-GRAVADOS
048900     END-IF.
049000     GO TO 7700-LER.
049100 7700-EXIT.
049200     EXIT.
049300*
049400 0900-ENCERRAR.
049500     CLOSE FORNEC-VELHO.
049600     CLOSE FORNEC-NOVO.
049700 0900-EXIT.
049800     EXIT.
