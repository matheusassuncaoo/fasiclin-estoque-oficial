000100******************************************************************
000200* PROGRAM:  EST4-OP7
000300* PURPOSE:  MOVIMENTACAO CONTABIL DO ALMOXARIFADO (MOVCONTABIL-
000400*           SERVICE) - INCLUSAO/ALTERACAO COM CALCULO DE VALOR
000500*           TOTAL, EXCLUSAO E CONSULTAS POR PRODUTO/DATA/PERIODO
000600* SYSTEM:   FASICLIN ESTOQUE - CONTROLE DE ALMOXARIFADO
000700******************************************************************
000800* HISTORICO DE ALTERACOES
000900* DATA       PROGRAMADOR   CHAMADO   DESCRICAO
001000* ---------- ------------- --------- -------------------------
001100* 1990-11-09 J.C.PEREIRA   EST-0020  PROGRAMA ORIGINAL - LANCA-
001200*                                    MENTO DE MOVIMENTACAO
001300*                                    CONTABIL
001400* 1995-04-17 J.C.PEREIRA   EST-0112  VALOR TOTAL PASSA A SER
001500*                                    CALCULADO PELO PROPRIO
001600*                                    PROGRAMA (ANTES VINHA PRONTO)
001700* 1998-08-28 M.R.SOUZA     EST-0208  REVISAO PARA ANO 2000 - DATA
001800*                                    DE MOVIMENTACAO EM CCYYMMDD
001900* 1999-01-19 M.R.SOUZA     EST-0209  TESTE DE VIRADA DE SECULO
002000*                                    CONCLUIDO - SEM PENDENCIAS
002100* 2003-02-11 A.T.LIMA      EST-0312  CONSULTA DE SOMATORIO POR
002200*                                    PERIODO PARA FECHAMENTO
002300*                                    MENSAL
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.    EST4-OP7.
002700 AUTHOR.        J.C.PEREIRA.
002800 INSTALLATION.  FASICLIN - SETOR DE INFORMATICA - ALMOXARIFADO.
002900 DATE-WRITTEN.  09/11/1990.
003000 DATE-COMPILED. 11/02/2003.
003100 SECURITY.      USO INTERNO FASICLIN - ACESSO RESTRITO AO
003200                SETOR DE CONTABILIDADE E ALMOXARIFADO.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS CLASSE-ALFA IS "A" THRU "Z"
003900     UPSI-0 ON  STATUS IS SW-RODADA-TESTE
004000            OFF STATUS IS SW-RODADA-PRODUCAO.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT MOVCONT-VELHO  ASSIGN TO "MOVCOVEL"
004500         ORGANIZATION IS SEQUENTIAL
004600         FILE STATUS  IS FS-MOVCONT.
004700*
004800     SELECT MOVCONT-NOVO   ASSIGN TO "MOVCONOV"
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS  IS FS-MOVCONT.
005100*
005200     SELECT PRODUTO        ASSIGN TO "PRODNOVO"
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS  IS FS-PRODUTO.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  MOVCONT-VELHO
006000     LABEL RECORD IS STANDARD.
006100 01  REG-MOVCONT-VELHO.
006200     05 MV-ID-MOVCONTABIL          PIC S9(9).
006300     05 MV-ID-PRODUTO              PIC S9(9).
006400     05 MV-DATA-MOVIMENTACAO       PIC 9(8).
006500     05 MV-TIPO-MOVIMENTACAO       PIC X(10).
006600     05 MV-QUANTIDADE              PIC S9(9).
006700     05 MV-VALOR-UNITARIO          PIC S9(8)V99.
006800     05 MV-VALOR-TOTAL             PIC S9(8)V99.
006900     05 MV-OBSERVACAO              PIC X(500).
007000     05 FILLER                     PIC X(06).
007100*
007200 FD  MOVCONT-NOVO
007300     LABEL RECORD IS STANDARD.
007400 01  REG-MOVCONT-NOVO.
007500     05 MN-ID-MOVCONTABIL          PIC S9(9).
007600     05 MN-ID-PRODUTO              PIC S9(9).
007700     05 MN-DATA-MOVIMENTACAO       PIC 9(8).
007800     05 MN-TIPO-MOVIMENTACAO       PIC X(10).
007900         88 MN-TIPO-ENTRADA        VALUE "ENTRADA   ".
008000         88 MN-TIPO-SAIDA          VALUE "SAIDA     ".
008100     05 MN-QUANTIDADE              PIC S9(9).
008200     05 MN-VALOR-UNITARIO          PIC S9(8)V99.
008300     05 MN-VALOR-TOTAL             PIC S9(8)V99.
008400     05 MN-OBSERVACAO              PIC X(500).
008500     05 FILLER                     PIC X(06).
008600*
008700* VISAO DA DATA DE MOVIMENTACAO DECOMPOSTA POR ANO/MES/DIA, USADA
008800* NAS CONSULTAS POR PERIODO E NO FECHAMENTO MENSAL.
008900 01  WS-DATA-NOVO REDEFINES REG-MOVCONT-NOVO.
009000     05 FILLER                      PIC X(18).
009100     05 WDN-ANO                     PIC 9(04).
009200     05 WDN-MES                     PIC 9(02).
009300     05 WDN-DIA                     PIC 9(02).
009400     05 FILLER                      PIC X(545).
009500*
009600* VISAO DO TIPO DE MOVIMENTACAO COMO UM UNICO INDICADOR "E"/"S",
009700* USADA PARA REDUZIR COMPARACOES NAS SOMAS DE ENTRADA E SAIDA.
009800 01  WS-INDICADOR-NOVO REDEFINES REG-MOVCONT-NOVO.
009900     05 FILLER                      PIC X(26).
010000     05 WIN-PRIMEIRA-LETRA-TIPO     PIC X(01).
010100     05 FILLER                      PIC X(544).
010200*
010300* VISAO AGRUPADA DOS DOIS VALORES MONETARIOS, USADA PARA IMPRIMIR
010400* A LINHA DE DETALHE DO LANCAMENTO EM UM UNICO MOVE DE GRUPO.
010500 01  WS-VALORES-NOVO REDEFINES REG-MOVCONT-NOVO.
010600     05 FILLER                      PIC X(45).
010700     05 WVN-VALORES.
010800         10 WVN-VALOR-UNITARIO      PIC S9(8)V99.
010900         10 WVN-VALOR-TOTAL         PIC S9(8)V99.
011000     05 FILLER                      PIC X(506).
011100*
011200* VISAO DO PRODUTO, SOMENTE PARA A VERIFICACAO DE EXISTENCIA DA
011300* CHAVE ESTRANGEIRA - OS DEMAIS 415 BYTES DO REGISTRO NAO
011400* INTERESSAM A ESTE PROGRAMA.
011500 FD  PRODUTO
011600     LABEL RECORD IS STANDARD.
011700 01  REG-PRODUTO-FK.
011800     05 PFK-ID-PRODUTO              PIC S9(9).
011900     05 FILLER                      PIC X(415).
012000*
012100 WORKING-STORAGE SECTION.
012200*
012300 77 FS-MOVCONT                      PIC X(02) VALUE "00".
012400 77 FS-PRODUTO                      PIC X(02) VALUE "00".
012500*
012600 77 WC-CONTADOR-GRAVADOS            PIC S9(9) COMP VALUE ZERO.
012700 77 WC-CONTADOR-MOVS                PIC S9(4) COMP VALUE ZERO.
012800*
012900 01 WS-SOMA-PERIODO                 PIC S9(10)V99 VALUE ZERO.
013000*
013100 01 WS-DATA-DE-HOJE-N                PIC 9(8) VALUE ZERO.
013200*
013300 01 WS-FUNCAO-PEDIDA                PIC X(01) VALUE SPACE.
013400     88 FUNCAO-INCLUIR              VALUE "I".
013500     88 FUNCAO-ALTERAR              VALUE "A".
013600     88 FUNCAO-EXCLUIR              VALUE "E".
013700     88 FUNCAO-CONSULTAR-PRODUTO    VALUE "P".
013800     88 FUNCAO-CONSULTAR-DATA       VALUE "D".
013900     88 FUNCAO-CONSULTAR-PERIODO    VALUE "R".
014000     88 FUNCAO-SOMAR-PERIODO        VALUE "S".
014100*
014200 01 WS-ACHOU-REGISTRO               PIC X(01) VALUE "N".
014300     88 ACHOU-MOVIMENTO             VALUE "S".
014400 01 WS-ACHOU-PRODUTO                PIC X(01) VALUE "N".
014500     88 PRODUTO-EXISTE              VALUE "S".
014600*
014700 01 WS-TRANSACAO-MOVCONT.
014800     05 WT-ID-MOVCONTABIL           PIC S9(9).
014900     05 WT-ID-PRODUTO               PIC S9(9).
015000     05 WT-DATA-MOVIMENTACAO        PIC 9(8).
015100     05 WT-TIPO-MOVIMENTACAO        PIC X(10).
015200     05 WT-QUANTIDADE               PIC S9(9).
015300     05 WT-VALOR-UNITARIO           PIC S9(8)V99.
015400     05 WT-OBSERVACAO               PIC X(500).
015500     05 WT-DATA-INICIAL             PIC 9(8).
015600     05 WT-DATA-FINAL               PIC 9(8).
015700*
015800 01 WS-MENSAGEM                     PIC X(60) VALUE SPACES.
015900*
016000 LINKAGE SECTION.
016100 01 LK-TRANSACAO-MOVCONT.
016200     05 LK-FUNCAO                   PIC X(01).
016300     05 LK-ID-MOVCONTABIL           PIC S9(9).
016400     05 LK-ID-PRODUTO               PIC S9(9).
016500     05 LK-DATA-MOVIMENTACAO        PIC 9(8).
016600     05 LK-TIPO-MOVIMENTACAO        PIC X(10).
016700     05 LK-QUANTIDADE               PIC S9(9).
016800     05 LK-VALOR-UNITARIO           PIC S9(8)V99.
016900     05 LK-OBSERVACAO               PIC X(500).
017000     05 LK-DATA-INICIAL             PIC 9(8).
017100     05 LK-DATA-FINAL               PIC 9(8).
017200     05 LK-DATA-DE-HOJE             PIC 9(8).
017300     05 LK-SOMA-PERIODO             PIC S9(10)V99.
017400     05 LK-RETORNO                  PIC X(02).
017500         88 LK-RETORNO-OK           VALUE "00".
017600         88 LK-RETORNO-ERRO         VALUE "99".
017700*
017800 PROCEDURE DIVISION USING LK-TRANSACAO-MOVCONT.
017900*
018000 0100-INICIO.
018100     PERFORM 0200-ABRIR-ARQUIVOS THRU 0200-EXIT.
018200     MOVE LK-FUNCAO                  TO WS-FUNCAO-PEDIDA.
018300     MOVE LK-ID-MOVCONTABIL          TO WT-ID-MOVCONTABIL.
018400     MOVE LK-ID-PRODUTO              TO WT-ID-PRODUTO.
018500     MOVE LK-DATA-MOVIMENTACAO       TO WT-DATA-MOVIMENTACAO.
018600     MOVE LK-TIPO-MOVIMENTACAO       TO WT-TIPO-MOVIMENTACAO.
018700     MOVE LK-QUANTIDADE              TO WT-QUANTIDADE.
018800     MOVE LK-VALOR-UNITARIO          TO WT-VALOR-UNITARIO.
018900     MOVE LK-OBSERVACAO              TO WT-OBSERVACAO.
019000     MOVE LK-DATA-INICIAL            TO WT-DATA-INICIAL.
019100     MOVE LK-DATA-FINAL              TO WT-DATA-FINAL.
019200     MOVE LK-DATA-DE-HOJE            TO WS-DATA-DE-HOJE-N.
019300     SET LK-RETORNO-OK               TO TRUE.
019400*
019500     IF FUNCAO-INCLUIR
019600         PERFORM 2000-INCLUIR-MOVIMENTO THRU 2000-EXIT
019700     END-IF.
019800     IF FUNCAO-ALTERAR
019900         PERFORM 3000-ALTERAR-MOVIMENTO THRU 3000-EXIT
020000     END-IF.
020100     IF FUNCAO-EXCLUIR
020200         PERFORM 4000-EXCLUIR-MOVIMENTO THRU 4000-EXIT
020300     END-IF.
020400     IF FUNCAO-CONSULTAR-PRODUTO
020500         PERFORM 5000-CONSULTAR-POR-PRODUTO THRU 5000-EXIT
020600     END-IF.
020700     IF FUNCAO-CONSULTAR-DATA
020800         PERFORM 5100-CONSULTAR-POR-DATA THRU 5100-EXIT
020900     END-IF.
021000     IF FUNCAO-CONSULTAR-PERIODO
021100         PERFORM 5200-CONSULTAR-POR-PERIODO THRU 5200-EXIT
021200     END-IF.
021300     IF FUNCAO-SOMAR-PERIODO
021400         PERFORM 5300-SOMAR-VALOR-PERIODO THRU 5300-EXIT
021500         MOVE WS-SOMA-PERIODO        TO LK-SOMA-PERIODO
021600     END-IF.
021700*
021800     PERFORM 0900-ENCERRAR THRU 0900-EXIT.
021900     GOBACK.
022000*
022100 0200-ABRIR-ARQUIVOS.
022200     OPEN INPUT  MOVCONT-VELHO.
022300     OPEN OUTPUT MOVCONT-NOVO.
022400 0200-EXIT.
022500     EXIT.
022600*
022700******************************************************************
022800* 2000-INCLUIR-MOVIMENTO - EXIGE PRODUTO EXISTENTE E QUANTIDADE
022900* MAIOR QUE ZERO; DATA PADRAO E A DATA DE HOJE QUANDO AUSENTE; O
023000* VALOR TOTAL E SEMPRE CALCULADO AQUI, NUNCA RECEBIDO PRONTO.
023100******************************************************************
023200 2000-INCLUIR-MOVIMENTO.
023300     IF WT-ID-MOVCONTABIL NOT = ZERO
023400         MOVE "MOVIMENTO JA POSSUI ID - INCLUSAO REJEITADA"
023500                                     TO WS-MENSAGEM
023600         SET LK-RETORNO-ERRO         TO TRUE
023700         GO TO 2000-EXIT
023800     END-IF.
023900     PERFORM 7500-VERIFICAR-FK-PRODUTO THRU 7500-EXIT.
024000     IF NOT PRODUTO-EXISTE
024100         MOVE "PRODUTO INFORMADO NAO EXISTE" TO WS-MENSAGEM
024200         SET LK-RETORNO-ERRO         TO TRUE
024300         GO TO 2000-EXIT
024400     END-IF.
024500     IF WT-QUANTIDADE NOT > ZERO
024600         MOVE "QUANTIDADE DEVE SER MAIOR QUE ZERO" TO WS-MENSAGEM
024700         SET LK-RETORNO-ERRO         TO TRUE
024800         GO TO 2000-EXIT
024900     END-IF.
025000     IF WT-DATA-MOVIMENTACAO = ZERO
025100         MOVE WS-DATA-DE-HOJE-N      TO WT-DATA-MOVIMENTACAO
025200     END-IF.
025300     ADD 1 TO WC-CONTADOR-GRAVADOS.
025400     PERFORM 7700-COPIAR-MESTRE-VELHO THRU 7700-EXIT.
025500     MOVE WC-CONTADOR-GRAVADOS       TO MN-ID-MOVCONTABIL.
025600     MOVE WT-ID-PRODUTO              TO MN-ID-PRODUTO.
025700     MOVE WT-DATA-MOVIMENTACAO       TO MN-DATA-MOVIMENTACAO.
025800     MOVE WT-TIPO-MOVIMENTACAO       TO MN-TIPO-MOVIMENTACAO.
025900     MOVE WT-QUANTIDADE              TO MN-QUANTIDADE.
026000     MOVE WT-VALOR-UNITARIO          TO MN-VALOR-UNITARIO.
026100     MOVE WT-OBSERVACAO              TO MN-OBSERVACAO.
026200     PERFORM 8000-CALCULAR-VALOR-TOTAL THRU 8000-EXIT.
026300     WRITE REG-MOVCONT-NOVO.
026400     MOVE WC-CONTADOR-GRAVADOS       TO LK-ID-MOVCONTABIL.
026500 2000-EXIT.
026600     EXIT.
026700*
026800******************************************************************
026900* 3000-ALTERAR-MOVIMENTO - TODOS OS CAMPOS RECEBIDOS SUBSTITUEM OS
027000* EXISTENTES E O VALOR TOTAL E RECALCULADO.
027100******************************************************************
027200 3000-ALTERAR-MOVIMENTO.
027300     SET WS-ACHOU-REGISTRO           TO "N".
027400 3000-LOCALIZAR.
027500     READ MOVCONT-VELHO NEXT RECORD AT END GO TO 3000-VERIFICAR.
027600     IF MV-ID-MOVCONTABIL = WT-ID-MOVCONTABIL
027700         SET ACHOU-MOVIMENTO         TO TRUE
027800         MOVE MV-ID-MOVCONTABIL      TO MN-ID-MOVCONTABIL
027900         MOVE WT-ID-PRODUTO          TO MN-ID-PRODUTO
028000         MOVE WT-DATA-MOVIMENTACAO   TO MN-DATA-MOVIMENTACAO
028100         MOVE WT-TIPO-MOVIMENTACAO   TO MN-TIPO-MOVIMENTACAO
028200         MOVE WT-QUANTIDADE          TO MN-QUANTIDADE
028300         MOVE WT-VALOR-UNITARIO      TO MN-VALOR-UNITARIO
028400         MOVE WT-OBSERVACAO          TO MN-OBSERVACAO
028500         PERFORM 8000-CALCULAR-VALOR-TOTAL THRU 8000-EXIT
028600     ELSE
028700         MOVE MV-ID-MOVCONTABIL      TO MN-ID-MOVCONTABIL
028800         MOVE MV-ID-PRODUTO          TO MN-ID-PRODUTO
028900         MOVE MV-DATA-MOVIMENTACAO   TO MN-DATA-MOVIMENTACAO
029000         MOVE MV-TIPO-MOVIMENTACAO   TO MN-TIPO-MOVIMENTACAO
029100         MOVE MV-QUANTIDADE          TO MN-QUANTIDADE
029200         MOVE MV-VALOR-UNITARIO      TO MN-VALOR-UNITARIO
029300         MOVE MV-VALOR-TOTAL         TO MN-VALOR-TOTAL
029400         MOVE MV-OBSERVACAO          TO MN-OBSERVACAO
029500     END-IF.
029600     WRITE REG-MOVCONT-NOVO.
029700     GO TO 3000-LOCALIZAR.
029800 3000-VERIFICAR.
029900     IF NOT ACHOU-MOVIMENTO
030000         MOVE "MOVIMENTO NAO ENCONTRADO" TO WS-MENSAGEM
030100         SET LK-RETORNO-ERRO         TO TRUE
030200     END-IF.
030300 3000-EXIT.
030400     EXIT.
030500*
030600******************************************************************
030700* 4000-EXCLUIR-MOVIMENTO - EXCLUSAO SIMPLES, SEM PRE-REQUISITO.
030800******************************************************************
030900 4000-EXCLUIR-MOVIMENTO.
031000     SET WS-ACHOU-REGISTRO           TO "N".
031100 4000-LOCALIZAR.
031200     READ MOVCONT-VELHO NEXT RECORD AT END GO TO 4000-VERIFICAR.
031300     IF MV-ID-MOVCONTABIL = WT-ID-MOVCONTABIL
031400         SET ACHOU-MOVIMENTO         TO TRUE
031500     ELSE
031600         MOVE MV-ID-MOVCONTABIL      TO MN-ID-MOVCONTABIL
031700         MOVE MV-ID-PRODUTO          TO MN-ID-PRODUTO
031800         MOVE MV-DATA-MOVIMENTACAO   TO MN-DATA-MOVIMENTACAO
031900         MOVE MV-TIPO-MOVIMENTACAO   TO MN-TIPO-MOVIMENTACAO
032000         MOVE MV-QUANTIDADE          TO MN-QUANTIDADE
032100         MOVE MV-VALOR-UNITARIO      TO MN-VALOR-UNITARIO
032200         MOVE MV-VALOR-TOTAL         TO MN-VALOR-TOTAL
032300         MOVE MV-OBSERVACAO          TO MN-OBSERVACAO
032400         WRITE REG-MOVCONT-NOVO
032500     END-IF.
032600     GO TO 4000-LOCALIZAR.
032700 4000-VERIFICAR.
032800     IF NOT ACHOU-MOVIMENTO
032900         MOVE "MOVIMENTO NAO ENCONTRADO" TO WS-MENSAGEM
033000         SET LK-RETORNO-ERRO         TO TRUE
033100     END-IF.
033200 4000-EXIT.
033300     EXIT.
033400*
033500******************************************************************
033600* 5000-SERIE - CONSULTAS SOMENTE LEITURA SOBRE O MESTRE VELHO.
033700******************************************************************
033800 5000-CONSULTAR-POR-PRODUTO.
033900     READ MOVCONT-VELHO NEXT RECORD AT END GO TO 5000-EXIT.
034000     IF MV-ID-PRODUTO = WT-ID-PRODUTO
034100         DISPLAY "MOVIMENTO " MV-ID-MOVCONTABIL " PRODUTO "
034200                 MV-ID-PRODUTO " VALOR TOTAL " MV-VALOR-TOTAL
034300     END-IF.
034400     GO TO 5000-CONSULTAR-POR-PRODUTO.
034500 5000-EXIT.
034600     EXIT.
034700*
034800 5100-CONSULTAR-POR-DATA.
034900     READ MOVCONT-VELHO NEXT RECORD AT END GO TO 5100-EXIT.
035000     IF MV-DATA-MOVIMENTACAO = WT-DATA-MOVIMENTACAO
035100         DISPLAY "MOVIMENTO " MV-ID-MOVCONTABIL " DATA "
035200                 MV-DATA-MOVIMENTACAO
035300     END-IF.
035400     GO TO 5100-CONSULTAR-POR-DATA.
035500 5100-EXIT.
035600     EXIT.
035700*
035800 5200-CONSULTAR-POR-PERIODO.
035900     READ MOVCONT-VELHO NEXT RECORD AT END GO TO 5200-EXIT.
036000     IF MV-DATA-MOVIMENTACAO NOT < WT-DATA-INICIAL
036100         IF MV-DATA-MOVIMENTACAO NOT > WT-DATA-FINAL
036200             DISPLAY "MOVIMENTO " MV-ID-MOVCONTABIL " DATA "
036300                     MV-DATA-MOVIMENTACAO
036400         END-IF
036500     END-IF.
036600     GO TO 5200-CONSULTAR-POR-PERIODO.
036700 5200-EXIT.
036800     EXIT.
036900*
037000* SOMATORIO DO VALOR TOTAL NO PERIODO, USADO PELO FECHAMENTO
037100* CONTABIL MENSAL DO ALMOXARIFADO.
037200 5300-SOMAR-VALOR-PERIODO.
037300     MOVE ZERO                       TO WS-SOMA-PERIODO.
037400 5300-LER.
037500     READ MOVCONT-VELHO NEXT RECORD AT END GO TO 5300-FIM.
037600     IF MV-DATA-MOVIMENTACAO NOT < WT-DATA-INICIAL
037700         IF MV-DATA-MOVIMENTACAO NOT > WT-DATA-FINAL
037800             ADD MV-VALOR-TOTAL TO WS-SOMA-PERIODO
037900         END-IF
038000     END-IF.
038100     GO TO 5300-LER.
038200 5300-FIM.
038300     DISPLAY "SOMA DO PERIODO = " WS-SOMA-PERIODO.
038400 5300-EXIT.
038500     EXIT.
038600*
038700******************************************************************
038800* 7500-VERIFICAR-FK-PRODUTO - CONFIRMA QUE O PRODUTO EXISTE NO
038900* MESTRE DE PRODUTOS ANTES DE ACEITAR O LANCAMENTO.
039000******************************************************************
039100 7500-VERIFICAR-FK-PRODUTO.
039200     CLOSE PRODUTO.
039300     OPEN INPUT PRODUTO.
039400     SET WS-ACHOU-PRODUTO            TO "N".
039500 7500-LER.
039600     READ PRODUTO NEXT RECORD AT END GO TO 7500-EXIT.
039700     IF PFK-ID-PRODUTO = WT-ID-PRODUTO
039800         SET PRODUTO-EXISTE          TO TRUE
039900     END-IF.
040000     GO TO 7500-LER.
040100 7500-EXIT.
040200     CLOSE PRODUTO.
040300     EXIT.
040400*
040500 7700-COPIAR-MESTRE-VELHO.
040600     CLOSE MOVCONT-VELHO.
040700     OPEN INPUT MOVCONT-VELHO.
040800 7700-LER.
040900     READ MOVCONT-VELHO NEXT RECORD AT END GO TO 7700-EXIT.
041000     MOVE MV-ID-MOVCONTABIL          TO MN-ID-MOVCONTABIL.
041100     MOVE MV-ID-PRODUTO              TO MN-ID-PRODUTO.
041200     MOVE MV-DATA-MOVIMENTACAO       TO MN-DATA-MOVIMENTACAO.
041300     MOVE MV-TIPO-MOVIMENTACAO       TO MN-TIPO-MOVIMENTACAO.
041400     MOVE MV-QUANTIDADE              TO MN-QUANTIDADE.
041500     MOVE MV-VALOR-UNITARIO          TO MN-VALOR-UNITARIO.
041600     MOVE MV-VALOR-TOTAL             TO MN-VALOR-TOTAL.
041700     MOVE MV-OBSERVACAO              TO MN-OBSERVACAO.
041800     WRITE REG-MOVCONT-NOVO.
041900     IF MN-ID-MOVCONTABIL > WC-CONTADOR-GRAVADOS
042000         MOVE MN-ID-MOVCONTABIL      TO WC-CONTADOR-GRAVADOS
042100     END-IF.
042200     GO TO 7700-LER.
042300 7700-EXIT.
042400     EXIT.
042500*
042600******************************************************************
042700* 8000-CALCULAR-VALOR-TOTAL - VALOR TOTAL = QUANTIDADE X VALOR
042800* UNITARIO, ARREDONDADO; ZERO SE QUALQUER UM DOS DOIS ESTIVER
042900* AUSENTE.
043000******************************************************************
043100 8000-CALCULAR-VALOR-TOTAL.
043200     IF MN-QUANTIDADE = ZERO OR MN-VALOR-UNITARIO = ZERO
043300         MOVE ZERO                    TO MN-VALOR-TOTAL
043400     ELSE
043500         COMPUTE MN-VALOR-TOTAL ROUNDED =
043600             MN-QUANTIDADE * MN-VALOR-UNITARIO
043700     END-IF.
043800 8000-EXIT.
043900     EXIT.
044000*
044100 0900-ENCERRAR.
044200     CLOSE MOVCONT-VELHO.
044300     CLOSE MOVCONT-NOVO.
044400 0900-EXIT.
044500     EXIT.
