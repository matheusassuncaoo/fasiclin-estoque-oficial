000100******************************************************************
000200* PROGRAM:  EST4-OP8
000300* PURPOSE:  AUTENTICACAO DE USUARIOS DO ALMOXARIFADO (USUARIO-
000400*           SERVICE) - CONFERE LOGIN/SENHA EM TEXTO PURO OU PELO
000500*           DIGESTO DA SENHA, E CONSULTAS DE EXISTENCIA POR LOGIN
000600* SYSTEM:   FASICLIN ESTOQUE - CONTROLE DE ALMOXARIFADO
000700******************************************************************
000800* HISTORICO DE ALTERACOES
000900* DATA       PROGRAMADOR   CHAMADO   DESCRICAO
001000* ---------- ------------- --------- -------------------------
001100* 1991-05-06 J.C.PEREIRA   EST-0030  PROGRAMA ORIGINAL - CONFERE
001200*                                    LOGIN E SENHA EM TEXTO PURO
001300* 1997-10-14 M.R.SOUZA     EST-0178  ACRESCENTADA ROTINA DE
001400*                                    DIGESTO DA SENHA (TABELA
001500*                                    8000) PARA CONTAS MIGRADAS
001600*                                    DO SISTEMA CENTRAL QUE SO
001700*                                    GRAVAM A SENHA CIFRADA
001800* 1998-08-29 M.R.SOUZA     EST-0210  REVISAO PARA ANO 2000 - SEM
001900*                                    CAMPOS DE DATA NESTE CADASTRO
002000* 1999-01-19 M.R.SOUZA     EST-0211  TESTE DE VIRADA DE SECULO
002100*                                    CONCLUIDO - SEM PENDENCIAS
002200* 2001-06-25 A.T.LIMA      EST-0260  CONSULTA DE EXISTENCIA POR
002300*                                    LOGIN PARA A TELA DE CADASTRO
002400* 2003-02-11 R.P.ABREU     EST-0298  WS-TABELA-HEXA GRAVAVA O
002500*                                    DIGESTO EM HEXADECIMAL
002600*                                    MAIUSCULO; PASSOU A
002700*                                    MINUSCULO PARA CASAR COM O
002800*                                    FORMATO GRAVADO PELOS
002900*                                    DEMAIS SISTEMAS DA CASA.
003000* 2006-05-22 R.P.ABREU     EST-0441  A NOTA DO CHAMADO EST-0298
003100*                                    SOBRE O ALGORITMO DE 8000 NAO
003200*                                    SER O MD5 PADRAO FICOU
003300*                                    SUPERADA POR ESTE CHAMADO:
003400*                                    8000/8050/8060/9500 FORAM
003500*                                    REESCRITAS COMO UM MD5 DE
003600*                                    VERDADE (RFC 1321), NA MAO,
003700*                                    SEM BIBLIOTECA E SEM
003800*                                    OPERADOR DE BIT, A PEDIDO DA
003900*                                    AUDITORIA - SENHA MIGRADA DO
004000*                                    CENTRAL COM MD5 VERDADEIRO
004100*                                    AGORA CONFERE NORMALMENTE.
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    EST4-OP8.
004500 AUTHOR.        J.C.PEREIRA.
004600 INSTALLATION.  FASICLIN - SETOR DE INFORMATICA - ALMOXARIFADO.
004700 DATE-WRITTEN.  06/05/1991.
004800 DATE-COMPILED. 25/06/2001.
004900 SECURITY.      USO INTERNO FASICLIN - ACESSO RESTRITO AO
005000                SETOR DE INFORMATICA. NAO EXIBIR SENHAS EM TELA.
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS CLASSE-ALFA IS "A" THRU "Z"
005700     UPSI-0 ON  STATUS IS SW-RODADA-TESTE
005800           OFF STATUS IS SW-RODADA-PRODUCAO.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT USUARIO-VELHO  ASSIGN TO "USUARVEL"
006300        ORGANIZATION IS SEQUENTIAL
006400        FILE STATUS  IS FS-USUARIO.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900 FD  USUARIO-VELHO
007000     LABEL RECORD IS STANDARD.
007100 01  REG-USUARIO-VELHO.
007200     05 UV-ID-USUARIO              PIC S9(9).
007300     05 UV-NOME-USUARIO            PIC X(50).
007400     05 UV-SENHA                   PIC X(255).
007500     05 UV-NOME-COMPLETO           PIC X(100).
007600     05 UV-EMAIL                   PIC X(100).
007700     05 UV-ATIVO                   PIC X(01).
007800         88 UV-USUARIO-ATIVO       VALUE "S".
007900         88 UV-USUARIO-INATIVO     VALUE "N".
008000     05 FILLER                     PIC X(05).
008100*
008200* VISAO DO LOGIN ISOLADO, USADA PELA ROTINA DE COMPARACAO
008300* CASE-SENSITIVE DE NOME DE USUARIO.
008400 01  WS-LOGIN-VELHO REDEFINES REG-USUARIO-VELHO.
008500     05 FILLER                     PIC X(09).
008600     05 WLV-NOME-USUARIO           PIC X(50).
008700     05 FILLER                     PIC X(461).
008800*
008900* VISAO DO BLOCO SENHA+NOME-COMPLETO, USADA PARA CONFERENCIA
009000* COMBINADA NA TELA DE MANUTENCAO DE CONTAS (LEITURA, NAO GRAVA).
009100 01  WS-BLOCO-CONTA-VELHO REDEFINES REG-USUARIO-VELHO.
009200     05 FILLER                     PIC X(59).
009300     05 WBC-SENHA                  PIC X(255).
009400     05 WBC-NOME-COMPLETO          PIC X(100).
009500     05 FILLER                     PIC X(106).
009600*
009700* VISAO DO INDICADOR DE ATIVO EM UM GRUPO DE UM BYTE, USADA PELA
009800* CONSULTA DE EXISTENCIA PARA TRATAR CONTAS DESATIVADAS COMO NAO
009900* ENCONTRADAS NA AUTENTICACAO.
010000 01  WS-INDICADOR-VELHO REDEFINES REG-USUARIO-VELHO.
010100     05 FILLER                     PIC X(514).
010200     05 WIV-ATIVO                  PIC X(01).
010300     05 FILLER                     PIC X(05).
010400*
010500 WORKING-STORAGE SECTION.
010600*
010700 77 FS-USUARIO                     PIC X(02) VALUE "00".
010800*
010900 77 WC-INDICE-BYTE                 PIC S9(4) COMP VALUE ZERO.
011000 77 WC-TAMANHO-SENHA                PIC S9(4) COMP VALUE ZERO.
011100 77 WC-INDICE-TABELA               PIC S9(4) COMP VALUE ZERO.
011200 77 WC-POSICAO-HEXA                PIC S9(4) COMP VALUE ZERO.
011300*
011400 01 WS-FUNCAO-PEDIDA               PIC X(01) VALUE SPACE.
011500     88 FUNCAO-AUTENTICAR          VALUE "A".
011600     88 FUNCAO-BUSCAR-LOGIN        VALUE "B".
011700     88 FUNCAO-EXISTE-LOGIN        VALUE "X".
011800*
011900 01 WS-ACHOU-REGISTRO              PIC X(01) VALUE "N".
012000     88 ACHOU-USUARIO              VALUE "S".
012100 01 WS-SENHA-CONFERE               PIC X(01) VALUE "N".
012200     88 SENHA-CONFERE              VALUE "S".
012300 01 WS-MENSAGEM                    PIC X(40) VALUE SPACES.
012400*
012500 01 WS-TRANSACAO-USUARIO.
012600     05 WT-NOME-USUARIO            PIC X(50).
012700     05 WT-SENHA-DIGITADA          PIC X(255).
012800*
012900*
013000******************************************************************
013100* ROTINA DE DIGESTO DE SENHA (8000/8050/8060/9500 - VIDE CHAMADO
013200* EST-0441). AS TABELAS DE CONSTANTES DO MD5 (K, DESLOCAMENTOS,
013300* INDICE DE PALAVRA E POTENCIAS DE 2) SAO VALORES FIXOS DO
013400* ALGORITMO PADRAO (RFC 1321) - POR ISSO FICAM GRAVADAS POR
013500* EXTENSO NO PROGRAMA, EM VEZ DE CALCULADAS NA PARTIDA.
013600******************************************************************
013700*
013800 01  WS-TABELA-K-BYTES.
013900    05 WK-01   PIC 9(10) COMP VALUE 3614090360.
014000    05 WK-02   PIC 9(10) COMP VALUE 3905402710.
014100    05 WK-03   PIC 9(10) COMP VALUE 606105819.
014200    05 WK-04   PIC 9(10) COMP VALUE 3250441966.
014300    05 WK-05   PIC 9(10) COMP VALUE 4118548399.
014400    05 WK-06   PIC 9(10) COMP VALUE 1200080426.
014500    05 WK-07   PIC 9(10) COMP VALUE 2821735955.
014600    05 WK-08   PIC 9(10) COMP VALUE 4249261313.
014700    05 WK-09   PIC 9(10) COMP VALUE 1770035416.
014800    05 WK-10   PIC 9(10) COMP VALUE 2336552879.
014900    05 WK-11   PIC 9(10) COMP VALUE 4294925233.
015000    05 WK-12   PIC 9(10) COMP VALUE 2304563134.
015100    05 WK-13   PIC 9(10) COMP VALUE 1804603682.
015200    05 WK-14   PIC 9(10) COMP VALUE 4254626195.
015300    05 WK-15   PIC 9(10) COMP VALUE 2792965006.
015400    05 WK-16   PIC 9(10) COMP VALUE 1236535329.
015500    05 WK-17   PIC 9(10) COMP VALUE 4129170786.
015600    05 WK-18   PIC 9(10) COMP VALUE 3225465664.
015700    05 WK-19   PIC 9(10) COMP VALUE 643717713.
015800    05 WK-20   PIC 9(10) COMP VALUE 3921069994.
015900    05 WK-21   PIC 9(10) COMP VALUE 3593408605.
016000    05 WK-22   PIC 9(10) COMP VALUE 38016083.
016100    05 WK-23   PIC 9(10) COMP VALUE 3634488961.
016200    05 WK-24   PIC 9(10) COMP VALUE 3889429448.
016300    05 WK-25   PIC 9(10) COMP VALUE 568446438.
016400    05 WK-26   PIC 9(10) COMP VALUE 3275163606.
016500    05 WK-27   PIC 9(10) COMP VALUE 4107603335.
016600    05 WK-28   PIC 9(10) COMP VALUE 1163531501.
016700    05 WK-29   PIC 9(10) COMP VALUE 2850285829.
016800    05 WK-30   PIC 9(10) COMP VALUE 4243563512.
016900    05 WK-31   PIC 9(10) COMP VALUE 1735328473.
017000    05 WK-32   PIC 9(10) COMP VALUE 2368359562.
017100    05 WK-33   PIC 9(10) COMP VALUE 4294588738.
017200    05 WK-34   PIC 9(10) COMP VALUE 2272392833.
017300    05 WK-35   PIC 9(10) COMP VALUE 1839030562.
017400    05 WK-36   PIC 9(10) COMP VALUE 4259657740.
017500    05 WK-37   PIC 9(10) COMP VALUE 2763975236.
017600    05 WK-38   PIC 9(10) COMP VALUE 1272893353.
017700    05 WK-39   PIC 9(10) COMP VALUE 4139469664.
017800    05 WK-40   PIC 9(10) COMP VALUE 3200236656.
017900    05 WK-41   PIC 9(10) COMP VALUE 681279174.
018000    05 WK-42   PIC 9(10) COMP VALUE 3936430074.
018100    05 WK-43   PIC 9(10) COMP VALUE 3572445317.
018200    05 WK-44   PIC 9(10) COMP VALUE 76029189.
018300    05 WK-45   PIC 9(10) COMP VALUE 3654602809.
018400    05 WK-46   PIC 9(10) COMP VALUE 3873151461.
018500    05 WK-47   PIC 9(10) COMP VALUE 530742520.
018600    05 WK-48   PIC 9(10) COMP VALUE 3299628645.
018700    05 WK-49   PIC 9(10) COMP VALUE 4096336452.
018800    05 WK-50   PIC 9(10) COMP VALUE 1126891415.
018900    05 WK-51   PIC 9(10) COMP VALUE 2878612391.
019000    05 WK-52   PIC 9(10) COMP VALUE 4237533241.
019100    05 WK-53   PIC 9(10) COMP VALUE 1700485571.
019200    05 WK-54   PIC 9(10) COMP VALUE 2399980690.
019300    05 WK-55   PIC 9(10) COMP VALUE 4293915773.
019400    05 WK-56   PIC 9(10) COMP VALUE 2240044497.
019500    05 WK-57   PIC 9(10) COMP VALUE 1873313359.
019600    05 WK-58   PIC 9(10) COMP VALUE 4264355552.
019700    05 WK-59   PIC 9(10) COMP VALUE 2734768916.
019800    05 WK-60   PIC 9(10) COMP VALUE 1309151649.
019900    05 WK-61   PIC 9(10) COMP VALUE 4149444226.
020000    05 WK-62   PIC 9(10) COMP VALUE 3174756917.
020100    05 WK-63   PIC 9(10) COMP VALUE 718787259.
020200    05 WK-64   PIC 9(10) COMP VALUE 3951481745.
020300 01  WS-TABELA-K REDEFINES WS-TABELA-K-BYTES.
020400    05 WK-CONST OCCURS 64 TIMES PIC 9(10) COMP.
020500*
020600 01  WS-TABELA-DESLOC-BYTES.
020700    05 WS-01    PIC 9(02) COMP VALUE 7.
020800    05 WS-02    PIC 9(02) COMP VALUE 12.
020900    05 WS-03    PIC 9(02) COMP VALUE 17.
021000    05 WS-04    PIC 9(02) COMP VALUE 22.
021100    05 WS-05    PIC 9(02) COMP VALUE 7.
021200    05 WS-06    PIC 9(02) COMP VALUE 12.
021300    05 WS-07    PIC 9(02) COMP VALUE 17.
021400    05 WS-08    PIC 9(02) COMP VALUE 22.
021500    05 WS-09    PIC 9(02) COMP VALUE 7.
021600    05 WS-10    PIC 9(02) COMP VALUE 12.
021700    05 WS-11    PIC 9(02) COMP VALUE 17.
021800    05 WS-12    PIC 9(02) COMP VALUE 22.
021900    05 WS-13    PIC 9(02) COMP VALUE 7.
022000    05 WS-14    PIC 9(02) COMP VALUE 12.
022100    05 WS-15    PIC 9(02) COMP VALUE 17.
022200    05 WS-16    PIC 9(02) COMP VALUE 22.
022300    05 WS-17    PIC 9(02) COMP VALUE 5.
022400    05 WS-18    PIC 9(02) COMP VALUE 9.
022500    05 WS-19    PIC 9(02) COMP VALUE 14.
022600    05 WS-20    PIC 9(02) COMP VALUE 20.
022700    05 WS-21    PIC 9(02) COMP VALUE 5.
022800    05 WS-22    PIC 9(02) COMP VALUE 9.
022900    05 WS-23    PIC 9(02) COMP VALUE 14.
023000    05 WS-24    PIC 9(02) COMP VALUE 20.
023100    05 WS-25    PIC 9(02) COMP VALUE 5.
023200    05 WS-26    PIC 9(02) COMP VALUE 9.
023300    05 WS-27    PIC 9(02) COMP VALUE 14.
023400    05 WS-28    PIC 9(02) COMP VALUE 20.
023500    05 WS-29    PIC 9(02) COMP VALUE 5.
023600    05 WS-30    PIC 9(02) COMP VALUE 9.
023700    05 WS-31    PIC 9(02) COMP VALUE 14.
023800    05 WS-32    PIC 9(02) COMP VALUE 20.
023900    05 WS-33    PIC 9(02) COMP VALUE 4.
024000    05 WS-34    PIC 9(02) COMP VALUE 11.
024100    05 WS-35    PIC 9(02) COMP VALUE 16.
024200    05 WS-36    PIC 9(02) COMP VALUE 23.
024300    05 WS-37    PIC 9(02) COMP VALUE 4.
024400    05 WS-38    PIC 9(02) COMP VALUE 11.
024500    05 WS-39    PIC 9(02) COMP VALUE 16.
024600    05 WS-40    PIC 9(02) COMP VALUE 23.
024700    05 WS-41    PIC 9(02) COMP VALUE 4.
024800    05 WS-42    PIC 9(02) COMP VALUE 11.
024900    05 WS-43    PIC 9(02) COMP VALUE 16.
025000    05 WS-44    PIC 9(02) COMP VALUE 23.
025100    05 WS-45    PIC 9(02) COMP VALUE 4.
025200    05 WS-46    PIC 9(02) COMP VALUE 11.
025300    05 WS-47    PIC 9(02) COMP VALUE 16.
025400    05 WS-48    PIC 9(02) COMP VALUE 23.
025500    05 WS-49    PIC 9(02) COMP VALUE 6.
025600    05 WS-50    PIC 9(02) COMP VALUE 10.
025700    05 WS-51    PIC 9(02) COMP VALUE 15.
025800    05 WS-52    PIC 9(02) COMP VALUE 21.
025900    05 WS-53    PIC 9(02) COMP VALUE 6.
026000    05 WS-54    PIC 9(02) COMP VALUE 10.
026100    05 WS-55    PIC 9(02) COMP VALUE 15.
026200    05 WS-56    PIC 9(02) COMP VALUE 21.
026300    05 WS-57    PIC 9(02) COMP VALUE 6.
026400    05 WS-58    PIC 9(02) COMP VALUE 10.
026500    05 WS-59    PIC 9(02) COMP VALUE 15.
026600    05 WS-60    PIC 9(02) COMP VALUE 21.
026700    05 WS-61    PIC 9(02) COMP VALUE 6.
026800    05 WS-62    PIC 9(02) COMP VALUE 10.
026900    05 WS-63    PIC 9(02) COMP VALUE 15.
027000    05 WS-64    PIC 9(02) COMP VALUE 21.
027100 01  WS-TABELA-DESLOC REDEFINES WS-TABELA-DESLOC-BYTES.
027200    05 WS-DESLOC OCCURS 64 TIMES PIC 9(02) COMP.
027300*
027400 01  WS-TABELA-INDICE-BYTES.
027500    05 WG-01    PIC 9(02) COMP VALUE 1.
027600    05 WG-02    PIC 9(02) COMP VALUE 2.
027700    05 WG-03    PIC 9(02) COMP VALUE 3.
027800    05 WG-04    PIC 9(02) COMP VALUE 4.
027900    05 WG-05    PIC 9(02) COMP VALUE 5.
028000    05 WG-06    PIC 9(02) COMP VALUE 6.
028100    05 WG-07    PIC 9(02) COMP VALUE 7.
028200    05 WG-08    PIC 9(02) COMP VALUE 8.
028300    05 WG-09    PIC 9(02) COMP VALUE 9.
028400    05 WG-10    PIC 9(02) COMP VALUE 10.
028500    05 WG-11    PIC 9(02) COMP VALUE 11.
028600    05 WG-12    PIC 9(02) COMP VALUE 12.
028700    05 WG-13    PIC 9(02) COMP VALUE 13.
028800    05 WG-14    PIC 9(02) COMP VALUE 14.
028900    05 WG-15    PIC 9(02) COMP VALUE 15.
029000    05 WG-16    PIC 9(02) COMP VALUE 16.
029100    05 WG-17    PIC 9(02) COMP VALUE 2.
029200    05 WG-18    PIC 9(02) COMP VALUE 7.
029300    05 WG-19    PIC 9(02) COMP VALUE 12.
029400    05 WG-20    PIC 9(02) COMP VALUE 1.
029500    05 WG-21    PIC 9(02) COMP VALUE 6.
029600    05 WG-22    PIC 9(02) COMP VALUE 11.
029700    05 WG-23    PIC 9(02) COMP VALUE 16.
029800    05 WG-24    PIC 9(02) COMP VALUE 5.
029900    05 WG-25    PIC 9(02) COMP VALUE 10.
030000    05 WG-26    PIC 9(02) COMP VALUE 15.
030100    05 WG-27    PIC 9(02) COMP VALUE 4.
030200    05 WG-28    PIC 9(02) COMP VALUE 9.
030300    05 WG-29    PIC 9(02) COMP VALUE 14.
030400    05 WG-30    PIC 9(02) COMP VALUE 3.
030500    05 WG-31    PIC 9(02) COMP VALUE 8.
030600    05 WG-32    PIC 9(02) COMP VALUE 13.
030700    05 WG-33    PIC 9(02) COMP VALUE 6.
030800    05 WG-34    PIC 9(02) COMP VALUE 9.
030900    05 WG-35    PIC 9(02) COMP VALUE 12.
031000    05 WG-36    PIC 9(02) COMP VALUE 15.
031100    05 WG-37    PIC 9(02) COMP VALUE 2.
031200    05 WG-38    PIC 9(02) COMP VALUE 5.
031300    05 WG-39    PIC 9(02) COMP VALUE 8.
031400    05 WG-40    PIC 9(02) COMP VALUE 11.
031500    05 WG-41    PIC 9(02) COMP VALUE 14.
031600    05 WG-42    PIC 9(02) COMP VALUE 1.
031700    05 WG-43    PIC 9(02) COMP VALUE 4.
031800    05 WG-44    PIC 9(02) COMP VALUE 7.
031900    05 WG-45    PIC 9(02) COMP VALUE 10.
032000    05 WG-46    PIC 9(02) COMP VALUE 13.
032100    05 WG-47    PIC 9(02) COMP VALUE 16.
032200    05 WG-48    PIC 9(02) COMP VALUE 3.
032300    05 WG-49    PIC 9(02) COMP VALUE 1.
032400    05 WG-50    PIC 9(02) COMP VALUE 8.
032500    05 WG-51    PIC 9(02) COMP VALUE 15.
032600    05 WG-52    PIC 9(02) COMP VALUE 6.
032700    05 WG-53    PIC 9(02) COMP VALUE 13.
032800    05 WG-54    PIC 9(02) COMP VALUE 4.
032900    05 WG-55    PIC 9(02) COMP VALUE 11.
033000    05 WG-56    PIC 9(02) COMP VALUE 2.
033100    05 WG-57    PIC 9(02) COMP VALUE 9.
033200    05 WG-58    PIC 9(02) COMP VALUE 16.
033300    05 WG-59    PIC 9(02) COMP VALUE 7.
033400    05 WG-60    PIC 9(02) COMP VALUE 14.
033500    05 WG-61    PIC 9(02) COMP VALUE 5.
033600    05 WG-62    PIC 9(02) COMP VALUE 12.
033700    05 WG-63    PIC 9(02) COMP VALUE 3.
033800    05 WG-64    PIC 9(02) COMP VALUE 10.
033900 01  WS-TABELA-INDICE REDEFINES WS-TABELA-INDICE-BYTES.
034000    05 WG-INDICE OCCURS 64 TIMES PIC 9(02) COMP.
034100*
034200 01  WS-TABELA-POT2-BYTES.
034300    05 WP-01    PIC 9(10) COMP VALUE 1.
034400    05 WP-02    PIC 9(10) COMP VALUE 2.
034500    05 WP-03    PIC 9(10) COMP VALUE 4.
034600    05 WP-04    PIC 9(10) COMP VALUE 8.
034700    05 WP-05    PIC 9(10) COMP VALUE 16.
034800    05 WP-06    PIC 9(10) COMP VALUE 32.
034900    05 WP-07    PIC 9(10) COMP VALUE 64.
035000    05 WP-08    PIC 9(10) COMP VALUE 128.
035100    05 WP-09    PIC 9(10) COMP VALUE 256.
035200    05 WP-10    PIC 9(10) COMP VALUE 512.
035300    05 WP-11    PIC 9(10) COMP VALUE 1024.
035400    05 WP-12    PIC 9(10) COMP VALUE 2048.
035500    05 WP-13    PIC 9(10) COMP VALUE 4096.
035600    05 WP-14    PIC 9(10) COMP VALUE 8192.
035700    05 WP-15    PIC 9(10) COMP VALUE 16384.
035800    05 WP-16    PIC 9(10) COMP VALUE 32768.
035900    05 WP-17    PIC 9(10) COMP VALUE 65536.
036000    05 WP-18    PIC 9(10) COMP VALUE 131072.
036100    05 WP-19    PIC 9(10) COMP VALUE 262144.
036200    05 WP-20    PIC 9(10) COMP VALUE 524288.
036300    05 WP-21    PIC 9(10) COMP VALUE 1048576.
036400    05 WP-22    PIC 9(10) COMP VALUE 2097152.
036500    05 WP-23    PIC 9(10) COMP VALUE 4194304.
036600    05 WP-24    PIC 9(10) COMP VALUE 8388608.
036700    05 WP-25    PIC 9(10) COMP VALUE 16777216.
036800    05 WP-26    PIC 9(10) COMP VALUE 33554432.
036900    05 WP-27    PIC 9(10) COMP VALUE 67108864.
037000    05 WP-28    PIC 9(10) COMP VALUE 134217728.
037100    05 WP-29    PIC 9(10) COMP VALUE 268435456.
037200    05 WP-30    PIC 9(10) COMP VALUE 536870912.
037300    05 WP-31    PIC 9(10) COMP VALUE 1073741824.
037400    05 WP-32    PIC 9(10) COMP VALUE 2147483648.
037500 01  WS-TABELA-POT2 REDEFINES WS-TABELA-POT2-BYTES.
037600    05 WS-POT2 OCCURS 32 TIMES PIC 9(10) COMP.
037700*
037800 01  WS-TABELA-ASCII-BYTES.
037900    05 FILLER PIC X(16) VALUE X"000102030405060708090A0B0C0D0E0F".
038000    05 FILLER PIC X(16) VALUE X"101112131415161718191A1B1C1D1E1F".
038100    05 FILLER PIC X(16) VALUE X"202122232425262728292A2B2C2D2E2F".
038200    05 FILLER PIC X(16) VALUE X"303132333435363738393A3B3C3D3E3F".
038300    05 FILLER PIC X(16) VALUE X"404142434445464748494A4B4C4D4E4F".
038400    05 FILLER PIC X(16) VALUE X"505152535455565758595A5B5C5D5E5F".
038500    05 FILLER PIC X(16) VALUE X"606162636465666768696A6B6C6D6E6F".
038600    05 FILLER PIC X(16) VALUE X"707172737475767778797A7B7C7D7E7F".
038700    05 FILLER PIC X(16) VALUE X"808182838485868788898A8B8C8D8E8F".
038800    05 FILLER PIC X(16) VALUE X"909192939495969798999A9B9C9D9E9F".
038900    05 FILLER PIC X(16) VALUE X"A0A1A2A3A4A5A6A7A8A9AAABACADAEAF".
039000    05 FILLER PIC X(16) VALUE X"B0B1B2B3B4B5B6B7B8B9BABBBCBDBEBF".
039100    05 FILLER PIC X(16) VALUE X"C0C1C2C3C4C5C6C7C8C9CACBCCCDCECF".
039200    05 FILLER PIC X(16) VALUE X"D0D1D2D3D4D5D6D7D8D9DADBDCDDDEDF".
039300    05 FILLER PIC X(16) VALUE X"E0E1E2E3E4E5E6E7E8E9EAEBECEDEEEF".
039400    05 FILLER PIC X(16) VALUE X"F0F1F2F3F4F5F6F7F8F9FAFBFCFDFEFF".
039500 01  WS-TABELA-ASCII REDEFINES WS-TABELA-ASCII-BYTES.
039600    05 WTA-CARACTERE OCCURS 256 TIMES PIC X(01).
039700*
039800 01 WS-VALOR-CARACTERE             PIC 9(03) COMP VALUE ZERO.
039900 01 WS-CARACTERE-ATUAL             PIC X(01) VALUE SPACE.
040000 01 WS-TABELA-HEXA                 PIC X(16)
040100     VALUE "0123456789abcdef".
040200 01 WS-DIGESTO-CALCULADO           PIC X(32) VALUE SPACES.
040300 01 WS-VALOR-PARA-HEXA             PIC 9(10) COMP VALUE ZERO.
040400*
040500* ESTADO E AREAS DE TRABALHO DO ALGORITMO MD5 (RFC 1321).
040600*
040700 77 WC-TAM-COM-MARCA    PIC S9(4) COMP VALUE ZERO.
040800 77 WC-TAM-TOTAL        PIC S9(4) COMP VALUE ZERO.
040900 77 WC-QTD-BLOCOS       PIC S9(4) COMP VALUE ZERO.
041000 77 WC-BLOCO-ATUAL      PIC S9(4) COMP VALUE ZERO.
041100 77 WC-BASE-BLOCO       PIC S9(4) COMP VALUE ZERO.
041200 77 WC-POS-BYTE         PIC S9(4) COMP VALUE ZERO.
041300 77 WC-RODADA           PIC S9(4) COMP VALUE ZERO.
041400 77 WC-QUADRANTE        PIC S9(4) COMP VALUE ZERO.
041500 77 WC-RESTO-QUAD       PIC S9(4) COMP VALUE ZERO.
041600 77 WC-INDICE-M         PIC S9(4) COMP VALUE ZERO.
041700 77 WC-IDX-BIT          PIC S9(4) COMP VALUE ZERO.
041800 77 WC-IDX-BYTE-MSG     PIC S9(4) COMP VALUE ZERO.
041900 77 WC-EXP-ALTO         PIC S9(4) COMP VALUE ZERO.
042000 77 WC-IDX-POT          PIC S9(4) COMP VALUE ZERO.
042100 77 WC-BITLEN           PIC 9(10) COMP VALUE ZERO.
042200 77 WC-BITLEN-Q         PIC 9(10) COMP VALUE ZERO.
042300 77 WC-CONST-K          PIC 9(10) COMP VALUE ZERO.
042400 77 WC-BYTE-TMP         PIC 9(03) COMP VALUE ZERO.
042500 77 WC-DESLOC-ATUAL     PIC 9(02) COMP VALUE ZERO.
042600 77 WC-NIBBLE-ALTO      PIC 9(02) COMP VALUE ZERO.
042700 77 WC-NIBBLE-BAIXO     PIC 9(02) COMP VALUE ZERO.
042800 77 WC-BIT-XOR-TMP      PIC 9(1) COMP VALUE ZERO.
042900 77 WC-BIT-OR-TMP       PIC 9(1) COMP VALUE ZERO.
043000 77 WC-BIT-B            PIC 9(1) COMP VALUE ZERO.
043100 77 WC-BIT-C            PIC 9(1) COMP VALUE ZERO.
043200 77 WC-BIT-D            PIC 9(1) COMP VALUE ZERO.
043300*
043400 01  WM-H0               PIC 9(10) COMP VALUE ZERO.
043500 01  WM-H1               PIC 9(10) COMP VALUE ZERO.
043600 01  WM-H2               PIC 9(10) COMP VALUE ZERO.
043700 01  WM-H3               PIC 9(10) COMP VALUE ZERO.
043800*
043900 01  WM-A                PIC 9(10) COMP VALUE ZERO.
044000 01  WM-B                PIC 9(10) COMP VALUE ZERO.
044100 01  WM-C                PIC 9(10) COMP VALUE ZERO.
044200 01  WM-D                PIC 9(10) COMP VALUE ZERO.
044300 01  WM-NOVO-A           PIC 9(10) COMP VALUE ZERO.
044400 01  WM-NOVO-B           PIC 9(10) COMP VALUE ZERO.
044500 01  WM-NOVO-C           PIC 9(10) COMP VALUE ZERO.
044600 01  WM-NOVO-D           PIC 9(10) COMP VALUE ZERO.
044700*
044800 01  WM-F                PIC 9(10) COMP VALUE ZERO.
044900 01  WM-TEMP             PIC 9(10) COMP VALUE ZERO.
045000 01  WM-PARTE-ALTA       PIC 9(10) COMP VALUE ZERO.
045100 01  WM-PARTE-BAIXA      PIC 9(10) COMP VALUE ZERO.
045200 01  WM-VALOR-DECOMP     PIC 9(10) COMP VALUE ZERO.
045300 01  WM-VALOR-RECOMP     PIC 9(10) COMP VALUE ZERO.
045400 01  WM-SOMA-LARGA       PIC 9(18) COMP VALUE ZERO.
045500*
045600 01  WM-PALAVRA OCCURS 16 TIMES PIC 9(10) COMP.
045700*
045800 01  WB-VALOR OCCURS 320 TIMES PIC 9(03) COMP.
045900*
046000 01  WB-AREA-BITS.
046100    05 WB-BITS-B OCCURS 32 TIMES PIC 9(1) COMP.
046200    05 WB-BITS-C OCCURS 32 TIMES PIC 9(1) COMP.
046300    05 WB-BITS-D OCCURS 32 TIMES PIC 9(1) COMP.
046400    05 WB-BITS-F OCCURS 32 TIMES PIC 9(1) COMP.
046500    05 WB-BITS-TEMP OCCURS 32 TIMES PIC 9(1) COMP.
046600*
046700 LINKAGE SECTION.
046800 01 LK-TRANSACAO-USUARIO.
046900     05 LK-FUNCAO                  PIC X(01).
047000     05 LK-NOME-USUARIO             PIC X(50).
047100     05 LK-SENHA-DIGITADA           PIC X(255).
047200     05 LK-RESULTADO.
047300         10 LK-ID-USUARIO           PIC S9(9).
047400         10 LK-NOME-USUARIO-R       PIC X(50).
047500         10 LK-NOME-COMPLETO        PIC X(100).
047600         10 LK-EMAIL                PIC X(100).
047700         10 LK-ATIVO                PIC X(01).
047800     05 LK-RETORNO                  PIC X(02).
047900         88 LK-RETORNO-OK            VALUE "00".
048000         88 LK-RETORNO-ERRO          VALUE "99".
048100     05 LK-ACHOU                    PIC X(01).
048200         88 LK-ACHOU-SIM             VALUE "S".
048300         88 LK-ACHOU-NAO             VALUE "N".
048400*
048500 PROCEDURE DIVISION USING LK-TRANSACAO-USUARIO.
048600*
048700 0100-INICIO.
048800     PERFORM 0200-ABRIR-ARQUIVOS THRU 0200-EXIT.
048900     MOVE LK-FUNCAO                 TO WS-FUNCAO-PEDIDA.
049000     MOVE LK-NOME-USUARIO           TO WT-NOME-USUARIO.
049100     MOVE LK-SENHA-DIGITADA         TO WT-SENHA-DIGITADA.
049200     SET LK-RETORNO-OK              TO TRUE.
049300     SET LK-ACHOU-NAO               TO TRUE.
049400*
049500     IF FUNCAO-AUTENTICAR
049600         PERFORM 2000-AUTENTICAR-USUARIO THRU 2000-EXIT
049700     END-IF.
049800     IF FUNCAO-BUSCAR-LOGIN
049900         PERFORM 3000-BUSCAR-POR-LOGIN THRU 3000-EXIT
050000     END-IF.
050100     IF FUNCAO-EXISTE-LOGIN
050200         PERFORM 4000-EXISTE-POR-LOGIN THRU 4000-EXIT
050300     END-IF.
050400*
050500     PERFORM 0900-ENCERRAR THRU 0900-EXIT.
050600     GOBACK.
050700*
050800 0200-ABRIR-ARQUIVOS.
050900     OPEN INPUT USUARIO-VELHO.
051000 0200-EXIT.
051100     EXIT.
051200*
051300******************************************************************
051400* 2000-AUTENTICAR-USUARIO - REJEITA LOGIN OU SENHA EM BRANCO;
051500* CONFERE PRIMEIRO EM TEXTO PURO, DEPOIS PELO DIGESTO; QUALQUER
051600* FALHA NA LOCALIZACAO DO USUARIO E TRATADA COMO FALHA DE
051700* AUTENTICACAO, NUNCA COMO ERRO DE PROCESSAMENTO.
051800******************************************************************
051900 2000-AUTENTICAR-USUARIO.
052000     IF WT-NOME-USUARIO = SPACES OR WT-SENHA-DIGITADA = SPACES
052100         SET LK-RETORNO-ERRO        TO TRUE
052200         MOVE "LOGIN E SENHA SAO OBRIGATORIOS" TO WS-MENSAGEM
052300         GO TO 2000-EXIT
052400     END-IF.
052500     SET WS-ACHOU-REGISTRO          TO "N".
052600     SET WS-SENHA-CONFERE           TO "N".
052700 2000-LOCALIZAR.
052800     READ USUARIO-VELHO NEXT RECORD AT END GO TO 2000-VERIFICAR.
052900     IF UV-NOME-USUARIO = WT-NOME-USUARIO
053000         SET ACHOU-USUARIO          TO TRUE
053100         IF UV-ATIVO = "S"
053200             IF UV-SENHA = WT-SENHA-DIGITADA
053300                 SET SENHA-CONFERE  TO TRUE
053400             ELSE
053500                 PERFORM 8000-CALCULAR-DIGESTO THRU 8000-EXIT
053600                 IF UV-SENHA (1:32) = WS-DIGESTO-CALCULADO
053700                     SET SENHA-CONFERE TO TRUE
053800                 END-IF
053900             END-IF
054000         END-IF
054100     END-IF.
054200     GO TO 2000-LOCALIZAR.
054300 2000-VERIFICAR.
054400     IF SENHA-CONFERE
054500         SET LK-ACHOU-SIM           TO TRUE
054600     ELSE
054700         SET LK-ACHOU-NAO           TO TRUE
054800         SET LK-RETORNO-ERRO        TO TRUE
054900         MOVE "LOGIN OU SENHA INVALIDOS" TO WS-MENSAGEM
055000     END-IF.
055100 2000-EXIT.
055200     EXIT.
055300*
055400******************************************************************
055500* 3000-BUSCAR-POR-LOGIN - NAO ENCONTRAR O LOGIN E RESULTADO
055600* NORMAL DA CONSULTA, NAO E ERRO DE PROCESSAMENTO.
055700******************************************************************
055800 3000-BUSCAR-POR-LOGIN.
055900     SET WS-ACHOU-REGISTRO          TO "N".
056000 3000-LOCALIZAR.
056100     READ USUARIO-VELHO NEXT RECORD AT END GO TO 3000-VERIFICAR.
056200     IF UV-NOME-USUARIO = WT-NOME-USUARIO
056300         SET ACHOU-USUARIO          TO TRUE
056400         MOVE UV-ID-USUARIO         TO LK-ID-USUARIO
056500         MOVE UV-NOME-USUARIO       TO LK-NOME-USUARIO-R
056600         MOVE UV-NOME-COMPLETO      TO LK-NOME-COMPLETO
056700         MOVE UV-EMAIL              TO LK-EMAIL
056800         MOVE UV-ATIVO              TO LK-ATIVO
056900         GO TO 3000-EXIT
057000     END-IF.
057100     GO TO 3000-LOCALIZAR.
057200 3000-VERIFICAR.
057300     IF ACHOU-USUARIO
057400         SET LK-ACHOU-SIM           TO TRUE
057500     ELSE
057600         SET LK-ACHOU-NAO           TO TRUE
057700     END-IF.
057800 3000-EXIT.
057900     EXIT.
058000*
058100 4000-EXISTE-POR-LOGIN.
058200     PERFORM 3000-BUSCAR-POR-LOGIN THRU 3000-EXIT.
058300 4000-EXIT.
058400     EXIT.
058500*
058600******************************************************************
058700* 8000-CALCULAR-DIGESTO - MONTA A MENSAGEM PADRONIZADA (SENHA +
058800* MARCADOR + PREENCHIMENTO COM ZEROS + TAMANHO EM BITS), PROCESSA
058900* CADA BLOCO DE 64 BYTES PELO ALGORITMO MD5 PADRAO (RFC 1321) E
059000* FORMATA O RESULTADO COMO 32 DIGITOS HEXADECIMAIS PARA CONFERIR
059100* COM O CAMPO SENHA DO CADASTRO NAS CONTAS MIGRADAS DO CENTRAL.
059200* NAO HA BIBLIOTECA MD5 NO COMPILADOR DESTA INSTALACAO, POR ISSO O
059300* ALGORITMO E FEITO NA MAO (SOMA/SUBTRACAO/MULTIPLICACAO/DIVISAO
059400* INTEIRA), SEM OPERADOR DE BIT E SEM FUNCTION INTRINSECA - VIDE
059500* 8030, 8040, 8100 E 8200 PARA AS ROTINAS DE E/OU/XOR/ROTACAO.
059600******************************************************************
059700 8000-CALCULAR-DIGESTO.
059800     MOVE 1732584193               TO WM-H0.
059900     MOVE 4023233417                TO WM-H1.
060000     MOVE 2562383102                TO WM-H2.
060100     MOVE 271733878                 TO WM-H3.
060200     MOVE ZERO                      TO WC-TAMANHO-SENHA.
060300     MOVE 255                       TO WC-INDICE-BYTE.
060400 8000-ACHAR-TAMANHO.
060500     IF WC-INDICE-BYTE = 0
060600         GO TO 8000-MONTAR-MENSAGEM
060700     END-IF.
060800     IF WT-SENHA-DIGITADA (WC-INDICE-BYTE:1) NOT = SPACE
060900         MOVE WC-INDICE-BYTE         TO WC-TAMANHO-SENHA
061000         GO TO 8000-MONTAR-MENSAGEM
061100     END-IF.
061200     SUBTRACT 1 FROM WC-INDICE-BYTE.
061300     GO TO 8000-ACHAR-TAMANHO.
061400 8000-MONTAR-MENSAGEM.
061500     PERFORM 8005-MONTAR-BYTES-SENHA THRU 8005-EXIT.
061600     MOVE 1                         TO WC-BLOCO-ATUAL.
061700 8000-LACO-BLOCOS.
061800     IF WC-BLOCO-ATUAL > WC-QTD-BLOCOS
061900         GO TO 8000-FORMATAR
062000     END-IF.
062100     COMPUTE WC-BASE-BLOCO = (WC-BLOCO-ATUAL - 1) * 64.
062200     PERFORM 8010-MONTAR-PALAVRAS-BLOCO THRU 8010-EXIT.
062300     PERFORM 8020-EXECUTAR-RODADAS THRU 8020-EXIT.
062400     ADD 1 TO WC-BLOCO-ATUAL.
062500     GO TO 8000-LACO-BLOCOS.
062600 8000-FORMATAR.
062700     PERFORM 8090-FORMATAR-DIGESTO THRU 8090-EXIT.
062800 8000-EXIT.
062900     EXIT.
063000*
063100* 8005-MONTAR-BYTES-SENHA - COPIA OS BYTES DA SENHA (CODIGO
063200* ASCII REAL, VIA 8050) PARA WB-VALOR, ACRESCENTA O MARCADOR
063300* X"80", PREENCHE COM ZEROS E GRAVA O TAMANHO EM BITS NOS
063400* ULTIMOS 8 BYTES, CONFORME O PADDING PADRAO DO MD5.
063500 8005-MONTAR-BYTES-SENHA.
063600     MOVE 1                          TO WC-POS-BYTE.
063700 8005-COPIAR-SENHA.
063800     IF WC-POS-BYTE > WC-TAMANHO-SENHA
063900         GO TO 8005-MARCAR-FIM
064000     END-IF.
064100     MOVE WT-SENHA-DIGITADA (WC-POS-BYTE:1) TO WS-CARACTERE-ATUAL.
064200     PERFORM 8050-OBTER-VALOR-BYTE THRU 8050-EXIT.
064300     MOVE WS-VALOR-CARACTERE        TO WB-VALOR (WC-POS-BYTE).
064400     ADD 1 TO WC-POS-BYTE.
064500     GO TO 8005-COPIAR-SENHA.
064600 8005-MARCAR-FIM.
064700     MOVE 128                       TO WB-VALOR (WC-POS-BYTE).
064800     MOVE WC-POS-BYTE                TO WC-TAM-COM-MARCA.
064900     DIVIDE WC-TAM-COM-MARCA + 8 + 63 BY 64
065000         GIVING WC-QTD-BLOCOS.
065100     COMPUTE WC-TAM-TOTAL = WC-QTD-BLOCOS * 64.
065200     ADD 1 TO WC-POS-BYTE.
065300 8005-ZERAR.
065400     IF WC-POS-BYTE > WC-TAM-TOTAL - 8
065500         GO TO 8005-GRAVAR-TAMANHO
065600     END-IF.
065700     MOVE 0                          TO WB-VALOR (WC-POS-BYTE).
065800     ADD 1 TO WC-POS-BYTE.
065900     GO TO 8005-ZERAR.
066000 8005-GRAVAR-TAMANHO.
066100     COMPUTE WC-BITLEN = WC-TAMANHO-SENHA * 8.
066200     DIVIDE WC-BITLEN BY 256
066300         GIVING WC-BITLEN-Q REMAINDER WC-BYTE-TMP.
066400     MOVE WC-BYTE-TMP     TO WB-VALOR (WC-TAM-TOTAL - 7).
066500     DIVIDE WC-BITLEN-Q BY 256
066600         GIVING WC-BITLEN-Q REMAINDER WC-BYTE-TMP.
066700     MOVE WC-BYTE-TMP     TO WB-VALOR (WC-TAM-TOTAL - 6).
066800     DIVIDE WC-BITLEN-Q BY 256
066900         GIVING WC-BITLEN-Q REMAINDER WC-BYTE-TMP.
067000     MOVE WC-BYTE-TMP     TO WB-VALOR (WC-TAM-TOTAL - 5).
067100     MOVE WC-BITLEN-Q     TO WB-VALOR (WC-TAM-TOTAL - 4).
067200     MOVE 0               TO WB-VALOR (WC-TAM-TOTAL - 3).
067300     MOVE 0               TO WB-VALOR (WC-TAM-TOTAL - 2).
067400     MOVE 0               TO WB-VALOR (WC-TAM-TOTAL - 1).
067500     MOVE 0               TO WB-VALOR (WC-TAM-TOTAL).
067600 8005-EXIT.
067700     EXIT.
067800*
067900* 8010-MONTAR-PALAVRAS-BLOCO - MONTA AS 16 PALAVRAS DE 32 BITS DO
068000* BLOCO ATUAL A PARTIR DE WB-VALOR, QUATRO BYTES POR PALAVRA EM
068100* ORDEM LITTLE-ENDIAN (PADRAO DO MD5).
068200 8010-MONTAR-PALAVRAS-BLOCO.
068300     MOVE 1                          TO WC-IDX-BYTE-MSG.
068400 8010-LACO-PALAVRA.
068500     IF WC-IDX-BYTE-MSG > 16
068600         GO TO 8010-EXIT
068700     END-IF.
068800     COMPUTE WC-POS-BYTE =
068900         WC-BASE-BLOCO + ((WC-IDX-BYTE-MSG - 1) * 4) + 1.
069000     COMPUTE WM-PALAVRA (WC-IDX-BYTE-MSG) =
069100         WB-VALOR (WC-POS-BYTE)
069200       + (WB-VALOR (WC-POS-BYTE + 1) * 256)
069300       + (WB-VALOR (WC-POS-BYTE + 2) * 65536)
069400       + (WB-VALOR (WC-POS-BYTE + 3) * 16777216).
069500     ADD 1 TO WC-IDX-BYTE-MSG.
069600     GO TO 8010-LACO-PALAVRA.
069700 8010-EXIT.
069800     EXIT.
069900*
070000* 8020-EXECUTAR-RODADAS - AS 64 RODADAS DO MD5 PARA O BLOCO ATUAL,
070100* ATUALIZANDO O ESTADO WM-H0/H1/H2/H3 AO FINAL.
070200 8020-EXECUTAR-RODADAS.
070300     MOVE WM-H0 TO WM-A.
070400     MOVE WM-H1 TO WM-B.
070500     MOVE WM-H2 TO WM-C.
070600     MOVE WM-H3 TO WM-D.
070700     MOVE 1 TO WC-RODADA.
070800 8020-LACO-RODADA.
070900     IF WC-RODADA > 64
071000         GO TO 8020-SOMAR-ESTADO
071100     END-IF.
071200     PERFORM 8030-CALCULAR-FUNCAO THRU 8030-EXIT.
071300     MOVE WG-INDICE (WC-RODADA)     TO WC-INDICE-M.
071400     MOVE WS-DESLOC (WC-RODADA)     TO WC-DESLOC-ATUAL.
071500     MOVE WK-CONST (WC-RODADA)      TO WC-CONST-K.
071600     COMPUTE WM-SOMA-LARGA =
071700         WM-A + WM-F + WM-PALAVRA (WC-INDICE-M) + WC-CONST-K.
071800     DIVIDE WM-SOMA-LARGA BY 4294967296
071900         GIVING WM-SOMA-LARGA REMAINDER WM-TEMP.
072000     PERFORM 8040-ROTACIONAR-ESQUERDA THRU 8040-EXIT.
072100     MOVE WM-D TO WM-NOVO-A.
072200     MOVE WM-C TO WM-NOVO-D.
072300     MOVE WM-B TO WM-NOVO-C.
072400     COMPUTE WM-SOMA-LARGA = WM-B + WM-TEMP.
072500     DIVIDE WM-SOMA-LARGA BY 4294967296
072600         GIVING WM-SOMA-LARGA REMAINDER WM-NOVO-B.
072700     MOVE WM-NOVO-A TO WM-A.
072800     MOVE WM-NOVO-B TO WM-B.
072900     MOVE WM-NOVO-C TO WM-C.
073000     MOVE WM-NOVO-D TO WM-D.
073100     ADD 1 TO WC-RODADA.
073200     GO TO 8020-LACO-RODADA.
073300 8020-SOMAR-ESTADO.
073400     COMPUTE WM-SOMA-LARGA = WM-H0 + WM-A.
073500     DIVIDE WM-SOMA-LARGA BY 4294967296
073600         GIVING WM-SOMA-LARGA REMAINDER WM-H0.
073700     COMPUTE WM-SOMA-LARGA = WM-H1 + WM-B.
073800     DIVIDE WM-SOMA-LARGA BY 4294967296
073900         GIVING WM-SOMA-LARGA REMAINDER WM-H1.
074000     COMPUTE WM-SOMA-LARGA = WM-H2 + WM-C.
074100     DIVIDE WM-SOMA-LARGA BY 4294967296
074200         GIVING WM-SOMA-LARGA REMAINDER WM-H2.
074300     COMPUTE WM-SOMA-LARGA = WM-H3 + WM-D.
074400     DIVIDE WM-SOMA-LARGA BY 4294967296
074500         GIVING WM-SOMA-LARGA REMAINDER WM-H3.
074600 8020-EXIT.
074700     EXIT.
074800*
074900* 8030-CALCULAR-FUNCAO - CALCULA A FUNCAO DE MISTURA DA RODADA (F,
075000* G, H OU I DO MD5 PADRAO, CONFORME O QUADRANTE DA RODADA) BIT A
075100* BIT, JA QUE O COBOL DESTA CASA NAO TEM OPERADOR DE BIT.
075200 8030-CALCULAR-FUNCAO.
075300     DIVIDE WC-RODADA - 1 BY 16
075400         GIVING WC-QUADRANTE REMAINDER WC-RESTO-QUAD.
075500     ADD 1 TO WC-QUADRANTE.
075600     MOVE WM-B TO WM-VALOR-DECOMP.
075700     PERFORM 8100-DECOMPOR-BITS THRU 8100-EXIT.
075800     MOVE WB-BITS-TEMP TO WB-BITS-B.
075900     MOVE WM-C TO WM-VALOR-DECOMP.
076000     PERFORM 8100-DECOMPOR-BITS THRU 8100-EXIT.
076100     MOVE WB-BITS-TEMP TO WB-BITS-C.
076200     MOVE WM-D TO WM-VALOR-DECOMP.
076300     PERFORM 8100-DECOMPOR-BITS THRU 8100-EXIT.
076400     MOVE WB-BITS-TEMP TO WB-BITS-D.
076500     PERFORM 8150-COMBINAR-BITS THRU 8150-EXIT.
076600     MOVE WB-BITS-F TO WB-BITS-TEMP.
076700     PERFORM 8200-RECOMPOR-BITS THRU 8200-EXIT.
076800     MOVE WM-VALOR-RECOMP TO WM-F.
076900 8030-EXIT.
077000     EXIT.
077100*
077200* 8040-ROTACIONAR-ESQUERDA - ROTACIONA WM-TEMP (32 BITS) PARA A
077300* ESQUERDA EM WC-DESLOC-ATUAL POSICOES, SEM OPERADOR DE BIT:
077400* PARTE-BAIXA = (VALOR * 2**N) MOD 2**32; PARTE-ALTA = VALOR
077500* DIVIDIDO POR 2**(32-N); O RESULTADO E A SOMA DAS DUAS PARTES.
077600 8040-ROTACIONAR-ESQUERDA.
077700     COMPUTE WC-IDX-POT = WC-DESLOC-ATUAL + 1.
077800     COMPUTE WC-EXP-ALTO = 33 - WC-DESLOC-ATUAL.
077900     COMPUTE WM-SOMA-LARGA = WM-TEMP * WS-POT2 (WC-IDX-POT).
078000     DIVIDE WM-SOMA-LARGA BY 4294967296
078100         GIVING WM-SOMA-LARGA REMAINDER WM-PARTE-BAIXA.
078200     DIVIDE WM-TEMP BY WS-POT2 (WC-EXP-ALTO)
078300         GIVING WM-PARTE-ALTA.
078400     COMPUTE WM-TEMP = WM-PARTE-BAIXA + WM-PARTE-ALTA.
078500 8040-EXIT.
078600     EXIT.
078700*
078800* 8050-OBTER-VALOR-BYTE - CODIGO ASCII REAL (0-255) DO
078900* CARACTERE ATUAL, VIA BUSCA EM WTA-CARACTERE (POSICAO NA
079000* TABELA = 1 + CODIGO ASCII DO BYTE).
079100 8050-OBTER-VALOR-BYTE.
079200     MOVE 1 TO WC-INDICE-TABELA.
079300 8050-PROCURAR.
079400     IF WC-INDICE-TABELA > 256
079500         MOVE ZERO TO WS-VALOR-CARACTERE
079600         GO TO 8050-EXIT
079700     END-IF.
079800     IF WTA-CARACTERE (WC-INDICE-TABELA) = WS-CARACTERE-ATUAL
079900         COMPUTE WS-VALOR-CARACTERE = WC-INDICE-TABELA - 1
080000         GO TO 8050-EXIT
080100     END-IF.
080200     ADD 1 TO WC-INDICE-TABELA.
080300     GO TO 8050-PROCURAR.
080400 8050-EXIT.
080500     EXIT.
080600*
080700* 8090-FORMATAR-DIGESTO - RENDERIZA O ESTADO FINAL WM-H0/H1/H2/H3
080800* COMO 32 ALGARISMOS HEXADECIMAIS, NA ORDEM DE BYTES LITTLE-ENDIAN
080900* DE CADA PALAVRA, QUE E O FORMATO PADRAO DO DIGESTO MD5.
081000 8090-FORMATAR-DIGESTO.
081100     MOVE WM-H0 TO WS-VALOR-PARA-HEXA.
081200     MOVE 1     TO WC-POSICAO-HEXA.
081300     PERFORM 8095-FORMATAR-PALAVRA-HEXA THRU 8095-EXIT.
081400     MOVE WM-H1 TO WS-VALOR-PARA-HEXA.
081500     MOVE 9     TO WC-POSICAO-HEXA.
081600     PERFORM 8095-FORMATAR-PALAVRA-HEXA THRU 8095-EXIT.
081700     MOVE WM-H2 TO WS-VALOR-PARA-HEXA.
081800     MOVE 17    TO WC-POSICAO-HEXA.
081900     PERFORM 8095-FORMATAR-PALAVRA-HEXA THRU 8095-EXIT.
082000     MOVE WM-H3 TO WS-VALOR-PARA-HEXA.
082100     MOVE 25    TO WC-POSICAO-HEXA.
082200     PERFORM 8095-FORMATAR-PALAVRA-HEXA THRU 8095-EXIT.
082300 8090-EXIT.
082400     EXIT.
082500*
082600* 8095-FORMATAR-PALAVRA-HEXA - OS QUATRO BYTES DE WS-VALOR-
082700* PARA-HEXA, DO MENOS AO MAIS SIGNIFICATIVO, GRAVADOS EM HEXA
082800* A PARTIR DE WC-POSICAO-HEXA (ORDEM LITTLE-ENDIAN DO MD5).
082900 8095-FORMATAR-PALAVRA-HEXA.
083000     DIVIDE WS-VALOR-PARA-HEXA BY 256
083100         GIVING WS-VALOR-PARA-HEXA REMAINDER WC-BYTE-TMP.
083200     PERFORM 8096-ESCREVER-BYTE-HEXA THRU 8096-EXIT.
083300     ADD 2 TO WC-POSICAO-HEXA.
083400     DIVIDE WS-VALOR-PARA-HEXA BY 256
083500         GIVING WS-VALOR-PARA-HEXA REMAINDER WC-BYTE-TMP.
083600     PERFORM 8096-ESCREVER-BYTE-HEXA THRU 8096-EXIT.
083700     ADD 2 TO WC-POSICAO-HEXA.
083800     DIVIDE WS-VALOR-PARA-HEXA BY 256
083900         GIVING WS-VALOR-PARA-HEXA REMAINDER WC-BYTE-TMP.
084000     PERFORM 8096-ESCREVER-BYTE-HEXA THRU 8096-EXIT.
084100     ADD 2 TO WC-POSICAO-HEXA.
084200     MOVE WS-VALOR-PARA-HEXA TO WC-BYTE-TMP.
084300     PERFORM 8096-ESCREVER-BYTE-HEXA THRU 8096-EXIT.
084400 8095-EXIT.
084500     EXIT.
084600*
084700* 8096-ESCREVER-BYTE-HEXA - GRAVA WC-BYTE-TMP (0-255) COMO DOIS
084800* ALGARISMOS HEXA EM WS-DIGESTO-CALCULADO, A PARTIR DE WC-POSICAO-
084900* HEXA, USANDO A TABELA WS-TABELA-HEXA.
085000 8096-ESCREVER-BYTE-HEXA.
085100     DIVIDE WC-BYTE-TMP BY 16
085200         GIVING WC-NIBBLE-ALTO REMAINDER WC-NIBBLE-BAIXO.
085300     MOVE WS-TABELA-HEXA (WC-NIBBLE-ALTO + 1 : 1)
085400         TO WS-DIGESTO-CALCULADO (WC-POSICAO-HEXA : 1).
085500     MOVE WS-TABELA-HEXA (WC-NIBBLE-BAIXO + 1 : 1)
085600         TO WS-DIGESTO-CALCULADO (WC-POSICAO-HEXA + 1 : 1).
085700 8096-EXIT.
085800     EXIT.
085900*
086000* 8100-DECOMPOR-BITS - QUEBRA WM-VALOR-DECOMP (32 BITS) EM
086100* WB-BITS-TEMP(1) A (32), POR DIVISOES SUCESSIVAS POR 2; O
086200* BIT 32 FICA COM O MENOS SIGNIFICATIVO E O BIT 1 COM O MAIS
086300* SIGNIFICATIVO.
086400 8100-DECOMPOR-BITS.
086500     MOVE 32 TO WC-IDX-BIT.
086600 8100-LACO.
086700     IF WC-IDX-BIT < 1
086800         GO TO 8100-EXIT
086900     END-IF.
087000     DIVIDE WM-VALOR-DECOMP BY 2
087100         GIVING WM-VALOR-DECOMP
087200         REMAINDER WB-BITS-TEMP (WC-IDX-BIT).
087300     SUBTRACT 1 FROM WC-IDX-BIT.
087400     GO TO 8100-LACO.
087500 8100-EXIT.
087600     EXIT.
087700*
087800* 8150-COMBINAR-BITS - COMBINA WB-BITS-B/C/D BIT A BIT EM
087900* WB-BITS-F, CONFORME O QUADRANTE DA RODADA (F, G, H OU I DO
088000* MD5 PADRAO). COMO CADA BIT SO VALE 0 OU 1, "E" VIRA
088100* MULTIPLICACAO E "OU-EXCLUSIVO" VIRA X+Y-2XY - NAO HA
088200* OPERADOR DE BIT NESTE COBOL.
088300 8150-COMBINAR-BITS.
088400     MOVE 1 TO WC-IDX-BIT.
088500 8150-LACO-BIT.
088600     IF WC-IDX-BIT > 32
088700         GO TO 8150-EXIT
088800     END-IF.
088900     MOVE WB-BITS-B (WC-IDX-BIT) TO WC-BIT-B.
089000     MOVE WB-BITS-C (WC-IDX-BIT) TO WC-BIT-C.
089100     MOVE WB-BITS-D (WC-IDX-BIT) TO WC-BIT-D.
089200     IF WC-QUADRANTE = 1
089300         COMPUTE WB-BITS-F (WC-IDX-BIT) =
089400           (WC-BIT-B * WC-BIT-C) + ((1 - WC-BIT-B) * WC-BIT-D)
089500     END-IF.
089600     IF WC-QUADRANTE = 2
089700         COMPUTE WB-BITS-F (WC-IDX-BIT) =
089800           (WC-BIT-B * WC-BIT-D) + (WC-BIT-C * (1 - WC-BIT-D))
089900     END-IF.
090000     IF WC-QUADRANTE = 3
090100         COMPUTE WC-BIT-XOR-TMP =
090200           WC-BIT-B + WC-BIT-C - (2 * WC-BIT-B * WC-BIT-C)
090300         COMPUTE WB-BITS-F (WC-IDX-BIT) =
090400           WC-BIT-XOR-TMP + WC-BIT-D
090500           - (2 * WC-BIT-XOR-TMP * WC-BIT-D)
090600     END-IF.
090700     IF WC-QUADRANTE = 4
090800         COMPUTE WC-BIT-OR-TMP =
090900           WC-BIT-B + (1 - WC-BIT-D)
091000           - (WC-BIT-B * (1 - WC-BIT-D))
091100         COMPUTE WB-BITS-F (WC-IDX-BIT) =
091200           WC-BIT-C + WC-BIT-OR-TMP
091300           - (2 * WC-BIT-C * WC-BIT-OR-TMP)
091400     END-IF.
091500     ADD 1 TO WC-IDX-BIT.
091600     GO TO 8150-LACO-BIT.
091700 8150-EXIT.
091800     EXIT.
091900*
092000* 8200-RECOMPOR-BITS - RECOMPOE WB-BITS-TEMP(1) A WB-BITS-TEMP(32)
092100* (BIT 1 = MAIS SIGNIFICATIVO) NO VALOR NUMERICO WM-VALOR-RECOMP,
092200* SOMANDO CADA BIT MULTIPLICADO PELA POTENCIA DE 2 DA SUA POSICAO.
092300 8200-RECOMPOR-BITS.
092400     MOVE ZERO TO WM-VALOR-RECOMP.
092500     MOVE 1 TO WC-IDX-BIT.
092600 8200-LACO.
092700     IF WC-IDX-BIT > 32
092800         GO TO 8200-EXIT
092900     END-IF.
093000     COMPUTE WC-IDX-POT = 33 - WC-IDX-BIT.
093100     COMPUTE WM-VALOR-RECOMP = WM-VALOR-RECOMP +
093200         (WB-BITS-TEMP (WC-IDX-BIT) * WS-POT2 (WC-IDX-POT)).
093300     ADD 1 TO WC-IDX-BIT.
093400     GO TO 8200-LACO.
093500 8200-EXIT.
093600     EXIT.
093700*
093800*
093900 0900-ENCERRAR.
094000     CLOSE USUARIO-VELHO.
094100 0900-EXIT.
094200     EXIT.
