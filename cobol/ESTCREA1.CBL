000100******************************************************************
000200* PROGRAM:  ESTCREA1
000300* PURPOSE:  INICIALIZA VAZIOS TODOS OS ARQUIVOS FISICOS USADOS
000400*           PELOS OITO PROGRAMAS-SERVICO DO ALMOXARIFADO (OS
000500*           MESTRES VELHO/NOVO DE CADA ENTIDADE E OS ARQUIVOS
000600*           INTERMEDIARIOS DE CONSULTA POR CHAVE ESTRANGEIRA),
000700*           PARA O PRIMEIRO CICLO DE PROCESSAMENTO OU PARA
000800*           RECRIAR O AMBIENTE APOS UMA RECARGA GERAL
000900* SYSTEM:   FASICLIN ESTOQUE - CONTROLE DE ALMOXARIFADO
001000******************************************************************
001100* HISTORICO DE ALTERACOES
001200* DATA       PROGRAMADOR   CHAMADO   DESCRICAO
001300* ---------- ------------- --------- -------------------------
001400* 1989-06-02 V.A.NUNES     EST-0001  PROGRAMA ORIGINAL - CRIA OS
001500*                                    TRES PRIMEIROS ARQUIVOS-
001600*                                    MESTRE (PRODUTO/ALMOX/
001700*                                    ESTOQUE) VAZIOS
001800* 1991-05-10 J.C.PEREIRA   EST-0035  ACRESCENTADOS LOTE, FORNE-
001900*                                    CEDOR E ORDEMCOMPRA
002000* 1991-09-18 J.C.PEREIRA   EST-0041  ACRESCENTADO ITEMORDCOMP
002100* 1998-08-31 M.R.SOUZA     EST-0212  REVISAO PARA ANO 2000 - SEM
002200*                                    CAMPOS DE DATA NESTE PROGRAMA
002300* 1999-01-19 M.R.SOUZA     EST-0213  TESTE DE VIRADA DE SECULO
002400*                                    CONCLUIDO - SEM PENDENCIAS
002500* 2001-07-02 A.T.LIMA      EST-0270  ACRESCENTADOS MOVCONTABIL E
002600*                                    USUARIO (NOVOS SERVICOS)
002700* 2001-11-14 A.T.LIMA      EST-0284  CORRIGIDOS OS NOMES FISICOS
002800*                                    DOS ARQUIVOS - O PROGRAMA
002900*                                    CRIAVA NOMES QUE NENHUM DOS
003000*                                    SERVICOS ABRIA DE FATO. PAS-
003100*                                    SAM A SER 18 ARQUIVOS (CADA
003200*                                    MESTRE VELHO/NOVO E CADA
003300*                                    ARQUIVO DE PASSAGEM USADO EM
003400*                                    CONSULTA POR CHAVE ESTRAN-
003500*                                    GEIRA), PARA QUE NENHUM DOS
003600*                                    OITO SERVICOS ENCONTRE ARQUI-
003700*                                    VO INEXISTENTE NA PRIMEIRA
003800*                                    RODADA, SEJA QUAL FOR A OR-
003900*                                    DEM DE EXECUCAO ESCOLHIDA.
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    ESTCREA1.
004300 AUTHOR.        V.A.NUNES.
004400 INSTALLATION.  FASICLIN - SETOR DE INFORMATICA - ALMOXARIFADO.
004500 DATE-WRITTEN.  02/06/1989.
004600 DATE-COMPILED. 14/11/2001.
004700 SECURITY.      USO INTERNO FASICLIN - EXECUTAR SOMENTE NA
004800                PREPARACAO DO AMBIENTE, NUNCA EM PRODUCAO COM
004900                ARQUIVOS JA POVOADOS.
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS CLASSE-ALFA IS "A" THRU "Z"
005600     UPSI-0 ON  STATUS IS SW-RODADA-TESTE
005700            OFF STATUS IS SW-RODADA-PRODUCAO.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT PRODUTO-VELHO   ASSIGN TO "PRODVELH"
006200         ORGANIZATION IS SEQUENTIAL.
006300     SELECT PRODUTO-NOVO    ASSIGN TO "PRODNOVO"
006400         ORGANIZATION IS SEQUENTIAL.
006500     SELECT ALMOXARIFADO    ASSIGN TO "ALMOXARI"
006600         ORGANIZATION IS SEQUENTIAL.
006700     SELECT ESTOQUE-UNICO   ASSIGN TO "ESTOQUE1"
006800         ORGANIZATION IS SEQUENTIAL.
006900     SELECT ESTOQUE-VELHO   ASSIGN TO "ESTVELHO"
007000         ORGANIZATION IS SEQUENTIAL.
007100     SELECT ESTOQUE-TRANS   ASSIGN TO "ESTNOVO1"
007200         ORGANIZATION IS SEQUENTIAL.
007300     SELECT ESTOQUE-NOVO    ASSIGN TO "ESTNOVO2"
007400         ORGANIZATION IS SEQUENTIAL.
007500     SELECT LOTE-VELHO      ASSIGN TO "LOTEVELH"
007600         ORGANIZATION IS SEQUENTIAL.
007700     SELECT LOTE-NOVO       ASSIGN TO "LOTENOVO"
007800         ORGANIZATION IS SEQUENTIAL.
007900     SELECT FORNEC-VELHO    ASSIGN TO "FORNEVEL"
008000         ORGANIZATION IS SEQUENTIAL.
008100     SELECT FORNEC-NOVO     ASSIGN TO "FORNENOV"
008200         ORGANIZATION IS SEQUENTIAL.
008300     SELECT ORDEM-VELHO     ASSIGN TO "ORDEMVEL"
008400         ORGANIZATION IS SEQUENTIAL.
008500     SELECT ORDEM-NOVO      ASSIGN TO "ORDEMNOV"
008600         ORGANIZATION IS SEQUENTIAL.
008700     SELECT ITEM-VELHO      ASSIGN TO "ITEMVELH"
008800         ORGANIZATION IS SEQUENTIAL.
008900     SELECT ITEM-NOVO       ASSIGN TO "ITEMNOVO"
009000         ORGANIZATION IS SEQUENTIAL.
009100     SELECT MOVCONT-VELHO   ASSIGN TO "MOVCOVEL"
009200         ORGANIZATION IS SEQUENTIAL.
009300     SELECT MOVCONT-NOVO    ASSIGN TO "MOVCONOV"
009400         ORGANIZATION IS SEQUENTIAL.
009500     SELECT USUARIO-VELHO   ASSIGN TO "USUARVEL"
009600         ORGANIZATION IS SEQUENTIAL.
009700*
009800 DATA DIVISION.
009900 FILE SECTION.
010000*
010100* OS DEZOITO ARQUIVOS SAO ABERTOS E FECHADOS EM BRANCO NESTE PRO-
010200* GRAMA SO PARA GARANTIR QUE EXISTAM, VAZIOS, NO DIRETORIO DE
010300* DADOS - A DESCRICAO DE CADA REGISTRO-MESTRE COMPLETA MORA NO
010400* PROGRAMA-SERVICO QUE DE FATO LE E GRAVA AQUELE ARQUIVO.
010500 FD  PRODUTO-VELHO        LABEL RECORD IS STANDARD.
010600 01  REG-PRODUTO-VELHO.
010700     05 RPV-ID-PRODUTO     PIC S9(9).
010800     05 FILLER             PIC X(415).
010900*
011000 FD  PRODUTO-NOVO         LABEL RECORD IS STANDARD.
011100 01  REG-PRODUTO-NOVO.
011200     05 RPN-ID-PRODUTO     PIC S9(9).
011300     05 FILLER             PIC X(415).
011400*
011500 FD  ALMOXARIFADO         LABEL RECORD IS STANDARD.
011600 01  REG-ALMOXARIFADO.
011700     05 RA-ID-ALMOX        PIC S9(9).
011800     05 FILLER             PIC X(124).
011900*
012000 FD  ESTOQUE-UNICO        LABEL RECORD IS STANDARD.
012100 01  REG-ESTOQUE-UNICO.
012200     05 REU-ID-ESTOQUE     PIC S9(9).
012300     05 FILLER             PIC X(35).
012400*
012500 FD  ESTOQUE-VELHO        LABEL RECORD IS STANDARD.
012600 01  REG-ESTOQUE-VELHO.
012700     05 REV-ID-ESTOQUE     PIC S9(9).
012800     05 FILLER             PIC X(35).
012900*
013000 FD  ESTOQUE-TRANS        LABEL RECORD IS STANDARD.
013100 01  REG-ESTOQUE-TRANS.
013200     05 RET-ID-ESTOQUE     PIC S9(9).
013300     05 FILLER             PIC X(35).
013400*
013500 FD  ESTOQUE-NOVO         LABEL RECORD IS STANDARD.
013600 01  REG-ESTOQUE-NOVO.
013700     05 REN-ID-ESTOQUE     PIC S9(9).
013800     05 FILLER             PIC X(35).
013900*
014000 FD  LOTE-VELHO           LABEL RECORD IS STANDARD.
014100 01  REG-LOTE-VELHO.
014200     05 RLV-ID-LOTE        PIC S9(9).
014300     05 FILLER             PIC X(31).
014400*
014500 FD  LOTE-NOVO            LABEL RECORD IS STANDARD.
014600 01  REG-LOTE-NOVO.
014700     05 RLN-ID-LOTE        PIC S9(9).
014800     05 FILLER             PIC X(31).
014900*
015000 FD  FORNEC-VELHO         LABEL RECORD IS STANDARD.
015100 01  REG-FORNEC-VELHO.
015200     05 RFV-ID-FORNECEDOR  PIC S9(9).
015300     05 FILLER             PIC X(385).
015400*
015500 FD  FORNEC-NOVO          LABEL RECORD IS STANDARD.
015600 01  REG-FORNEC-NOVO.
015700     05 RFN-ID-FORNECEDOR  PIC S9(9).
015800     05 FILLER             PIC X(385).
015900*
016000 FD  ORDEM-VELHO          LABEL RECORD IS STANDARD.
016100 01  REG-ORDEM-VELHO.
016200     05 ROV-ID-ORDCOMP     PIC S9(9).
016300     05 FILLER             PIC X(41).
016400*
016500 FD  ORDEM-NOVO           LABEL RECORD IS STANDARD.
016600 01  REG-ORDEM-NOVO.
016700     05 RON-ID-ORDCOMP     PIC S9(9).
016800     05 FILLER             PIC X(41).
016900*
017000 FD  ITEM-VELHO           LABEL RECORD IS STANDARD.
017100 01  REG-ITEM-VELHO.
017200     05 RIV-ID-ITEMORDCOMP PIC S9(9).
017300     05 FILLER             PIC X(71).
017400*
017500 FD  ITEM-NOVO            LABEL RECORD IS STANDARD.
017600 01  REG-ITEM-NOVO.
017700     05 RIN-ID-ITEMORDCOMP PIC S9(9).
017800     05 FILLER             PIC X(71).
017900*
018000 FD  MOVCONT-VELHO        LABEL RECORD IS STANDARD.
018100 01  REG-MOVCONT-VELHO.
018200     05 RMV-ID-MOVCONTABIL PIC S9(9).
018300     05 FILLER             PIC X(562).
018400*
018500 FD  MOVCONT-NOVO         LABEL RECORD IS STANDARD.
018600 01  REG-MOVCONT-NOVO.
018700     05 RMN-ID-MOVCONTABIL PIC S9(9).
018800     05 FILLER             PIC X(562).
018900*
019000 FD  USUARIO-VELHO        LABEL RECORD IS STANDARD.
019100 01  REG-USUARIO-VELHO.
019200     05 RUV-ID-USUARIO     PIC S9(9).
019300     05 FILLER             PIC X(511).
019400*
019500 WORKING-STORAGE SECTION.
019600*
019700 77 WC-CONTADOR-ARQUIVOS           PIC S9(4) COMP VALUE ZERO.
019800*
019900* VISAO DO CONTADOR DE ARQUIVOS ABERTOS/FECHADOS PARA O RODAPE
020000* DA MENSAGEM FINAL DE CONSOLE (QUANTOS ARQUIVOS FORAM CRIADOS).
020100 01 WS-CONTADOR-EXIBICAO REDEFINES WC-CONTADOR-ARQUIVOS.
020200     05 WCE-DEZENA               PIC 9(03).
020300     05 WCE-UNIDADE              PIC 9(01).
020400*
020500 01 WS-MENSAGEM-FINAL              PIC X(60) VALUE SPACES.
020600*
020700* VISAO DA MENSAGEM FINAL PARA DESTACAR SO O TRECHO COM A
020800* QUANTIDADE DE ARQUIVOS (POSICOES 52-53, APOS O TEXTO FIXO DE
020900* 51 BYTES), USADA NA MONTAGEM DO TEXTO DE CONSOLE.
021000 01 WS-TRECHO-MENSAGEM REDEFINES WS-MENSAGEM-FINAL.
021100     05 FILLER                   PIC X(51).
021200     05 WTM-QUANTIDADE           PIC 9(02).
021300     05 FILLER                   PIC X(07).
021400*
021500* VISAO ALTERNATIVA DA MENSAGEM FINAL EM CASO DE ROTINA DE TESTE
021600* (UPSI-0 LIGADA), QUE ACRESCENTA UM AVISO NAS ULTIMAS 7 POSICOES
021700* DO TEXTO, SEM TOCAR NO TRECHO DA QUANTIDADE (52-53).
021800 01 WS-MENSAGEM-TESTE REDEFINES WS-MENSAGEM-FINAL.
021900     05 FILLER                   PIC X(53).
022000     05 WMT-AVISO-TESTE          PIC X(07).
022100*
022200 PROCEDURE DIVISION.
022300*
022400 0100-INICIO.
022500     PERFORM 2000-CRIAR-ARQUIVOS-VAZIOS THRU 2000-EXIT.
022600     PERFORM 3000-MONTAR-MENSAGEM-FINAL THRU 3000-EXIT.
022700     DISPLAY WS-MENSAGEM-FINAL.
022800     STOP RUN.
022900*
023000******************************************************************
023100* 2000-CRIAR-ARQUIVOS-VAZIOS - ABRE CADA UM DOS DEZOITO ARQUIVOS
023200* EM OUTPUT E FECHA IMEDIATAMENTE, O QUE TRUNCA O ARQUIVO (OU O
023300* CRIA, SE AINDA NAO EXISTIR) DEIXANDO-O SEM NENHUM REGISTRO
023400* GRAVADO - INCLUI TANTO OS MESTRES VELHO/NOVO DE CADA ENTIDADE
023500* QUANTO OS ARQUIVOS DE PASSAGEM CONSULTADOS POR CHAVE ESTRAN-
023600* GEIRA NOS DEMAIS SERVICOS, PARA QUE NENHUM DELES ENCONTRE
023700* ARQUIVO INEXISTENTE NA PRIMEIRA RODADA.
023800******************************************************************
023900 2000-CRIAR-ARQUIVOS-VAZIOS.
024000     OPEN OUTPUT PRODUTO-VELHO.
024100     CLOSE PRODUTO-VELHO.
024200     ADD 1 TO WC-CONTADOR-ARQUIVOS.
024300*
024400     OPEN OUTPUT PRODUTO-NOVO.
024500     CLOSE PRODUTO-NOVO.
024600     ADD 1 TO WC-CONTADOR-ARQUIVOS.
024700*
024800     OPEN OUTPUT ALMOXARIFADO.
024900     CLOSE ALMOXARIFADO.
025000     ADD 1 TO WC-CONTADOR-ARQUIVOS.
025100*
025200     OPEN OUTPUT ESTOQUE-UNICO.
025300     CLOSE ESTOQUE-UNICO.
025400     ADD 1 TO WC-CONTADOR-ARQUIVOS.
025500*
025600     OPEN OUTPUT ESTOQUE-VELHO.
025700     CLOSE ESTOQUE-VELHO.
025800     ADD 1 TO WC-CONTADOR-ARQUIVOS.
025900*
026000     OPEN OUTPUT ESTOQUE-TRANS.
026100     CLOSE ESTOQUE-TRANS.
026200     ADD 1 TO WC-CONTADOR-ARQUIVOS.
026300*
026400     OPEN OUTPUT ESTOQUE-NOVO.
026500     CLOSE ESTOQUE-NOVO.
026600     ADD 1 TO WC-CONTADOR-ARQUIVOS.
026700*
026800     OPEN OUTPUT LOTE-VELHO.
026900     CLOSE LOTE-VELHO.
027000     ADD 1 TO WC-CONTADOR-ARQUIVOS.
027100*
027200     OPEN OUTPUT LOTE-NOVO.
027300     CLOSE LOTE-NOVO.
027400     ADD 1 TO WC-CONTADOR-ARQUIVOS.
027500*
027600     OPEN OUTPUT FORNEC-VELHO.
027700     CLOSE FORNEC-VELHO.
027800     ADD 1 TO WC-CONTADOR-ARQUIVOS.
027900*
028000     OPEN OUTPUT FORNEC-NOVO.
028100     CLOSE FORNEC-NOVO.
028200     ADD 1 TO WC-CONTADOR-ARQUIVOS.
028300*
028400     OPEN OUTPUT ORDEM-VELHO.
028500     CLOSE ORDEM-VELHO.
028600     ADD 1 TO WC-CONTADOR-ARQUIVOS.
028700*
028800     OPEN OUTPUT ORDEM-NOVO.
028900     CLOSE ORDEM-NOVO.
029000     ADD 1 TO WC-CONTADOR-ARQUIVOS.
029100*
029200     OPEN OUTPUT ITEM-VELHO.
029300     CLOSE ITEM-VELHO.
029400     ADD 1 TO WC-CONTADOR-ARQUIVOS.
029500*
029600     OPEN OUTPUT ITEM-NOVO.
029700     CLOSE ITEM-NOVO.
029800     ADD 1 TO WC-CONTADOR-ARQUIVOS.
029900*
030000     OPEN OUTPUT MOVCONT-VELHO.
030100     CLOSE MOVCONT-VELHO.
030200     ADD 1 TO WC-CONTADOR-ARQUIVOS.
030300*
030400     OPEN OUTPUT MOVCONT-NOVO.
030500     CLOSE MOVCONT-NOVO.
030600     ADD 1 TO WC-CONTADOR-ARQUIVOS.
030700*
030800     OPEN OUTPUT USUARIO-VELHO.
030900     CLOSE USUARIO-VELHO.
031000     ADD 1 TO WC-CONTADOR-ARQUIVOS.
031100 2000-EXIT.
031200     EXIT.
031300*
031400 3000-MONTAR-MENSAGEM-FINAL.
031500     MOVE SPACES               TO WS-MENSAGEM-FINAL.
031600     MOVE
031700       "ESTCREA1 - ARQUIVOS-MESTRE INICIALIZADOS VAZIOS: "
031800     TO WS-MENSAGEM-FINAL (1:51).
031900     MOVE WC-CONTADOR-ARQUIVOS  TO WTM-QUANTIDADE.
032000     IF SW-RODADA-TESTE
032100         MOVE "(TESTE)"         TO WMT-AVISO-TESTE
032200     END-IF.
032300 3000-EXIT.
032400     EXIT.
