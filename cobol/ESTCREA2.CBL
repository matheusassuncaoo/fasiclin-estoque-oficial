000100******************************************************************
000200* PROGRAM:  ESTCREA2
000300* PURPOSE:  LISTAGEM DE LOTES POR VENCIMENTO, AGRUPADA POR ORDEM
000400*           DE COMPRA, COM SUBTOTAL DE QUANTIDADE POR ORDEM E
000500*           TOTAL GERAL NO FIM - RELATORIO DE APOIO PARA O SETOR
000600*           DE ALMOXARIFADO ACOMPANHAR LOTES PROXIMOS DO VENCI-
000700*           MENTO, ORDEM DE COMPRA A ORDEM DE COMPRA
000800* SYSTEM:   FASICLIN ESTOQUE - CONTROLE DE ALMOXARIFADO
000900******************************************************************
001000* HISTORICO DE ALTERACOES
001100* DATA       PROGRAMADOR   CHAMADO   DESCRICAO
001200* ---------- ------------- --------- -------------------------
001300* 1992-03-04 J.C.PEREIRA   EST-0058  PROGRAMA ORIGINAL - LISTA
001400*                                    LOTES VENCIDOS (SEM QUEBRA
001500*                                    DE CONTROLE, SEM SUBTOTAL)
001600* 1994-10-21 M.R.SOUZA     EST-0119  REESCRITO COM QUEBRA DE
001700*                                    CONTROLE POR ORDEM DE COMPRA,
001800*                                    SUBTOTAL POR ORDEM E TOTAL
001900*                                    GERAL, A PEDIDO DA GERENCIA
002000*                                    DE COMPRAS
002100* 1998-09-14 M.R.SOUZA     EST-0214  REVISAO PARA ANO 2000 - DATA
002200*                                    DE VENCIMENTO (LV-DATAVENC)
002300*                                    JA TRAFEGA EM AAAAMMDD DESDE
002400*                                    A ORIGEM, SEM CAMPO DE 2
002500*                                    DIGITOS PARA O ANO - NADA A
002600*                                    CORRIGIR NESTE PROGRAMA
002700* 1999-01-19 M.R.SOUZA     EST-0215  TESTE DE VIRADA DE SECULO
002800*                                    CONCLUIDO - SEM PENDENCIAS
002900* 2001-11-14 A.T.LIMA      EST-0285  PROGRAMA PASSA A LER O MESTRE
003000*                                    DE LOTES JA ATUALIZADO (LOTE-
003100*                                    NOVO), O MESMO LIDO PELO
003200*                                    EST4-OP2, EM VEZ DO ARQUIVO
003300*                                    DE ENTRADA DO CICLO ANTERIOR
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    ESTCREA2.
003700 AUTHOR.        J.C.PEREIRA.
003800 INSTALLATION.  FASICLIN - SETOR DE INFORMATICA - ALMOXARIFADO.
003900 DATE-WRITTEN.  04/03/1992.
004000 DATE-COMPILED. 14/11/2001.
004100 SECURITY.      USO INTERNO FASICLIN - SETOR DE ALMOXARIFADO E
004200                GERENCIA DE COMPRAS.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS CLASSE-ALFA IS "A" THRU "Z"
004900     UPSI-0 ON  STATUS IS SW-RODADA-TESTE
005000            OFF STATUS IS SW-RODADA-PRODUCAO.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT LOTE             ASSIGN TO "LOTENOVO"
005500         ORGANIZATION IS SEQUENTIAL.
005600     SELECT RELATORIO-LOTES  ASSIGN TO "RELLOTES"
005700         ORGANIZATION IS SEQUENTIAL.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200* MESTRE DE LOTES JA ATUALIZADO (O MESMO LIDO PELO EST4-OP2 PARA
006300* CONSULTA DE LOTE), DO QUAL ESTE PROGRAMA SO LE - NAO GRAVA NEM
006400* REESCREVE NENHUM REGISTRO DE LOTE.
006500 FD  LOTE                 LABEL RECORD IS STANDARD.
006600 01  REG-LOTE.
006700     05 LT-ID-LOTE                PIC S9(9).
006800     05 LT-ID-ORDCOMP             PIC S9(9).
006900     05 LT-QNTD                   PIC S9(9).
007000     05 LT-DATAVENC                PIC 9(8).
007100     05 FILLER                    PIC X(05).
007200*
007300* LINHA DE IMPRESSAO GENERICA DE 80 POSICOES - AS QUATRO VISOES
007400* ABAIXO (CABECALHO, DETALHE, SUBTOTAL E TOTAL GERAL) REDEFINEM A
007500* MESMA AREA, CADA UMA MONTANDO O TRECHO DA LINHA QUE LHE CABE
007600* ANTES DO WRITE DESTE REGISTRO.
007700 01  REG-LINHA-RELATORIO          PIC X(80).
007800*
007900 01  WS-LINHA-CABECALHO REDEFINES REG-LINHA-RELATORIO.
008000     05 FILLER                    PIC X(10).
008100     05 WLC-TITULO                PIC X(60).
008200     05 FILLER                    PIC X(10).
008300*
008400 01  WS-LINHA-DETALHE REDEFINES REG-LINHA-RELATORIO.
008500     05 FILLER                    PIC X(02).
008600     05 WLD-ID-ORDCOMP            PIC Z(8)9.
008700     05 FILLER                    PIC X(03).
008800     05 WLD-ID-LOTE               PIC Z(8)9.
008900     05 FILLER                    PIC X(03).
009000     05 WLD-DATAVENC               PIC 9(8).
009100     05 FILLER                    PIC X(03).
009200     05 WLD-QNTD                  PIC Z(8)9.
009300     05 FILLER                    PIC X(34).
009400*
009500 01  WS-LINHA-SUBTOTAL REDEFINES REG-LINHA-RELATORIO.
009600     05 FILLER                    PIC X(02).
009700     05 WLS-TEXTO                 PIC X(20).
009800     05 WLS-ID-ORDCOMP            PIC Z(8)9.
009900     05 FILLER                    PIC X(03).
010000     05 WLS-QNTD-TOTAL            PIC Z(8)9.
010100     05 FILLER                    PIC X(37).
010200*
010300 01  WS-LINHA-TOTAL-GERAL REDEFINES REG-LINHA-RELATORIO.
010400     05 FILLER                    PIC X(02).
010500     05 WLG-TEXTO                 PIC X(20).
010600     05 WLG-QNTD-TOTAL            PIC Z(8)9.
010700     05 FILLER                    PIC X(49).
010800*
010900 WORKING-STORAGE SECTION.
011000*
011100* TABELA DE TRABALHO COM OS LOTES LIDOS DO MESTRE - CARREGADA EM
011200* 1000, REORDENADA POR ORDEM DE COMPRA/VENCIMENTO EM 2000 E PER-
011300* CORRIDA NA IMPRESSAO EM 3000 (MESMO ESQUEMA DE TABELA EM MEMO-
011400* RIA E SELECTION SORT DO EST4-OP3, JA QUE A INSTALACAO NAO TEM
011500* VERBO SORT DISPONIVEL NESTE COMPILADOR).
011600 01  WS-TABELA-LOTES.
011700     05 WL-ENTRADA OCCURS 2000 TIMES INDEXED BY WL-IDX.
011800        10 WL-ID-LOTE             PIC S9(9).
011900        10 WL-ID-ORDCOMP          PIC S9(9).
012000        10 WL-QNTD                PIC S9(9).
012100        10 WL-DATAVENC             PIC 9(8).
012200*
012300 01  WS-AREA-TROCA.
012400     05 WA-ID-LOTE                PIC S9(9).
012500     05 WA-ID-ORDCOMP             PIC S9(9).
012600     05 WA-QNTD                   PIC S9(9).
012700     05 WA-DATAVENC                PIC 9(8).
012800*
012900 77  WC-QTDE-NA-TABELA            PIC S9(4) COMP VALUE ZERO.
013000 77  WC-INDICE-TABELA             PIC S9(4) COMP VALUE ZERO.
013100 77  WC-INDICE-VARRE              PIC S9(4) COMP VALUE ZERO.
013200 77  WC-INDICE-MENOR              PIC S9(4) COMP VALUE ZERO.
013300 77  WC-LINHAS-NA-PAGINA          PIC S9(4) COMP VALUE ZERO.
013400 77  WC-NUMERO-PAGINA             PIC S9(4) COMP VALUE ZERO.
013500 77  WC-SUBTOTAL-ORDEM            PIC S9(9) COMP VALUE ZERO.
013600 77  WC-TOTAL-GERAL               PIC S9(9) COMP VALUE ZERO.
013700 77  WC-ORDCOMP-CORRENTE          PIC S9(9) COMP VALUE ZERO.
013800*
013900 PROCEDURE DIVISION.
014000*
014100 0100-INICIO.
014200     PERFORM 0200-ABRIR-ARQUIVOS.
014300     PERFORM 1000-CARREGAR-TABELA-DE-LOTES THRU 1000-EXIT.
014400     PERFORM 2000-ORDENAR-TABELA-POR-ORDEM THRU 2000-EXIT.
014500     PERFORM 3000-IMPRIMIR-RELATORIO THRU 3000-EXIT.
014600     PERFORM 0900-ENCERRAR.
014700     STOP RUN.
014800*
014900 0200-ABRIR-ARQUIVOS.
015000     OPEN INPUT  LOTE.
015100     OPEN OUTPUT RELATORIO-LOTES.
015200     MOVE ZERO                    TO WC-QTDE-NA-TABELA.
015300     MOVE ZERO                    TO WC-NUMERO-PAGINA.
015400     MOVE ZERO                    TO WC-LINHAS-NA-PAGINA.
015500*
015600******************************************************************
015700* 1000-CARREGAR-TABELA-DE-LOTES - LE O MESTRE DE LOTES POR COM-
015800* PLETO PARA A TABELA DE TRABALHO; SE O MESTRE TIVER MAIS DE 2000
015900* LOTES (CAPACIDADE DA TABELA), OS EXCEDENTES SAO IGNORADOS E UM
016000* AVISO E EMITIDO NO CONSOLE - A LISTAGEM NAO REJEITA A RODADA.
016100******************************************************************
016200 1000-CARREGAR-TABELA-DE-LOTES.
016300     MOVE ZERO                    TO WC-QTDE-NA-TABELA.
016400 1000-LER.
016500     READ LOTE NEXT RECORD AT END GO TO 1000-EXIT.
016600     IF WC-QTDE-NA-TABELA NOT < 2000
016700         DISPLAY "ESTCREA2 - AVISO: TABELA DE LOTES CHEIA -"
016800         DISPLAY "REGISTROS EXCEDENTES FORAM IGNORADOS."
016900         GO TO 1000-EXIT
017000     END-IF.
017100     ADD 1 TO WC-QTDE-NA-TABELA.
017200     SET WL-IDX                   TO WC-QTDE-NA-TABELA.
017300     MOVE LT-ID-LOTE               TO WL-ID-LOTE (WL-IDX).
017400     MOVE LT-ID-ORDCOMP            TO WL-ID-ORDCOMP (WL-IDX).
017500     MOVE LT-QNTD                  TO WL-QNTD (WL-IDX).
017600     MOVE LT-DATAVENC               TO WL-DATAVENC (WL-IDX).
017700     GO TO 1000-LER.
017800 1000-EXIT.
017900     EXIT.
018000*
018100******************************************************************
018200* 2000-ORDENAR-TABELA-POR-ORDEM - SELECTION SORT CRESCENTE PELO
018300* PAR (ID-ORDCOMP, DATAVENC), PARA QUE A LISTAGEM SAIA AGRUPADA
018400* POR ORDEM DE COMPRA E, DENTRO DE CADA ORDEM, PELOS LOTES QUE
018500* VENCEM MAIS CEDO PRIMEIRO.
018600******************************************************************
018700 2000-ORDENAR-TABELA-POR-ORDEM.
018800     IF WC-QTDE-NA-TABELA < 2
018900         GO TO 2000-EXIT
019000     END-IF.
019100     MOVE 1                        TO WC-INDICE-TABELA.
019200 2000-VARRE-EXTERNO.
019300     IF WC-INDICE-TABELA NOT < WC-QTDE-NA-TABELA
019400         GO TO 2000-EXIT
019500     END-IF.
019600     MOVE WC-INDICE-TABELA         TO WC-INDICE-MENOR.
019700     COMPUTE WC-INDICE-VARRE = WC-INDICE-TABELA + 1.
019800 2000-VARRE-INTERNO.
019900     IF WC-INDICE-VARRE > WC-QTDE-NA-TABELA
020000         GO TO 2000-TROCAR
020100     END-IF.
020200     SET WL-IDX                   TO WC-INDICE-VARRE.
020300     IF WL-ID-ORDCOMP (WL-IDX) < WL-ID-ORDCOMP (WC-INDICE-MENOR)
020400         MOVE WC-INDICE-VARRE      TO WC-INDICE-MENOR
020500     ELSE
020600         IF WL-ID-ORDCOMP (WL-IDX) =
020700            WL-ID-ORDCOMP (WC-INDICE-MENOR)
020800           AND WL-DATAVENC (WL-IDX) <
020900             WL-DATAVENC (WC-INDICE-MENOR)
021000             MOVE WC-INDICE-VARRE  TO WC-INDICE-MENOR
021100         END-IF
021200     END-IF.
021300     ADD 1 TO WC-INDICE-VARRE.
021400     GO TO 2000-VARRE-INTERNO.
021500 2000-TROCAR.
021600     IF WC-INDICE-MENOR NOT = WC-INDICE-TABELA
021700         SET WL-IDX                TO WC-INDICE-TABELA
021800         MOVE WL-ID-LOTE (WL-IDX)    TO WA-ID-LOTE
021900         MOVE WL-ID-ORDCOMP (WL-IDX) TO WA-ID-ORDCOMP
022000         MOVE WL-QNTD (WL-IDX)       TO WA-QNTD
022100         MOVE WL-DATAVENC (WL-IDX)   TO WA-DATAVENC
022200         SET WL-IDX                 TO WC-INDICE-MENOR
022300         MOVE WL-ID-LOTE (WL-IDX)    TO
022400              WL-ID-LOTE (WC-INDICE-TABELA)
022500         MOVE WL-ID-ORDCOMP (WL-IDX) TO
022600              WL-ID-ORDCOMP (WC-INDICE-TABELA)
022700         MOVE WL-QNTD (WL-IDX)       TO
022800              WL-QNTD (WC-INDICE-TABELA)
022900         MOVE WL-DATAVENC (WL-IDX)   TO
023000              WL-DATAVENC (WC-INDICE-TABELA)
023100         MOVE WA-ID-LOTE             TO WL-ID-LOTE (WL-IDX)
023200         MOVE WA-ID-ORDCOMP          TO WL-ID-ORDCOMP (WL-IDX)
023300         MOVE WA-QNTD                TO WL-QNTD (WL-IDX)
023400         MOVE WA-DATAVENC            TO WL-DATAVENC (WL-IDX)
023500     END-IF.
023600     ADD 1 TO WC-INDICE-TABELA.
023700     GO TO 2000-VARRE-EXTERNO.
023800 2000-EXIT.
023900     EXIT.
024000*
024100******************************************************************
024200* 3000-IMPRIMIR-RELATORIO - PERCORRE A TABELA JA ORDENADA, IMPRI-
024300* MINDO UMA LINHA DE DETALHE POR LOTE; NA TROCA DE ID-ORDCOMP (A
024400* QUEBRA DE CONTROLE), IMPRIME O SUBTOTAL DA ORDEM QUE ACABOU DE
024500* SER FECHADA E ZERA O ACUMULADOR PARA A PROXIMA ORDEM; NO FIM DA
024600* TABELA, IMPRIME O SUBTOTAL DA ULTIMA ORDEM E O TOTAL GERAL.
024700******************************************************************
024800 3000-IMPRIMIR-RELATORIO.
024900     MOVE ZERO                    TO WC-SUBTOTAL-ORDEM.
025000     MOVE ZERO                    TO WC-TOTAL-GERAL.
025100     IF WC-QTDE-NA-TABELA = ZERO
025200         DISPLAY "ESTCREA2 - NENHUM LOTE PARA O RELATORIO"
025300         GO TO 3000-EXIT
025400     END-IF.
025500     SET WL-IDX                   TO 1.
025600     MOVE WL-ID-ORDCOMP (WL-IDX)   TO WC-ORDCOMP-CORRENTE.
025700     PERFORM 3100-IMPRIMIR-CABECALHO THRU 3100-EXIT.
025800 3000-PROCESSAR.
025900     IF WL-IDX > WC-QTDE-NA-TABELA
026000         PERFORM 3300-IMPRIMIR-SUBTOTAL THRU 3300-EXIT
026100         GO TO 3000-FIM-DA-TABELA
026200     END-IF.
026300     IF WL-ID-ORDCOMP (WL-IDX) NOT = WC-ORDCOMP-CORRENTE
026400         PERFORM 3300-IMPRIMIR-SUBTOTAL THRU 3300-EXIT
026500         MOVE WL-ID-ORDCOMP (WL-IDX) TO WC-ORDCOMP-CORRENTE
026600         MOVE ZERO                 TO WC-SUBTOTAL-ORDEM
026700     END-IF.
026800     PERFORM 3200-IMPRIMIR-DETALHE THRU 3200-EXIT.
026900     ADD WL-QNTD (WL-IDX)          TO WC-SUBTOTAL-ORDEM.
027000     ADD WL-QNTD (WL-IDX)          TO WC-TOTAL-GERAL.
027100     SET WL-IDX UP BY 1.
027200     GO TO 3000-PROCESSAR.
027300 3000-FIM-DA-TABELA.
027400     PERFORM 3400-IMPRIMIR-TOTAL-GERAL THRU 3400-EXIT.
027500 3000-EXIT.
027600     EXIT.
027700*
027800 3100-IMPRIMIR-CABECALHO.
027900     ADD 1 TO WC-NUMERO-PAGINA.
028000     MOVE SPACES                  TO WS-LINHA-CABECALHO.
028100     MOVE "RELATORIO DE LOTES POR VENCIMENTO - ORDEM DE COMPRA"
028200                                   TO WLC-TITULO.
028300     WRITE REG-LINHA-RELATORIO    AFTER ADVANCING C01.
028400     MOVE ZERO                    TO WC-LINHAS-NA-PAGINA.
028500 3100-EXIT.
028600     EXIT.
028700*
028800 3200-IMPRIMIR-DETALHE.
028900     IF WC-LINHAS-NA-PAGINA NOT < 50
029000         PERFORM 3100-IMPRIMIR-CABECALHO THRU 3100-EXIT
029100     END-IF.
029200     MOVE SPACES                  TO WS-LINHA-DETALHE.
029300     MOVE WL-ID-ORDCOMP (WL-IDX)   TO WLD-ID-ORDCOMP.
029400     MOVE WL-ID-LOTE (WL-IDX)      TO WLD-ID-LOTE.
029500     MOVE WL-DATAVENC (WL-IDX)     TO WLD-DATAVENC.
029600     MOVE WL-QNTD (WL-IDX)         TO WLD-QNTD.
029700     WRITE REG-LINHA-RELATORIO    AFTER ADVANCING 1 LINE.
029800     ADD 1 TO WC-LINHAS-NA-PAGINA.
029900 3200-EXIT.
030000     EXIT.
030100*
030200 3300-IMPRIMIR-SUBTOTAL.
030300     MOVE SPACES                  TO WS-LINHA-SUBTOTAL.
030400     MOVE "SUBTOTAL DA ORDEM:"    TO WLS-TEXTO.
030500     MOVE WC-ORDCOMP-CORRENTE     TO WLS-ID-ORDCOMP.
030600     MOVE WC-SUBTOTAL-ORDEM       TO WLS-QNTD-TOTAL.
030700     WRITE REG-LINHA-RELATORIO    AFTER ADVANCING 2 LINES.
030800     ADD 2 TO WC-LINHAS-NA-PAGINA.
030900 3300-EXIT.
031000     EXIT.
031100*
031200 3400-IMPRIMIR-TOTAL-GERAL.
031300     MOVE SPACES                  TO WS-LINHA-TOTAL-GERAL.
031400     MOVE "TOTAL GERAL DE LOTES:" TO WLG-TEXTO.
031500     MOVE WC-TOTAL-GERAL          TO WLG-QNTD-TOTAL.
031600     WRITE REG-LINHA-RELATORIO    AFTER ADVANCING 2 LINES.
031700 3400-EXIT.
031800     EXIT.
031900*
032000 0900-ENCERRAR.
032100     CLOSE LOTE.
032200     CLOSE RELATORIO-LOTES.
