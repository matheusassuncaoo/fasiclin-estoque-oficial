000100******************************************************************
000200* PROGRAM:  MENU4EST
000300* PURPOSE:  MENU PRINCIPAL DO SUBSISTEMA DE ESTOQUE - CHAMA OS 8
000400*           PROGRAMAS DE SERVICO (EST4-OP1 A EST4-OP8) E O RELATO-
000500*           RIO DE LOTES POR VENCIMENTO (ESTCREA2), COLETANDO OS
000600*           DADOS DE CADA TRANSACAO NA TELA ANTES DE CADA CHAMADA
000700* SYSTEM:   FASICLIN ESTOQUE - CONTROLE DE ALMOXARIFADO
000800******************************************************************
000900* HISTORICO DE ALTERACOES
001000* DATA       PROGRAMADOR   CHAMADO   DESCRICAO
001100* ---------- ------------- --------- -------------------------
001200* 1991-08-12 V.A.NUNES     EST-0041  PROGRAMA ORIGINAL - MENU DE
001300*                                    TELA NOS MOLDES DO MENU DE
001400*                                    FARMACIA, ADAPTADO PARA OS
001500*                                    SERVICOS DE ALMOXARIFADO
001600* 1993-05-03 V.A.NUNES     EST-0077  INCLUIDAS AS OPCOES DE ORDEM
001700*                                    DE COMPRA E FORNECEDOR
001800* 1996-02-20 J.C.PEREIRA   EST-0151  INCLUIDAS AS OPCOES DE MOVI-
001900*                                    MENTO CONTABIL E USUARIO
002000* 1998-09-30 M.R.SOUZA     EST-0217  REVISAO PARA ANO 2000 - TODAS
002100*                                    AS DATAS DIGITADAS NESTE MENU
002200*                                    PASSAM A SER EXIGIDAS NO FOR-
002300*                                    MATO AAAAMMDD (4 DIGITOS DE
002400*                                    ANO), CONFORME JA PRATICADO
002500*                                    PELOS PROGRAMAS DE SERVICO
002600* 1999-01-19 M.R.SOUZA     EST-0218  TESTE DE VIRADA DE SECULO -
002700*                                    CONCLUIDO - SEM PENDENCIAS
002800* 2001-11-14 A.T.LIMA      EST-0286  INCLUIDA A OPCAO 9, CHAMANDO
002900*                                    O RELATORIO DE LOTES POR VEN-
003000*                                    CIMENTO (ESTCREA2), E A OPCAO
003100*                                    0 PARA SAIR, NO LUGAR DA AN-
003200*                                    TIGA OPCAO 6 DO MENU DA
003300*                                    FARMACIA
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    MENU4EST.
003700 AUTHOR.        V.A.NUNES.
003800 INSTALLATION.  FASICLIN - SETOR DE INFORMATICA - ALMOXARIFADO.
003900 DATE-WRITTEN.  12/08/1991.
004000 DATE-COMPILED. 14/11/2001.
004100 SECURITY.      USO INTERNO FASICLIN - SETOR DE ALMOXARIFADO E
004200                GERENCIA DE COMPRAS.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS CLASSE-ALFA IS "A" THRU "Z"
004900     UPSI-0 ON  STATUS IS SW-RODADA-TESTE
005000            OFF STATUS IS SW-RODADA-PRODUCAO.
005100*
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*
005500 77 WC-LINHAS-DE-ITEM        PIC S9(4) COMP VALUE ZERO.
005600*
005700 01 WS-OPCAO-MENU             PIC 9(01) VALUE ZERO.
005800    88 OPCAO-PRODUTO          VALUE 1.
005900    88 OPCAO-ESTOQUE          VALUE 2.
006000    88 OPCAO-LOTE             VALUE 3.
006100    88 OPCAO-ITEM-ORDEM       VALUE 4.
006200    88 OPCAO-ORDEM-COMPRA     VALUE 5.
006300    88 OPCAO-FORNECEDOR       VALUE 6.
006400    88 OPCAO-MOVTO-CONTABIL   VALUE 7.
006500    88 OPCAO-USUARIO          VALUE 8.
006600    88 OPCAO-RELATORIO-LOTES  VALUE 9.
006700    88 OPCAO-SAIR             VALUE 0.
006800*
006900* VISAO ALFANUMERICA DA OPCAO, USADA SO NA VALIDACAO DE CAMPO
007000* VAZIO (TECLA ENTER SEM DIGITAR NADA) ANTES DO TESTE NUMERIC
007100 01 WS-OPCAO-MENU-ALFA REDEFINES WS-OPCAO-MENU
007200                        PIC X(01).
007300*
007400 01 WS-FECHA-SYS.
007500    05 S-ANO                  PIC 9(04).
007600    05 S-MES                  PIC 99.
007700    05 S-DIA                  PIC 99.
007800*
007900* VISAO ALFANUMERICA DA DATA DO SISTEMA, USADA AO GRAVAR A
008000* DATA NO CABECALHO DE TELA SEM PASSAR POR EDICAO NUMERICA
008100 01 WS-FECHA-SYS-ALFA REDEFINES WS-FECHA-SYS
008200                       PIC X(08).
008300*
008400 01 WS-DATA-DE-HOJE-TELA.
008500    05 DT-DIA                 PIC 99.
008600    05 FILLER                 PIC X(01) VALUE "/".
008700    05 DT-MES                 PIC 99.
008800    05 FILLER                 PIC X(01) VALUE "/".
008900    05 DT-ANO                 PIC 9(04).
009000*
009100* VISAO ALFANUMERICA DA LINHA DE DATA JA FORMATADA, USADA
009200* QUANDO O CAMPO PRECISA SER TRATADO COMO TEXTO NA IMPRESSAO
009300 01 WS-DATA-DE-HOJE-ALFA REDEFINES WS-DATA-DE-HOJE-TELA
009400                          PIC X(10).
009500*
009600 77 WS-LINHA-SUBLINHADO       PIC X(80) VALUE ALL "*".
009700*
009800* AREA DE TRANSACAO DO PRODUTO - REPETE CAMPO A CAMPO O LAYOUT DE
009900* LK-TRANSACAO-PRODUTO DO EST4-OP1, NA MESMA ORDEM E COM AS MESMAS
010000* PICTURES, PARA QUE A CHAMADA POR REFERENCIA PASSE OS DADOS COM O
010100* ALINHAMENTO DE BYTES QUE O SERVICO ESPERA.
010200 01 WS-TRANSACAO-PRODUTO.
010300    05 WSP-FUNCAO              PIC X(01).
010400    05 WSP-ID-PRODUTO          PIC S9(9).
010500    05 WSP-NOME                PIC X(50).
010600    05 WSP-DESCRICAO           PIC X(250).
010700    05 WSP-ID-ALMOXARIFADO     PIC S9(9).
010800    05 WSP-ID-UNIDADE-MEDIDA   PIC S9(9).
010900    05 WSP-COD-BARRAS          PIC X(50).
011000    05 WSP-TEMP-IDEAL          PIC S9(6)V99.
011100    05 WSP-STQ-MAX             PIC S9(9).
011200    05 WSP-STQ-MIN             PIC S9(9).
011300    05 WSP-PTN-PEDIDO          PIC S9(9).
011400    05 WSP-RETORNO             PIC X(02).
011500    05 FILLER                  PIC X(01).
011600*
011700* AREA DE TRANSACAO DO ESTOQUE - ESPELHA LK-TRANSACAO-ESTOQUE DO
011800* EST4-OP2.
011900 01 WS-TRANSACAO-ESTOQUE.
012000    05 WSE-FUNCAO                 PIC X(01).
012100    05 WSE-ID-ESTOQUE             PIC S9(9).
012200    05 WSE-ID-PRODUTO             PIC S9(9).
012300    05 WSE-ID-LOTE                PIC S9(9).
012400    05 WSE-QUANTIDADE-ESTOQUE     PIC S9(9).
012500    05 WSE-QUANTIDADE-MOVIMENTO   PIC S9(9).
012600    05 WSE-RETORNO                PIC X(02).
012700    05 FILLER                     PIC X(01).
012800*
012900* AREA DE TRANSACAO DO LOTE - ESPELHA LK-TRANSACAO-LOTE DO
013000* EST4-OP3.
013100 01 WS-TRANSACAO-LOTE.
013200    05 WSL-FUNCAO                 PIC X(01).
013300    05 WSL-ID-LOTE                PIC S9(9).
013400    05 WSL-ID-ORDCOMP             PIC S9(9).
013500    05 WSL-QNTD                   PIC S9(9).
013600    05 WSL-DATAVENC               PIC 9(8).
013700    05 WSL-QUANTIDADE-MOVIMENTO   PIC S9(9).
013800    05 WSL-LIMIAR-QUANTIDADE      PIC S9(9).
013900    05 WSL-DATA-DE-HOJE           PIC 9(8).
014000    05 WSL-RETORNO                PIC X(02).
014100    05 FILLER                     PIC X(01).
014200*
014300* AREA DE TRANSACAO DO ITEM DE ORDEM DE COMPRA - ESPELHA LK-TRANS-
014400* ACAO-ITEM DO EST4-OP4.
014500 01 WS-TRANSACAO-ITEM.
014600    05 WSI-FUNCAO                 PIC X(01).
014700    05 WSI-ID-ITEMORD             PIC S9(9).
014800    05 WSI-ID-ORDCOMP             PIC S9(9).
014900    05 WSI-ID-PRODUTO             PIC S9(9).
015000    05 WSI-QUANTIDADE             PIC S9(9).
015100    05 WSI-VALOR-UNITARIO         PIC S9(8)V99.
015200    05 WSI-DATAVENC               PIC 9(8).
015300    05 WSI-VALOR-MINIMO           PIC S9(8)V99.
015400    05 WSI-VALOR-MAXIMO           PIC S9(8)V99.
015500    05 WSI-DATA-DE-HOJE           PIC 9(8).
015600    05 WSI-RETORNO                PIC X(02).
015700    05 FILLER                     PIC X(01).
015800*
015900* AREA DE LOTE DE ITENS - ESPELHA LK-LOTE-DE-ITENS DO EST4-OP4,
016000* USADA NAS FUNCOES DE SALVAR/SUBSTITUIR OS ITENS DE UMA ORDEM DE
016100* COMPRA DE UMA SO VEZ. A DIGITACAO NA TELA FICA LIMITADA A 5
016200* ITENS POR CHAMADA, AINDA QUE O SERVICO ACEITE ATE 200.
016300 01 WS-LOTE-DE-ITENS.
016400    05 WSL-QTDE-ITENS             PIC S9(4) COMP.
016500    05 WSL-ITEM-DO-LOTE OCCURS 200 TIMES
016600                         INDEXED BY WSL-IDX.
016700        10 WSL-LOTE-ID-ITEMORD    PIC S9(9).
016800        10 WSL-LOTE-ID-PRODUTO    PIC S9(9).
016900        10 WSL-LOTE-QUANTIDADE    PIC S9(9).
017000        10 WSL-LOTE-VALOR-UNIT    PIC S9(8)V99.
017100        10 WSL-LOTE-DATAVENC      PIC 9(8).
017200    05 FILLER                     PIC X(01).
017300*
017400* AREA DE TRANSACAO DA ORDEM DE COMPRA - ESPELHA
017500* LK-TRANSACAO-ORDEM DO EST4-OP5.
017600 01 WS-TRANSACAO-ORDEM.
017700    05 WSO-FUNCAO                 PIC X(01).
017800    05 WSO-ID-ORDCOMP             PIC S9(9).
017900    05 WSO-STATUSORD              PIC X(04).
018000    05 WSO-VALOR                  PIC S9(8)V99.
018100    05 WSO-DATAPREV                PIC 9(8).
018200    05 WSO-DATAORDEM               PIC 9(8).
018300    05 WSO-DATAENTRE               PIC 9(8).
018400    05 WSO-VALOR-MINIMO           PIC S9(8)V99.
018500    05 WSO-VALOR-MAXIMO           PIC S9(8)V99.
018600    05 WSO-DATA-DE-HOJE            PIC 9(8).
018700    05 WSO-RETORNO                PIC X(02).
018800    05 FILLER                     PIC X(01).
018900*
019000* AREA DE TRANSACAO DO FORNECEDOR - ESPELHA LK-TRANSACAO-FORNEC DO
019100* EST4-OP6.
019200 01 WS-TRANSACAO-FORNEC.
019300    05 WSF-FUNCAO                 PIC X(01).
019400    05 WSF-ID-FORNECEDOR          PIC S9(9).
019500    05 WSF-ID-PESSOA-JURIDICA     PIC S9(9).
019600    05 WSF-REPRESENTANTE          PIC X(100).
019700    05 WSF-CONTATO-REPRESENTANTE  PIC X(15).
019800    05 WSF-CONDICOES-PAGAMENTO    PIC X(250).
019900    05 WSF-TRECHO-PROCURADO       PIC X(100).
020000    05 WSF-RETORNO                PIC X(02).
020100    05 WSF-ACHOU                  PIC X(01).
020200    05 FILLER                     PIC X(01).
020300*
020400* AREA DE TRANSACAO DO MOVIMENTO CONTABIL - ESPELHA LK-TRANSACAO-
020500* MOVCONT DO EST4-OP7.
020600 01 WS-TRANSACAO-MOVCONT.
020700    05 WSM-FUNCAO                  PIC X(01).
020800    05 WSM-ID-MOVCONTABIL          PIC S9(9).
020900    05 WSM-ID-PRODUTO              PIC S9(9).
021000    05 WSM-DATA-MOVIMENTACAO       PIC 9(8).
021100    05 WSM-TIPO-MOVIMENTACAO       PIC X(10).
021200    05 WSM-QUANTIDADE              PIC S9(9).
021300    05 WSM-VALOR-UNITARIO          PIC S9(8)V99.
021400    05 WSM-OBSERVACAO              PIC X(500).
021500    05 WSM-DATA-INICIAL            PIC 9(8).
021600    05 WSM-DATA-FINAL              PIC 9(8).
021700    05 WSM-DATA-DE-HOJE            PIC 9(8).
021800    05 WSM-SOMA-PERIODO            PIC S9(10)V99.
021900    05 WSM-RETORNO                 PIC X(02).
022000    05 FILLER                      PIC X(01).
022100*
022200* AREA DE TRANSACAO DO USUARIO - ESPELHA LK-TRANSACAO-USUARIO DO
022300* EST4-OP8.
022400 01 WS-TRANSACAO-USUARIO.
022500    05 WSU-FUNCAO                  PIC X(01).
022600    05 WSU-NOME-USUARIO            PIC X(50).
022700    05 WSU-SENHA-DIGITADA          PIC X(255).
022800    05 WSU-RESULTADO.
022900        10 WSU-ID-USUARIO          PIC S9(9).
023000        10 WSU-NOME-USUARIO-R      PIC X(50).
023100        10 WSU-NOME-COMPLETO       PIC X(100).
023200        10 WSU-EMAIL               PIC X(100).
023300        10 WSU-ATIVO               PIC X(01).
023400    05 WSU-RETORNO                 PIC X(02).
023500    05 WSU-ACHOU                   PIC X(01).
023600    05 FILLER                      PIC X(01).
023700*
023800 SCREEN SECTION.
023900 01 TELA-MENU-PRINCIPAL
024000     BACKGROUND IS BLUE FOREGROUND IS GREEN.
024100     02 TELA-REFRESCO
024200        BLANK SCREEN
024300        REVERSE-VIDEO
024400        LINE 2 COL 28 VALUE IS " FASICLIN ESTOQUE - MENU ".
024500     02 FILLER LINE 3 COL 60
024600        FOREGROUND IS WHITE
024700        VALUE IS "DATA:".
024800     02 FILLER COL 66
024900        PIC IS X(10) USING WS-DATA-DE-HOJE-TELA.
025000     02 FILLER LINE 4 COL 1
025100        PIC IS X(80) USING WS-LINHA-SUBLINHADO.
025200     02 FILLER LINE 6 COL 1
025300        FOREGROUND IS YELLOW
025400        VALUE "CADASTROS".
025500     02 FILLER LINE 8 COL 1 FOREGROUND IS RED
025600        VALUE IS "OPCAO 1:".
025700     02 FILLER COL 30
025800        VALUE IS "PRODUTO".
025900     02 FILLER LINE 9 COL 1 FOREGROUND IS RED
026000        VALUE IS "OPCAO 2:".
026100     02 FILLER COL 30
026200        VALUE IS "ESTOQUE NO ALMOXARIFADO".
026300     02 FILLER LINE 10 COL 1 FOREGROUND IS RED
026400        VALUE IS "OPCAO 3:".
026500     02 FILLER COL 30
026600        VALUE IS "LOTE".
026700     02 FILLER LINE 11 COL 1 FOREGROUND IS RED
026800        VALUE IS "OPCAO 4:".
026900     02 FILLER COL 30
027000        VALUE IS "ITEM DE ORDEM DE COMPRA".
027100     02 FILLER LINE 12 COL 1 FOREGROUND IS RED
027200        VALUE IS "OPCAO 5:".
027300     02 FILLER COL 30
027400        VALUE IS "ORDEM DE COMPRA".
027500     02 FILLER LINE 13 COL 1 FOREGROUND IS RED
027600        VALUE IS "OPCAO 6:".
027700     02 FILLER COL 30
027800        VALUE IS "FORNECEDOR".
027900     02 FILLER LINE 14 COL 1 FOREGROUND IS RED
028000        VALUE IS "OPCAO 7:".
028100     02 FILLER COL 30
028200        VALUE IS "MOVIMENTO CONTABIL".
028300     02 FILLER LINE 15 COL 1 FOREGROUND IS RED
028400        VALUE IS "OPCAO 8:".
028500     02 FILLER COL 30
028600        VALUE IS "USUARIO".
028700     02 FILLER LINE 16 COL 1
028800        PIC IS X(80) USING WS-LINHA-SUBLINHADO.
028900     02 FILLER LINE 18 COL 1
029000        FOREGROUND IS WHITE
029100        VALUE IS "RELATORIOS".
029200     02 FILLER LINE 20 COL 1 FOREGROUND IS RED
029300        VALUE IS "OPCAO 9:".
029400     02 FILLER COL 30
029500        VALUE IS "LOTES POR VENCIMENTO, POR ORDEM DE COMPRA".
029600     02 FILLER LINE 21 COL 1
029700        PIC IS X(80) USING WS-LINHA-SUBLINHADO.
029800     02 FILLER LINE 23 COL 1
029900        FOREGROUND IS WHITE
030000        VALUE IS "SAIDA".
030100     02 FILLER LINE 25 COL 1 FOREGROUND IS RED
030200        VALUE IS "OPCAO 0:".
030300     02 FILLER COL 30
030400        VALUE IS "ENCERRAR O PROGRAMA".
030500     02 FILLER LINE 26 COL 1
030600        PIC IS X(80) USING WS-LINHA-SUBLINHADO.
030700     02 FILLER LINE 28 COL 1 FOREGROUND IS WHITE
030800        VALUE IS "INFORME A OPCAO :".
030900*
031000 01 TELA-CAPTURA-OPCAO.
031100     02 FILLER LINE 28 COL 30
031200        PIC IS 9 USING WS-OPCAO-MENU REQUIRED AUTO.
031300*
031400 PROCEDURE DIVISION.
031500*
031600 0100-INICIO.
031700     PERFORM 0150-CONFIGURAR-DATA.
031800     GO TO 0200-MENU-PRINCIPAL.
031900*
032000 0150-CONFIGURAR-DATA.
032100     ACCEPT WS-FECHA-SYS FROM DATE YYYYMMDD.
032200     MOVE S-DIA TO DT-DIA.
032300     MOVE S-MES TO DT-MES.
032400     MOVE S-ANO TO DT-ANO.
032500*
032600 0200-MENU-PRINCIPAL.
032700     DISPLAY TELA-MENU-PRINCIPAL.
032800     ACCEPT TELA-CAPTURA-OPCAO.
032900*
033000 0300-DESPACHAR.
033100     IF WS-OPCAO-MENU IS NOT NUMERIC
033200         GO TO 0200-MENU-PRINCIPAL
033300     END-IF.
033400     IF OPCAO-SAIR
033500         GO TO 9900-FIM
033600     END-IF.
033700     IF OPCAO-PRODUTO
033800         PERFORM 1000-OPCAO-PRODUTO THRU 1000-EXIT
033900     END-IF.
034000     IF OPCAO-ESTOQUE
034100         PERFORM 2000-OPCAO-ESTOQUE THRU 2000-EXIT
034200     END-IF.
034300     IF OPCAO-LOTE
034400         PERFORM 3000-OPCAO-LOTE THRU 3000-EXIT
034500     END-IF.
034600     IF OPCAO-ITEM-ORDEM
034700         PERFORM 4000-OPCAO-ITEM-ORDEM THRU 4000-EXIT
034800     END-IF.
034900     IF OPCAO-ORDEM-COMPRA
035000         PERFORM 5000-OPCAO-ORDEM-COMPRA THRU 5000-EXIT
035100     END-IF.
035200     IF OPCAO-FORNECEDOR
035300         PERFORM 6000-OPCAO-FORNECEDOR THRU 6000-EXIT
035400     END-IF.
035500     IF OPCAO-MOVTO-CONTABIL
035600         PERFORM 7000-OPCAO-MOVTO-CONTABIL THRU 7000-EXIT
035700     END-IF.
035800     IF OPCAO-USUARIO
035900         PERFORM 8000-OPCAO-USUARIO THRU 8000-EXIT
036000     END-IF.
036100     IF OPCAO-RELATORIO-LOTES
036200         PERFORM 8500-OPCAO-RELATORIO-LOTES THRU 8500-EXIT
036300     END-IF.
036400     GO TO 0200-MENU-PRINCIPAL.
036500*
036600* OPCAO 1 - PRODUTO (CHAMA O EST4-OP1)
036700 1000-OPCAO-PRODUTO.
036800     DISPLAY "FUNCAO (I-INCLUIR A-ALTERAR E-EXCLUIR): ".
036900     ACCEPT WSP-FUNCAO.
037000     DISPLAY "ID DO PRODUTO..........: ".
037100     ACCEPT WSP-ID-PRODUTO.
037200     DISPLAY "NOME....................: ".
037300     ACCEPT WSP-NOME.
037400     DISPLAY "DESCRICAO...............: ".
037500     ACCEPT WSP-DESCRICAO.
037600     DISPLAY "ID DO ALMOXARIFADO......: ".
037700     ACCEPT WSP-ID-ALMOXARIFADO.
037800     DISPLAY "ID DA UNIDADE DE MEDIDA.: ".
037900     ACCEPT WSP-ID-UNIDADE-MEDIDA.
038000     DISPLAY "CODIGO DE BARRAS........: ".
038100     ACCEPT WSP-COD-BARRAS.
038200     DISPLAY "TEMPERATURA IDEAL.......: ".
038300     ACCEPT WSP-TEMP-IDEAL.
038400     DISPLAY "ESTOQUE MAXIMO..........: ".
038500     ACCEPT WSP-STQ-MAX.
038600     DISPLAY "ESTOQUE MINIMO..........: ".
038700     ACCEPT WSP-STQ-MIN.
038800     DISPLAY "PONTO DE PEDIDO.........: ".
038900     ACCEPT WSP-PTN-PEDIDO.
039000     CALL "EST4-OP1" USING WS-TRANSACAO-PRODUTO.
039100     DISPLAY "RETORNO DO EST4-OP1.....: " WSP-RETORNO.
039200 1000-EXIT.
039300     EXIT.
039400*
039500* OPCAO 2 - ESTOQUE NO ALMOXARIFADO (CHAMA O EST4-OP2)
039600 2000-OPCAO-ESTOQUE.
039700     DISPLAY "FUNCAO (I-INCLUIR A-ALTERAR E-EXCLUIR ".
039800     DISPLAY "        M-ADICIONAR B-REMOVER)........: ".
039900     ACCEPT WSE-FUNCAO.
040000     DISPLAY "ID DO ESTOQUE...........: ".
040100     ACCEPT WSE-ID-ESTOQUE.
040200     DISPLAY "ID DO PRODUTO...........: ".
040300     ACCEPT WSE-ID-PRODUTO.
040400     DISPLAY "ID DO LOTE..............: ".
040500     ACCEPT WSE-ID-LOTE.
040600     DISPLAY "QUANTIDADE EM ESTOQUE...: ".
040700     ACCEPT WSE-QUANTIDADE-ESTOQUE.
040800     DISPLAY "QUANTIDADE DO MOVIMENTO.: ".
040900     ACCEPT WSE-QUANTIDADE-MOVIMENTO.
041000     CALL "EST4-OP2" USING WS-TRANSACAO-ESTOQUE.
041100     DISPLAY "RETORNO DO EST4-OP2.....: " WSE-RETORNO.
041200 2000-EXIT.
041300     EXIT.
041400*
041500* OPCAO 3 - LOTE (CHAMA O EST4-OP3)
041600 3000-OPCAO-LOTE.
041700     DISPLAY "FUNCAO (I/A/E/M-ADICIONAR/B-REMOVER/".
041800     DISPLAY "        C-EXCL.ORDEM/V/P/Q/Z/O-CONSULTAS): ".
041900     ACCEPT WSL-FUNCAO.
042000     DISPLAY "ID DO LOTE..............: ".
042100     ACCEPT WSL-ID-LOTE.
042200     DISPLAY "ID DA ORDEM DE COMPRA...: ".
042300     ACCEPT WSL-ID-ORDCOMP.
042400     DISPLAY "QUANTIDADE DO LOTE......: ".
042500     ACCEPT WSL-QNTD.
042600     DISPLAY "DATA DE VENCIMENTO......: ".
042700     ACCEPT WSL-DATAVENC.
042800     DISPLAY "QUANTIDADE DO MOVIMENTO.: ".
042900     ACCEPT WSL-QUANTIDADE-MOVIMENTO.
043000     DISPLAY "LIMIAR DE QUANTIDADE....: ".
043100     ACCEPT WSL-LIMIAR-QUANTIDADE.
043200     MOVE DT-ANO TO WSL-DATA-DE-HOJE (1:4).
043300     MOVE DT-MES TO WSL-DATA-DE-HOJE (5:2).
043400     MOVE DT-DIA TO WSL-DATA-DE-HOJE (7:2).
043500     CALL "EST4-OP3" USING WS-TRANSACAO-LOTE.
043600     DISPLAY "RETORNO DO EST4-OP3.....: " WSL-RETORNO.
043700 3000-EXIT.
043800     EXIT.
043900*
044000* OPCAO 4 - ITEM DE ORDEM DE COMPRA (CHAMA O EST4-OP4)
044100 4000-OPCAO-ITEM-ORDEM.
044200     DISPLAY "FUNCAO (I/A/E/G-SALVAR LOTE/R-SUBST.LOTE/".
044300     DISPLAY "        D-EXCL.ORDEM/O/P/V-CONSULTAS).: ".
044400     ACCEPT WSI-FUNCAO.
044500     DISPLAY "ID DO ITEM DE ORDEM.....: ".
044600     ACCEPT WSI-ID-ITEMORD.
044700     DISPLAY "ID DA ORDEM DE COMPRA...: ".
044800     ACCEPT WSI-ID-ORDCOMP.
044900     DISPLAY "ID DO PRODUTO...........: ".
045000     ACCEPT WSI-ID-PRODUTO.
045100     DISPLAY "QUANTIDADE..............: ".
045200     ACCEPT WSI-QUANTIDADE.
045300     DISPLAY "VALOR UNITARIO...........: ".
045400     ACCEPT WSI-VALOR-UNITARIO.
045500     DISPLAY "DATA DE VENCIMENTO......: ".
045600     ACCEPT WSI-DATAVENC.
045700     DISPLAY "VALOR MINIMO (CONSULTAS).: ".
045800     ACCEPT WSI-VALOR-MINIMO.
045900     DISPLAY "VALOR MAXIMO (CONSULTAS).: ".
046000     ACCEPT WSI-VALOR-MAXIMO.
046100     MOVE DT-ANO TO WSI-DATA-DE-HOJE (1:4).
046200     MOVE DT-MES TO WSI-DATA-DE-HOJE (5:2).
046300     MOVE DT-DIA TO WSI-DATA-DE-HOJE (7:2).
046400     MOVE ZERO TO WSL-QTDE-ITENS.
046500     IF WSI-FUNCAO = "G" OR WSI-FUNCAO = "R"
046600         PERFORM 4100-DIGITAR-LOTE-DE-ITENS
046700     END-IF.
046800     CALL "EST4-OP4" USING WS-TRANSACAO-ITEM WS-LOTE-DE-ITENS.
046900     DISPLAY "RETORNO DO EST4-OP4.....: " WSI-RETORNO.
047000 4000-EXIT.
047100     EXIT.
047200*
047300* DIGITACAO DE ATE 5 ITENS PARA AS FUNCOES DE SALVAR/SUBSTITUIR O
047400* LOTE COMPLETO DE ITENS DE UMA ORDEM DE COMPRA DE UMA SO VEZ - O
047500* SERVICO ACEITA ATE 200, MAS A DIGITACAO NESTE MENU FICA LIMITADA
047600* A 5 POR CHAMADA.
047700 4100-DIGITAR-LOTE-DE-ITENS.
047800     DISPLAY "QUANTOS ITENS DESTE LOTE (1 A 5)?......: ".
047900     ACCEPT WC-LINHAS-DE-ITEM.
048000     IF WC-LINHAS-DE-ITEM > 5
048100         MOVE 5 TO WC-LINHAS-DE-ITEM
048200     END-IF.
048300     MOVE WC-LINHAS-DE-ITEM TO WSL-QTDE-ITENS.
048400     PERFORM 4110-DIGITAR-UM-ITEM
048500         VARYING WSL-IDX FROM 1 BY 1
048600         UNTIL WSL-IDX > WC-LINHAS-DE-ITEM.
048700 4100-EXIT.
048800     EXIT.
048900*
049000 4110-DIGITAR-UM-ITEM.
049100     DISPLAY "  ITEM " WSL-IDX " - ID DO ITEM DE ORDEM: ".
049200     ACCEPT WSL-LOTE-ID-ITEMORD (WSL-IDX).
049300     DISPLAY "  ITEM " WSL-IDX " - ID DO PRODUTO......: ".
049400     ACCEPT WSL-LOTE-ID-PRODUTO (WSL-IDX).
049500     DISPLAY "  ITEM " WSL-IDX " - QUANTIDADE.........: ".
049600     ACCEPT WSL-LOTE-QUANTIDADE (WSL-IDX).
049700     DISPLAY "  ITEM " WSL-IDX " - VALOR UNITARIO.....: ".
049800     ACCEPT WSL-LOTE-VALOR-UNIT (WSL-IDX).
049900     DISPLAY "  ITEM " WSL-IDX " - DATA DE VENCIMENTO.: ".
050000     ACCEPT WSL-LOTE-DATAVENC (WSL-IDX).
050100 4110-EXIT.
050200     EXIT.
050300*
050400* OPCAO 5 - ORDEM DE COMPRA (CHAMA O EST4-OP5)
050500 5000-OPCAO-ORDEM-COMPRA.
050600     DISPLAY "FUNCAO (I/A/X-EXCL.AUDIT/S/V/P/R/T/".
050700     DISPLAY "        C-CONSULTAS)...................: ".
050800     ACCEPT WSO-FUNCAO.
050900     DISPLAY "ID DA ORDEM DE COMPRA...: ".
051000     ACCEPT WSO-ID-ORDCOMP.
051100     DISPLAY "STATUS DA ORDEM.........: ".
051200     ACCEPT WSO-STATUSORD.
051300     DISPLAY "VALOR DA ORDEM..........: ".
051400     ACCEPT WSO-VALOR.
051500     DISPLAY "DATA PREVISTA...........: ".
051600     ACCEPT WSO-DATAPREV.
051700     DISPLAY "DATA DA ORDEM...........: ".
051800     ACCEPT WSO-DATAORDEM.
051900     DISPLAY "DATA DE ENTREGA.........: ".
052000     ACCEPT WSO-DATAENTRE.
052100     DISPLAY "VALOR MINIMO (CONSULTAS).: ".
052200     ACCEPT WSO-VALOR-MINIMO.
052300     DISPLAY "VALOR MAXIMO (CONSULTAS).: ".
052400     ACCEPT WSO-VALOR-MAXIMO.
052500     MOVE DT-ANO TO WSO-DATA-DE-HOJE (1:4).
052600     MOVE DT-MES TO WSO-DATA-DE-HOJE (5:2).
052700     MOVE DT-DIA TO WSO-DATA-DE-HOJE (7:2).
052800     CALL "EST4-OP5" USING WS-TRANSACAO-ORDEM.
052900     DISPLAY "RETORNO DO EST4-OP5.....: " WSO-RETORNO.
053000 5000-EXIT.
053100     EXIT.
053200*
053300* OPCAO 6 - FORNECEDOR (CHAMA O EST4-OP6)
053400 6000-OPCAO-FORNECEDOR.
053500     DISPLAY "FUNCAO (I/A/E/J/R/C/N/T-CONSULTAS/".
053600     DISPLAY "        X-EXISTE)......................: ".
053700     ACCEPT WSF-FUNCAO.
053800     DISPLAY "ID DO FORNECEDOR........: ".
053900     ACCEPT WSF-ID-FORNECEDOR.
054000     DISPLAY "ID DA PESSOA JURIDICA...: ".
054100     ACCEPT WSF-ID-PESSOA-JURIDICA.
054200     DISPLAY "REPRESENTANTE...........: ".
054300     ACCEPT WSF-REPRESENTANTE.
054400     DISPLAY "CONTATO DO REPRESENTANTE: ".
054500     ACCEPT WSF-CONTATO-REPRESENTANTE.
054600     DISPLAY "CONDICOES DE PAGAMENTO..: ".
054700     ACCEPT WSF-CONDICOES-PAGAMENTO.
054800     DISPLAY "TRECHO PROCURADO........: ".
054900     ACCEPT WSF-TRECHO-PROCURADO.
055000     CALL "EST4-OP6" USING WS-TRANSACAO-FORNEC.
055100     DISPLAY "RETORNO DO EST4-OP6.....: " WSF-RETORNO.
055200     DISPLAY "ACHOU (CONSULTAS).......: " WSF-ACHOU.
055300 6000-EXIT.
055400     EXIT.
055500*
055600* OPCAO 7 - MOVIMENTO CONTABIL (CHAMA O EST4-OP7)
055700 7000-OPCAO-MOVTO-CONTABIL.
055800     DISPLAY "FUNCAO (I/A/E/P/D/R-CONSULTAS/".
055900     DISPLAY "        S-SOMAR PERIODO)................: ".
056000     ACCEPT WSM-FUNCAO.
056100     DISPLAY "ID DO MOVIMENTO CONTABIL.: ".
056200     ACCEPT WSM-ID-MOVCONTABIL.
056300     DISPLAY "ID DO PRODUTO............: ".
056400     ACCEPT WSM-ID-PRODUTO.
056500     DISPLAY "DATA DA MOVIMENTACAO.....: ".
056600     ACCEPT WSM-DATA-MOVIMENTACAO.
056700     DISPLAY "TIPO DE MOVIMENTACAO.....: ".
056800     ACCEPT WSM-TIPO-MOVIMENTACAO.
056900     DISPLAY "QUANTIDADE...............: ".
057000     ACCEPT WSM-QUANTIDADE.
057100     DISPLAY "VALOR UNITARIO...........: ".
057200     ACCEPT WSM-VALOR-UNITARIO.
057300     DISPLAY "OBSERVACAO...............: ".
057400     ACCEPT WSM-OBSERVACAO.
057500     DISPLAY "DATA INICIAL (PERIODO)...: ".
057600     ACCEPT WSM-DATA-INICIAL.
057700     DISPLAY "DATA FINAL (PERIODO).....: ".
057800     ACCEPT WSM-DATA-FINAL.
057900     MOVE DT-ANO TO WSM-DATA-DE-HOJE (1:4).
058000     MOVE DT-MES TO WSM-DATA-DE-HOJE (5:2).
058100     MOVE DT-DIA TO WSM-DATA-DE-HOJE (7:2).
058200     CALL "EST4-OP7" USING WS-TRANSACAO-MOVCONT.
058300     DISPLAY "RETORNO DO EST4-OP7......: " WSM-RETORNO.
058400     DISPLAY "SOMA DO PERIODO..........: " WSM-SOMA-PERIODO.
058500 7000-EXIT.
058600     EXIT.
058700*
058800* OPCAO 8 - USUARIO (CHAMA O EST4-OP8 - SOMENTE CONSULTA E
058900* AUTENTICACAO, SEM INCLUSAO/ALTERACAO/EXCLUSAO POR ESTE SERVICO)
059000 8000-OPCAO-USUARIO.
059100     DISPLAY "FUNCAO (A-AUTENTICAR B-BUSCAR X-EXISTE): ".
059200     ACCEPT WSU-FUNCAO.
059300     DISPLAY "NOME DE USUARIO..........: ".
059400     ACCEPT WSU-NOME-USUARIO.
059500     DISPLAY "SENHA (SE FOR AUTENTICAR): ".
059600     ACCEPT WSU-SENHA-DIGITADA.
059700     CALL "EST4-OP8" USING WS-TRANSACAO-USUARIO.
059800     DISPLAY "RETORNO DO EST4-OP8......: " WSU-RETORNO.
059900     DISPLAY "ACHOU....................: " WSU-ACHOU.
060000     DISPLAY "NOME COMPLETO............: " WSU-NOME-COMPLETO.
060100 8000-EXIT.
060200     EXIT.
060300*
060400* OPCAO 9 - RELATORIO DE LOTES POR VENCIMENTO (CHAMA O ESTCREA2,
060500* QUE NAO TEM LINKAGE SECTION - CHAMADA SEM USING)
060600 8500-OPCAO-RELATORIO-LOTES.
060700     DISPLAY "GERANDO RELATORIO DE LOTES POR VENCIMENTO...".
060800     CALL "ESTCREA2".
060900     DISPLAY "RELATORIO GRAVADO NO ARQUIVO RELLOTES.".
061000 8500-EXIT.
061100     EXIT.
061200*
061300 9900-FIM.
061400     STOP RUN.
